000100******************************************************************
000200*                                                               *
000300*  PROGRAM:  CUSTSTAT
000400*
000500*  AUTHOR :  D K SOMMERS
000600*            MERIDIAN RETAIL - DATA PROCESSING
000700*
000800*  SUBROUTINE TO COMPUTE ONE CUSTOMER'S ORDER COUNT AND TOTAL
000900*  AMOUNT SPENT.  CALLED ONCE PER CUSTOMER BY CUSTANLZ (REQUEST
001000*  CODES MOSTORD, TOTSPENT, TOPSPEND AND CUSTSTAT), PASSED THE
001100*  CUSTOMER'S ID PLUS THE WHOLE IN-MEMORY ORDER, ORDER-PRODUCT
001200*  AND PRODUCT TABLES SO IT CAN WALK THEM ITSELF -- SPLIT OUT OF
001300*  CUSTANLZ SO THE ORDER/PRODUCT JOIN LOGIC ONLY HAD TO BE
001400*  WRITTEN ONCE.  EVERY ORDER-PRODUCT LINE ON EVERY ORDER THE
001500*  CUSTOMER PLACED IS ADDED IN -- THERE IS NO DE-DUPLICATION OF
001600*  REPEATED PRODUCTS ON AN ORDER, AND CANCELLED/RETURNED ORDERS
001700*  ARE COUNTED THE SAME AS ANY OTHER ORDER.  ORD-STATUS IS NOT
001800*  EXAMINED HERE.
001900*
002000*  LINKAGE:
002100*      1: CUSTOMER ID TO AGGREGATE             (PASSED, NOT
002200*         CHANGED)
002300*      2: NUMBER OF LOADED ORDER-TABLE ROWS     (PASSED, NOT
002400*         CHANGED)
002500*      3: ORDER TABLE AREA                      (PASSED, NOT
002600*         CHANGED)
002700*      4: NUMBER OF LOADED ORDER-PRODUCT ROWS    (PASSED, NOT
002800*         CHANGED)
002900*      5: ORDER-PRODUCT TABLE AREA               (PASSED, NOT
003000*         CHANGED)
003100*      6: NUMBER OF LOADED PRODUCT-TABLE ROWS    (PASSED, NOT
003200*         CHANGED)
003300*      7: PRODUCT TABLE AREA                     (PASSED, NOT
003400*         CHANGED)
003500*      8: RESULT AREA -- ORDER COUNT AND TOTAL SPENT (RETURNED)
003600*
003700*  CHANGE ACTIVITY :
003800*  94/08/08 DKS  ORIGINAL PROGRAM, SPLIT OUT OF CUSTANLZ SO THE
003900*                ORDER-COUNT/TOTAL-SPENT AGGREGATION COULD BE
004000*                SHARED BY THE MOSTORD, TOTSPENT AND TOPSPEND
004100*                REQUEST CODES
004200*  96/03/12 DKS  ADDED TO CUSTSTAT REQUEST CODE SUPPORT, REQ
004300*                CR-0310 -- NO LOGIC CHANGE, SAME ROUTINE NOW
004400*                ALSO CALLED FROM THE STATISTICS SECTION
004500*  98/09/30 LMT  Y2K - CONFIRMED NO DATE FIELDS ARE TOUCHED BY
004600*                THIS ROUTINE, NO CHANGE REQUIRED
004700*  05/06/21 JQP  WIDENED LINKAGE TABLE AREAS TO MATCH CUSTANLZ'S  CR44710
004800*                REBUILT IN-MEMORY TABLE SIZES.  REQ CR-4471     CR44710
004900*  16/10/04 HBN  CONFIRMED NO DE-DUPLICATION OF REPEAT PRODUCTS  CR62030
005000*                ON AN ORDER PER AUDIT FINDING CR-6203 -- EACH   CR62030
005100*                ORDER-PRODUCT LINE ADDS ITS OWN PRICE, EVEN IF  CR62030
005200*                THE SAME PRODUCT APPEARS ON THE ORDER TWICE     CR62030
005210*  24/03/18 RFK  ADDED A ZERO-CUSTOMER-ID VALIDATION STEP AHEAD  CR68840
005220*                OF THE SCAN -- A MALFORMED REQUEST RECORD IN    CR68840
005230*                CUSTANLZ WAS PASSING A ZERO ID AND MATCHING     CR68840
005240*                EVERY ORDER WITH AN UNSET CUST-ID.  REQ CR-6884 CR68840
005300*                                                               *
005400******************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID. CUSTSTAT.
005700 AUTHOR. D K SOMMERS.
005800 INSTALLATION. MERIDIAN RETAIL - DATA PROCESSING.
005900 DATE-WRITTEN. AUGUST 8 1994.
006000 DATE-COMPILED.
006100 SECURITY. NONE.
006200*
006300 ENVIRONMENT DIVISION.
006400 INPUT-OUTPUT SECTION.
006500******************************************************************
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800*
006900 01  WS-PROGRAM-STATUS               PIC X(30) VALUE SPACES.
006950*    WS-CALL-COUNT IS BUMPED ONCE PER CALL SO A DEBUG DISPLAY
006960*    CAN SHOW HOW MANY CUSTOMERS HAVE BEEN AGGREGATED SO FAR
006970*    IN THIS RUN OF CUSTANLZ.
006980 77  WS-CALL-COUNT                   PIC S9(04) COMP VALUE ZERO.
006985*    WS-BAD-CUST-SW IS SET BY 050-VALIDATE-CUST-ID AND TESTED
006990*    BY 000-MAIN ONLY -- SEE CR-6884 IN THE CHANGE LOG ABOVE.
006995 77  WS-BAD-CUST-SW                  PIC X(01) VALUE 'N'.
006996     88  WS-BAD-CUST-ID                      VALUE 'Y'.
007000*
007100 01  WS-WORK-FIELDS.
007150     05  WS-CURRENT-ORD-ID           PIC 9(09) VALUE 0.
007200     05  WS-CURRENT-ORD-ID-X REDEFINES WS-CURRENT-ORD-ID
007210                                     PIC X(09).
007300     05  WS-FOUND-PRICE              PIC S9(07)V99 COMP-3
007400                                     VALUE 0.
007500     05  WS-ORD-IDX                  PIC S9(8) COMP VALUE 0.
007600     05  WS-OPRD-IDX                 PIC S9(8) COMP VALUE 0.
007700     05  WS-PROD-IDX                 PIC S9(8) COMP VALUE 0.
007800*
007900 01  WS-SWITCHES.
008000     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
008100         88  WS-FOUND                            VALUE 'Y'.
008200*
008300******************************************************************
008400*    A ONE-LINE TRACE OF THE RESULT AREA IS KEPT HERE, BYTE FOR   *
008500*    BYTE, FOR USE IN A DEBUG TOOL SESSION IF THIS ROUTINE EVER   *
008600*    NEEDS TO BE STEPPED THROUGH AGAIN -- SAME IDIOM AS           *
008700*    PRODEXTR'S WS-TRACE-HELD/WS-TRACE-CAND.                      *
008800******************************************************************
008900 01  WS-TRACE-RESULT                 PIC X(12) VALUE SPACES.
009000*
009100 01  WS-FOUND-PRICE-ED REDEFINES WS-FOUND-PRICE
009200                                     PIC S9(07)V99.
009300*
009400******************************************************************
009500 LINKAGE SECTION.
009600*
009700 01  CS-IN-CUST-ID                   PIC 9(09).
009800*
009900 01  CS-IN-ORDR-COUNT                PIC S9(8) COMP.
010000*
010100 01  CS-IN-ORDR-TABLE-AREA.
010200     05  CS-IN-ORDR-TABLE OCCURS 20000 TIMES
010300                    INDEXED BY CS-OR-IDX.
010400         10  CS-OR-ORD-ID            PIC 9(09).
010500         10  CS-OR-ORD-DATE          PIC 9(08).
010600         10  CS-OR-ORD-DELIVERY-DATE PIC 9(08).
010700         10  CS-OR-ORD-STATUS        PIC X(10).
010800         10  CS-OR-ORD-CUST-ID       PIC 9(09).
010900*
011000 01  CS-IN-OPRD-COUNT                PIC S9(8) COMP.
011100*
011200 01  CS-IN-OPRD-TABLE-AREA.
011300     05  CS-IN-OPRD-TABLE OCCURS 50000 TIMES
011400                    INDEXED BY CS-OP-IDX.
011500         10  CS-OT-OP-ORD-ID         PIC 9(09).
011600         10  CS-OT-OP-PROD-ID        PIC 9(09).
011700*
011800 01  CS-IN-PROD-COUNT                PIC S9(8) COMP.
011900*
012000 01  CS-IN-PROD-TABLE-AREA.
012100     05  CS-IN-PROD-TABLE OCCURS 2000 TIMES
012200                    INDEXED BY CS-PT-IDX.
012300         10  CS-PT-PROD-ID           PIC 9(09).
012400         10  CS-PT-PROD-NAME         PIC X(40).
012500         10  CS-PT-PROD-CATEGORY     PIC X(20).
012600         10  CS-PT-PROD-PRICE        PIC S9(07)V99 COMP-3.
012700*
012800 01  CS-OUT-RESULT.
012900     05  CS-OUT-ORDER-COUNT          PIC S9(8) COMP.
013000     05  CS-OUT-TOTAL-SPENT          PIC S9(09)V99 COMP-3.
013100*
013200******************************************************************
013300*    BYTE-STRING VIEW OF THE RESULT AREA, REDEFINED PURELY SO A   *
013400*    DEBUG DISPLAY CAN SHOW BOTH OUTPUT FIELDS AS ONE HEX/CHAR     *
013500*    STRIP -- THIS IS THE THIRD REDEFINES IN THIS PROGRAM, THE    *
013600*    OTHER TWO BEING WS-FOUND-PRICE-ED AND WS-CURRENT-ORD-ID-X    *
013700*    ABOVE.                                                      *
013800******************************************************************
013900 01  CS-OUT-RESULT-BYTES REDEFINES CS-OUT-RESULT
014000                                     PIC X(12).
014100******************************************************************
014200 PROCEDURE DIVISION USING CS-IN-CUST-ID,
014300     CS-IN-ORDR-COUNT, CS-IN-ORDR-TABLE-AREA,
014400     CS-IN-OPRD-COUNT, CS-IN-OPRD-TABLE-AREA,
014500     CS-IN-PROD-COUNT, CS-IN-PROD-TABLE-AREA,
014600     CS-OUT-RESULT.
014700******************************************************************
014800 000-MAIN.
014900     MOVE 'CUSTSTAT STARTED' TO WS-PROGRAM-STATUS.
014910     ADD 1 TO WS-CALL-COUNT.
014920     MOVE ZERO TO CS-OUT-ORDER-COUNT.
014930     MOVE ZERO TO CS-OUT-TOTAL-SPENT.
014940     PERFORM 050-VALIDATE-CUST-ID THRU 050-EXIT.
014950     IF WS-BAD-CUST-ID
014960         MOVE 'CUSTSTAT ENDED' TO WS-PROGRAM-STATUS
014970         GOBACK
014980     END-IF.
015000     IF CS-IN-ORDR-COUNT > ZERO
015100         PERFORM 100-SCAN-CUSTOMER-ORDERS
015200             VARYING CS-OR-IDX FROM 1 BY 1
015300             UNTIL CS-OR-IDX > CS-IN-ORDR-COUNT
015400     END-IF.
015500     MOVE CS-OUT-RESULT-BYTES TO WS-TRACE-RESULT.
015600     MOVE 'CUSTSTAT ENDED' TO WS-PROGRAM-STATUS.
015700     GOBACK.
015710*
015720******************************************************************
015730*    050 - CUSTOMER ID VALIDATION                                *
015740*    A ZERO CS-IN-CUST-ID IS NOT A VALID CUSTOMER AND WOULD      *
015750*    MATCH ANY ORDER ROW LEFT WITH AN UNSET OR-ORD-CUST-ID BY A  *
015760*    BAD LOAD -- SEE CR-6884 IN THE CHANGE LOG ABOVE.  ON A BAD  *
015770*    ID THE GO TO BELOW SKIPS STRAIGHT TO 050-EXIT AND 000-MAIN  *
015780*    RETURNS A ZERO RESULT WITHOUT SCANNING EITHER TABLE.        *
015790******************************************************************
015800 050-VALIDATE-CUST-ID.
015810     MOVE 'N' TO WS-BAD-CUST-SW.
015820     IF CS-IN-CUST-ID = ZERO
015830         DISPLAY 'CUSTSTAT ZERO CUSTOMER ID PASSED'
015840         MOVE 'Y' TO WS-BAD-CUST-SW
015850         GO TO 050-EXIT
015860     END-IF.
015870*
015880 050-EXIT.
015890     EXIT.
015900*
016000*
016100 100-SCAN-CUSTOMER-ORDERS.
016200     IF CS-OR-ORD-CUST-ID (CS-OR-IDX) = CS-IN-CUST-ID
016300         ADD 1 TO CS-OUT-ORDER-COUNT
016400         MOVE CS-OR-ORD-ID (CS-OR-IDX) TO WS-CURRENT-ORD-ID
016500         IF CS-IN-OPRD-COUNT > ZERO
016600             PERFORM 200-SCAN-ORDER-PRODUCTS
016700                 VARYING CS-OP-IDX FROM 1 BY 1
016800                 UNTIL CS-OP-IDX > CS-IN-OPRD-COUNT
016900         END-IF
017000     END-IF.
017100*
017200 200-SCAN-ORDER-PRODUCTS.
017300     IF CS-OT-OP-ORD-ID (CS-OP-IDX) = WS-CURRENT-ORD-ID
017400         MOVE 'N' TO WS-FOUND-SW
017500         MOVE ZERO TO WS-FOUND-PRICE
017600         IF CS-IN-PROD-COUNT > ZERO
017700             PERFORM 300-FIND-PRODUCT-PRICE
017800                 VARYING CS-PT-IDX FROM 1 BY 1
017900                 UNTIL CS-PT-IDX > CS-IN-PROD-COUNT OR WS-FOUND
018000         END-IF
018100         ADD WS-FOUND-PRICE TO CS-OUT-TOTAL-SPENT
018200     END-IF.
018300*
018400 300-FIND-PRODUCT-PRICE.
018500     IF CS-PT-PROD-ID (CS-PT-IDX) = CS-OT-OP-PROD-ID (CS-OP-IDX)
018600         MOVE CS-PT-PROD-PRICE (CS-PT-IDX) TO WS-FOUND-PRICE
018700         SET WS-FOUND TO TRUE
018800     END-IF.

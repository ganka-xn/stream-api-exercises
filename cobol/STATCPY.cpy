000100******************************************************************CS0001
000200*                                                               * CS0001
000300*  STATCPY    -  CUSTOMER STATISTICS WORK RECORD                 CS0001
000400*                                                               * CS0001
000500*  HOLDS THE END-OF-FILE CONTROL TOTALS PRODUCED BY              CS0001
000600*  290-CUSTOMER-STATS IN CUSTANLZ.  WORKING STORAGE ONLY --      CS0001
000700*  MOVED TO THE CUSTOMER REPORT TOTALS BLOCK BEFORE IT IS        CS0001
000800*  WRITTEN.  CS-TIER-COUNT IS A FIXED TABLE, ONE COUNTER PER     CS0001
000900*  LOYALTY TIER 1-9 -- THE REALISTIC DOMAIN OF CUST-TIER.        CS0001
001000*                                                               * CS0001
001100*  CHANGE ACTIVITY :                                            * CS0001
001200*  05/06/28 JQP  ORIGINAL LAYOUT, REQ CR-4471                   * CS0001
001300*                                                               * CS0001
001400******************************************************************CS0001
001500 01  CS-REC.                                                      CS0001
001600     05  CS-TOTAL-CUSTOMERS          PIC 9(09).                  CS0001
001700     05  CS-WITH-ORDERS              PIC 9(09).                  CS0001
001800     05  CS-WITHOUT-ORDERS           PIC 9(09).                  CS0001
001900     05  CS-TIER-COUNT               PIC 9(09)  OCCURS 9 TIMES   CS0001
002000                                     INDEXED BY CS-TIER-IDX.     CS0001
002100     05  FILLER                      PIC X(12).                 CS0001

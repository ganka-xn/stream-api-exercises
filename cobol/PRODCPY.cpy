000100******************************************************************PC0001
000200*                                                               * PC0001
000300*  PRODCPY    -  PRODUCT CATALOG RECORD LAYOUT                  * PC0001
000400*                                                               * PC0001
000500*  DESCRIBES FILE  PRODFILE  (PRODUCT-FILE)                     * PC0001
000600*                                                               * PC0001
000700*  ONE RECORD PER CATALOG ITEM.  PROD-ID IS ASSIGNED IN          PC0001
000800*  ASCENDING INSERTION ORDER BY THE UPSTREAM CATALOG FEED, SO   * PC0001
000900*  NATURAL FILE ORDER DOUBLES AS "DATE ADDED" ORDER FOR THE      PC0001
001000*  RECENTLY-ADDED REPORTS.                                      PC0001
001100*                                                               * PC0001
001200*  CHANGE ACTIVITY :                                            * PC0001
001300*  05/06/21 JQP  ORIGINAL LAYOUT, REQ CR-4471                   * PC0001
001400*  09/02/17 HBN  WIDENED PROD-CATEGORY FROM X(12) TO X(20)      * PC0001
001500*  13/07/30 DKS  PROD-PRICE REPACKED TO COMP-3, 2 DECIMALS      * PC0001
001600*                                                               * PC0001
001700******************************************************************PC0001
001800 01  PROD-REC.                                                    PC0001
001900     05  PROD-ID                     PIC 9(09).                  PC0001
002000     05  PROD-NAME                   PIC X(40).                  PC0001
002100     05  PROD-CATEGORY               PIC X(20).                  PC0001
002200     05  PROD-PRICE                  PIC S9(07)V99 COMP-3.       PC0001
002300     05  FILLER                      PIC X(03).                  PC0001

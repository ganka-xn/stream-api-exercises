000100******************************************************************
000200*                                                               *
000300*  PROGRAM:  CUSTANLZ
000400*
000500*  AUTHOR :  J Q PUBLIC
000600*            MERIDIAN RETAIL - DATA PROCESSING
000700*
000800*  DRIVES THE NIGHTLY CUSTOMER ANALYTICS REPORT.  LOADS THE
000900*  CUSTOMER, ORDER, ORDER-PRODUCT AND PRODUCT MASTERS INTO
001000*  MEMORY ONCE, THEN WORKS ITS WAY THROUGH A REQUEST FILE OF
001100*  ANALYTICS QUERIES, ONE REQUEST RECORD PER SECTION OF THE
001200*  CUSTOMER REPORT THIS RUN, THE SAME WAY THE OLD SAMII1
001300*  CUSTOMER/TRANSACTION DRIVER USED TO WALK A DECK OF PRINT/
001400*  TOTALS CARDS.
001410*
001420*  REQUEST CODES DRIVE ELEVEN DIFFERENT REPORT SECTIONS, FROM A
001430*  SIMPLE TIER FILTER THROUGH TOP-SPENDER AND TIER-DISTRIBUTION
001440*  STATISTICS -- SEE THE 200-PROCESS-ONE-REQUEST EVALUATE BELOW
001450*  FOR THE FULL LIST.  CUSTSTAT IS CALLED WHEREVER A SECTION
001460*  NEEDS A CUSTOMER'S ORDER COUNT OR TOTAL SPEND.
001500*
001600*  CHANGE ACTIVITY :
001700*  87/09/23 JQP  ORIGINAL PROGRAM - PRINTS CUSTOMER FILE BY TIER
001800*                REQ CR-0012
001900*  90/05/04 RFK  ADDED NAME-SUBSTRING AND WITH/WITHOUT-ORDERS
002000*                SECTIONS, REQ CR-0118
002100*  92/11/16 RFK  ADDED CUSTOMER-WITH-MOST-ORDERS AND CUSTOMERS-
002200*                WHO-ORDERED-CATEGORY SECTIONS, REQ CR-0201
002300*  94/08/08 DKS  SPLIT ORDER/PRODUCT AGGREGATION OUT TO CALLED
002400*                SUBPROGRAM CUSTSTAT
002500*  96/03/12 DKS  ADDED TOP-SPENDING-CUSTOMER AND CUSTOMER-
002600*                STATISTICS SECTIONS, REQ CR-0310
002650*  97/07/14 RFK  CORRECTED 251-MOST-ORDERS-TEST TO COMPARE
002660*                STRICTLY GREATER-THAN ON ORDER COUNT -- WAS
002670*                REPLACING THE HELD CUSTOMER ON A TIE, REQ CR-0289
002700*  98/09/30 LMT  Y2K - WIDENED ORD-DATE AND ALL DATE PARAMETERS
002800*                TO CCYYMMDD
002900*  99/01/08 LMT  Y2K FOLLOW-UP - VERIFIED NO 2-DIGIT YEAR
003000*                COMPARES REMAIN
003100*  05/06/21 JQP  REBUILT DRIVER AROUND A TRANSACTION-STYLE       CR44710
003200*                REQUEST FILE; ADDED DATE-RANGE AND MOST-        CR44710
003300*                RECENTLY-ACTIVE SECTIONS.  REQ CR-4471         CR44710
003400*  09/02/17 HBN  WIDENED CUST-NAME AND PROD-CATEGORY TO MATCH
003500*                NEW CUSTCPY/PRODCPY WIDTHS
003600*  11/01/11 HBN  ADDED ORD-DELIVERY-DATE TO ORDRCPY; NO CHANGE
003700*                TO THIS PROGRAM'S LOGIC, ORD-DATE STILL DRIVES
003800*                THE DATE-RANGE AND MOST-RECENTLY-ACTIVE TESTS
003900*  19/05/06 DKS  CONFIRMED CATEGORY-OWNERSHIP TEST IS CASE-      CR68110
004000*                SENSITIVE PER AUDIT FINDING CR-6811 -- DO NOT   CR68110
004100*                UPPER-CASE PROD-CATEGORY IN 260-ORDERED-        CR68110
004200*                CATEGORY, UNLIKE THE PRODUCT REPORT FILTERS     CR68110
004250*  23/08/15 DKS  ADDED WS-LINE-COUNT/WS-PAGE-COUNT FORM-FEED     CR70120
004260*                LOGIC AND FILE-STATUS CHECKS ON THE MASTER-FILE CR70120
004270*                OPENS -- OPERATIONS WANTED THE SAME FORM-FEED   CR70120
004280*                BEHAVIOR ON THIS REPORT AS WAS ADDED TO         CR70120
004290*                PRODANLZ.  REQ CR-7012                         CR70120
004292*  24/11/04 RFK  ADDED THE FILE-STATUS CHECK TO EACH OF THE FIVE  CR71840
004293*                NON-FATAL OPENS IN 900-OPEN-MASTER-FILES -- THEY CR71840
004294*                WERE PREVIOUSLY OPENED WITH NO STATUS TEST AT    CR71840
004295*                ALL.  REQ CR-7184                               CR71840
004296*  25/02/19 DKS  REVIEWED 220-BY-NAME-SUBSTRING AGAINST AUDIT     CR72210
004297*                FINDING CR-7221 -- CONFIRMED AN ALL-SPACES       CR72210
004298*                SEARCH TEXT IS INTENDED TO MATCH EVERY ROW, NOT  CR72210
004299*                REJECTED AS A BAD REQUEST.  NO CODE CHANGE.      CR72210
004300*                                                               *
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID. CUSTANLZ.
004700 AUTHOR. J Q PUBLIC.
004800 INSTALLATION. MERIDIAN RETAIL - DATA PROCESSING.
004900 DATE-WRITTEN. SEPTEMBER 23 1987.
005000 DATE-COMPILED.
005100 SECURITY. NONE.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005410*    C01 IS THE CARRIAGE-CONTROL CHANNEL PUNCHED ON THE PRINT
005420*    FORM FOR TOP-OF-FORM -- 615-NEW-PAGE-HEADING AND
005430*    800-INIT-REPORT BOTH SKIP TO IT BEFORE WRITING A HEADING.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005610*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005810*    ALL SIX FILES ARE LINE-SEQUENTIAL -- THIS PROGRAM HAS NO
005820*    KEYED ACCESS OF ITS OWN; EVERYTHING IS LOADED INTO AN
005830*    IN-MEMORY TABLE ONCE AND SEARCHED FROM THERE.
005900     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE
005910*        THE CUSTOMER MASTER -- DRIVES CUST-TABLE.
006000         ACCESS IS SEQUENTIAL
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-CUSTFILE-STATUS.
006300*
006400     SELECT ORDER-FILE ASSIGN TO ORDRFILE
006410*        ONE RECORD PER ORDER HEADER -- DRIVES ORDR-TABLE.
006500         ACCESS IS SEQUENTIAL
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-ORDRFILE-STATUS.
006800*
006900     SELECT ORDER-PRODUCT-FILE ASSIGN TO OPRDFILE
006910*        LINE-ITEM JOIN TABLE, ORDER-ID TO PRODUCT-ID.
007000         ACCESS IS SEQUENTIAL
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-OPRDFILE-STATUS.
007300*
007400     SELECT PRODUCT-FILE ASSIGN TO PRODFILE
007410*        THE PRODUCT MASTER -- NEEDED HERE ONLY FOR
007420*        260-ORDERED-CATEGORY'S CATEGORY LOOKUP.
007500         ACCESS IS SEQUENTIAL
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-PRODFILE-STATUS.
007800*
007900     SELECT CUSTOMER-REQUEST-FILE ASSIGN TO CUSTREQ
007910*        THE TRANSACTION-STYLE QUERY DECK FOR THIS RUN.
008000         ACCESS IS SEQUENTIAL
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-CUSTREQ-STATUS.
008300*
008400     SELECT CUSTOMER-REPORT ASSIGN TO CUSTRPT
008410*        THE PRINT FILE -- ONE OUTPUT RECORD PER REPORT LINE.
008500         ACCESS IS SEQUENTIAL
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-CUSTRPT-STATUS.
008800******************************************************************
008900 DATA DIVISION.
009000 FILE SECTION.
009010******************************************************************
009020*    FOUR MASTER FILES, ONE REQUEST FILE, ONE REPORT FILE -- ALL  *
009030*    LOADED OR WRITTEN SEQUENTIALLY, FRONT TO BACK, EACH PASS.    *
009040*    NONE OF THESE FDS CARRY A RECORD KEY; THE IN-MEMORY TABLES   *
009050*    BUILT FROM THEM IN THE 100-SERIES ARE WHAT GETS SEARCHED.    *
009060******************************************************************
009100*
009200 FD  CUSTOMER-FILE
009210*    LOADED INTO CUST-TABLE BY 110-LOAD-CUSTOMER-TABLE BELOW.
009300     LABEL RECORDS ARE STANDARD
009400     RECORDING MODE IS F.
009500     COPY CUSTCPY.
009600*
009700 FD  ORDER-FILE
009710*    LOADED INTO ORDR-TABLE BY 120-LOAD-ORDER-TABLE BELOW.
009800     LABEL RECORDS ARE STANDARD
009900     RECORDING MODE IS F.
010000     COPY ORDRCPY.
010100*
010200 FD  ORDER-PRODUCT-FILE
010210*    LOADED INTO OPRD-TABLE BY 130-LOAD-ORDER-PRODUCT-TABLE.
010300     LABEL RECORDS ARE STANDARD
010400     RECORDING MODE IS F.
010500     COPY OPRDCPY.
010600*
010700 FD  PRODUCT-FILE
010710*    LOADED INTO PROD-TABLE BY 140-LOAD-PRODUCT-TABLE BELOW.
010800     LABEL RECORDS ARE STANDARD
010900     RECORDING MODE IS F.
011000     COPY PRODCPY.
011100*
011200 FD  CUSTOMER-REQUEST-FILE
011210*    ONE RECORD PER ANALYTICS QUERY FOR THIS RUN -- DRIVES THE
011220*    EVALUATE IN 200-PROCESS-ONE-REQUEST BELOW.
011300     LABEL RECORDS ARE STANDARD
011400     RECORDING MODE IS F.
011500     COPY CREQCPY.
011600*
011700 FD  CUSTOMER-REPORT
011710*    ONE OUTPUT RECORD PER PRINTED REPORT LINE -- NO FIXED
011720*    RECORD LAYOUT OF ITS OWN, JUST THE RAW PRINT IMAGE.
011800     LABEL RECORDS ARE STANDARD
011900     RECORDING MODE IS F.
012000 01  REPORT-RECORD                   PIC X(132).
012100******************************************************************
012200 WORKING-STORAGE SECTION.
012210******************************************************************
012220*    LAYOUT BELOW, TOP TO BOTTOM: PROGRAM-STATUS BREADCRUMB,       *
012230*    FILE STATUSES, SWITCHES, COUNTERS, THE CUSTSTAT LINKAGE       *
012240*    AREA, HELD-WINNER FIELDS SHARED ACROSS THE TIE-BREAK          *
012250*    SECTIONS, THE FOUR IN-MEMORY MASTER TABLES AND THEIR          *
012260*    REDEFINED VIEWS, THE SORT WORK TABLE, AND FINALLY THE         *
012270*    REPORT-LINE LAYOUTS IN THE ORDER THE 600-SERIES WRITES THEM.  *
012300******************************************************************
012400 01  WS-PROGRAM-STATUS               PIC X(30) VALUE SPACES.
012410*    DISPLAYED AT ABEND TIME SO THE OPERATOR LOG SHOWS WHERE
012420*    THE RUN GOT TO -- NOT A SWITCH, JUST A BREADCRUMB.
012500*
012600 01  WS-FILE-STATUSES.
012610*    ONE TWO-BYTE STATUS PER SELECT ABOVE, IN THE SAME ORDER.
012700     05  WS-CUSTFILE-STATUS         PIC X(02) VALUE SPACES.
012800     05  WS-ORDRFILE-STATUS         PIC X(02) VALUE SPACES.
012900     05  WS-OPRDFILE-STATUS         PIC X(02) VALUE SPACES.
013000     05  WS-PRODFILE-STATUS         PIC X(02) VALUE SPACES.
013100     05  WS-CUSTREQ-STATUS          PIC X(02) VALUE SPACES.
013200     05  WS-CUSTRPT-STATUS          PIC X(02) VALUE SPACES.
013300*
013400 01  WS-SWITCHES.
013410*    THE FIVE -EOF-SW FIELDS DO DOUBLE DUTY -- THEY ARE SET ON
013420*    A NORMAL END-OF-FILE READ, AND CUSTFILE-EOF-SW IS ALSO
013430*    SET ON A FAILED OPEN IN 900-OPEN-MASTER-FILES SO 000-MAIN
013440*    CAN TELL THE RUN NEVER GOT STARTED.
013500     05  WS-CUSTFILE-EOF-SW          PIC X(01) VALUE 'N'.
013600         88  CUSTFILE-EOF                       VALUE 'Y'.
013700     05  WS-ORDRFILE-EOF-SW          PIC X(01) VALUE 'N'.
013800         88  ORDRFILE-EOF                        VALUE 'Y'.
013900     05  WS-OPRDFILE-EOF-SW          PIC X(01) VALUE 'N'.
014000         88  OPRDFILE-EOF                        VALUE 'Y'.
014100     05  WS-PRODFILE-EOF-SW          PIC X(01) VALUE 'N'.
014200         88  PRODFILE-EOF                        VALUE 'Y'.
014300     05  WS-CUSTREQ-EOF-SW           PIC X(01) VALUE 'N'.
014400         88  CUSTREQ-EOF                         VALUE 'Y'.
014410*    WS-FOUND-SW AND WS-FIRST-MATCH-SW ARE RESET AT THE TOP OF
014420*    WHICHEVER 2NN/3NN PARAGRAPH USES THEM -- THEY ARE SHARED
014430*    SCRATCH, NOT DEDICATED TO ONE REQUEST TYPE.
014500     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
014600         88  WS-FOUND                            VALUE 'Y'.
014700     05  WS-FIRST-MATCH-SW           PIC X(01) VALUE 'Y'.
014800         88  FIRST-MATCH                        VALUE 'Y'.
014900     05  WS-SORT-SWAPPED-SW          PIC X(01) VALUE 'N'.
015000         88  SORT-SWAPPED                       VALUE 'Y'.
015100*
015200 01  WS-COUNTERS.
015210*    LOADED-ROW COUNTS FOR EACH TABLE, PLUS PER-REQUEST
015220*    WORKING COUNTERS REUSED ACROSS DIFFERENT REQUEST TYPES.
015300     05  WS-CUST-COUNT               PIC S9(8) COMP VALUE 0.
015400     05  WS-ORDR-COUNT               PIC S9(8) COMP VALUE 0.
015500     05  WS-OPRD-COUNT               PIC S9(8) COMP VALUE 0.
015600     05  WS-PROD-COUNT               PIC S9(8) COMP VALUE 0.
015610*    SET ONCE BY THE FOUR 100-SERIES LOAD PARAGRAPHS AND NEVER
015620*    CHANGED AGAIN -- EVERY SUBSCRIPT LIMIT BELOW TESTS AGAINST
015630*    ONE OF THESE FOUR.
015700     05  WS-REQUEST-COUNT            PIC S9(8) COMP VALUE 0.
015710*    BUMPED ONCE PER REQUEST RECORD IN 200-PROCESS-ONE-REQUEST --
015720*    NOT CURRENTLY PRINTED ANYWHERE, CARRIED FOR A FUTURE RUN-
015730*    SUMMARY TRAILER OPERATIONS HAS ASKED ABOUT BUT NOT FUNDED.
015800     05  WS-MATCH-COUNT              PIC S9(8) COMP VALUE 0.
015900     05  WS-SRT-COUNT                PIC S9(8) COMP VALUE 0.
016000     05  WS-SORT-LIMIT               PIC S9(8) COMP VALUE 0.
016100     05  WS-BAD-REQUEST-COUNT        PIC S9(8) COMP VALUE 0.
016200     05  WS-SEARCH-LEN               PIC S9(4) COMP VALUE 0.
016210*    THESE THREE BELONG TO 220-BY-NAME-SUBSTRING'S SCAN ONLY --
016220*    NO OTHER REQUEST TYPE TOUCHES THEM.
016300     05  WS-MAX-START-POS            PIC S9(4) COMP VALUE 0.
016350     05  WS-SCAN-POS                 PIC S9(4) COMP VALUE 0.
016400     05  WS-WRITE-COUNT              PIC S9(8) COMP VALUE 0.
016410*    TOTAL REPORT LINES WRITTEN THIS RUN, DETAIL AND SUMMARY
016415*    ALIKE -- DISPLAYED NOWHERE TODAY BUT HANDY UNDER THE DEBUGGER.
016420*
016440******************************************************************
016460*    STANDALONE FORM-FEED COUNTERS -- NOT PART OF WS-COUNTERS     *
016470*    SINCE THEY TRACK THE PRINT FORM, NOT THE BUSINESS DATA.      *
016480*    RESET IN 800-INIT-REPORT, BUMPED IN 610-WRITE-DETAIL-LINE.   *
016490******************************************************************
016500 77  WS-LINE-COUNT                   PIC S9(4) COMP VALUE ZERO.
016520 77  WS-PAGE-COUNT                   PIC S9(4) COMP VALUE ZERO.
016540*
016600 01  WS-CS-RESULT.
016610*    LINKAGE-SHAPED RETURN AREA FOR THE CUSTSTAT CALL -- HOLDS
016620*    WHATEVER THE LAST CALL HANDED BACK UNTIL THE NEXT ONE.
016700     05  WS-CS-ORDER-COUNT           PIC S9(8) COMP VALUE 0.
016710*    READ BY 250, 290 AND 291 -- HOW MANY ORDERS THIS CUSTOMER
016720*    HAS PLACED.
016800     05  WS-CS-TOTAL-SPENT           PIC S9(09)V99 COMP-3
016900                                     VALUE 0.
016910*    READ BY 270 AND 280 -- THIS CUSTOMER'S TOTAL SPEND, SUMMED
016920*    BY CUSTSTAT ACROSS EVERY PRODUCT ON EVERY ONE OF THEIR
016930*    ORDERS.
017000*
017010******************************************************************
017020*    TRACE COPY OF WS-CS-TOTAL-SPENT -- LETS A DEBUG DISPLAY SHOW  *
017030*    THE PACKED AMOUNT CUSTSTAT HANDED BACK WITHOUT AN UNPACK      *
017040*    STEP, THE SAME WAY PRODEXTR KEEPS WS-TRACE-PRICE-ED ALONGSIDE *
017050*    ITS OWN PACKED PRICE FIELD.                                  *
017060******************************************************************
017070 01  WS-CS-SPENT-TRACE               PIC S9(09)V99 COMP-3
017080                                     VALUE 0.
017090 01  WS-CS-SPENT-TRACE-ED REDEFINES WS-CS-SPENT-TRACE
017095                                     PIC S9(09)V99.
017098*
017100 01  WS-HELD-METRICS.
017110*    THE "WINNING" CUSTOMER SO FAR, SHARED ACROSS 250, 280, AND
017120*    310 -- EACH OF THOSE PARAGRAPHS USES ONLY THE FIELDS IT
017130*    NEEDS AND RE-INITIALIZES THEM BEFORE ITS OWN SCAN.
017200     05  WS-HELD-CUST-ID             PIC 9(09) VALUE 0.
017300     05  WS-HELD-CUST-NAME           PIC X(40) VALUE SPACES.
017400     05  WS-HELD-CUST-TIER           PIC 9(01) VALUE 0.
017500     05  WS-HELD-ORDER-COUNT         PIC S9(8) COMP VALUE 0.
017510*    ONLY 250-MOST-ORDERS FILLS THIS ONE IN.
017600     05  WS-HELD-TOTAL-SPENT         PIC S9(09)V99 COMP-3
017700                                     VALUE 0.
017710*    ONLY 280-TOP-SPENDER FILLS THIS ONE IN.
017800     05  WS-HELD-LAST-ORD-DATE       PIC 9(08) VALUE 0.
017810*    DECLARED FOR SYMMETRY WITH THE OTHER TWO HELD METRICS BUT
017820*    NOT ACTUALLY USED -- 310-MOST-RECENT-N KEEPS ITS OWN RUNNING
017830*    VALUES IN SRT-TABLE-AREA INSTEAD, SINCE IT HOLDS MORE THAN
017840*    ONE WINNER AT A TIME.
017900*
018000 01  WS-WORK-FIELDS.
018010*    MISCELLANEOUS SCRATCH FIELDS THAT DIDN'T FIT NATURALLY
018020*    UNDER ANY OF THE GROUPS ABOVE.
018100     05  WS-SEARCH-TEXT              PIC X(40) VALUE SPACES.
018110*    220-BY-NAME-SUBSTRING'S SEARCH ARGUMENT, TRIMMED OF
018120*    TRAILING SPACES BY 224-TRIM-SEARCH-TEXT.
018200     05  WS-CURRENT-ORD-ID           PIC 9(09) VALUE 0.
018210*    262-SCAN-CUST-ORDERS HOLDS THE ORDER-ID HERE WHILE
018220*    263-SCAN-ORDER-PRODUCTS SCANS ITS LINE ITEMS.
018300     05  WS-THIS-LAST-ORD-DATE       PIC 9(08) VALUE 0.
018310*    311-BUILD-SORT-ENTRY'S RUNNING MAXIMUM WHILE 312 SCANS ONE
018320*    CUSTOMER'S ORDERS FOR THE MOST RECENT DATE.
018400*
018500******************************************************************
018600*    IN-MEMORY MASTER TABLES -- LOADED ONCE, SEARCHED REPEATEDLY  *
018700*    FOR EACH REQUEST.  CT-CUST-NAME-LC HOLDS A LOWER-CASED       *
018800*    COPY OF CUST-NAME FOR THE NAME-SUBSTRING REPORT, THE SAME    *
018900*    WAY PRODANLZ KEEPS AN UPPER-CASED CATEGORY ALONGSIDE THE     *
019000*    ORIGINAL.                                                   *
019100******************************************************************
019200 01  CUST-TABLE-AREA.
019210*    5000 ENTRIES IS THE SAME HEADROOM FIGURE OPERATIONS SIZED
019220*    FOR THE OLD SAMII1 CUSTOMER DECK -- MERIDIAN'S ACTIVE
019230*    CUSTOMER FILE HAS NEVER COME CLOSE TO IT.
019300     05  CUST-TABLE OCCURS 5000 TIMES
019400                   INDEXED BY CT-IDX.
019500         10  CT-CUST-ID              PIC 9(09).
019600         10  CT-CUST-NAME            PIC X(40).
019700         10  CT-CUST-NAME-LC         PIC X(40).
019710*        LOWER-CASED COPY BUILT ONCE AT LOAD TIME -- SEE 110 BELOW.
019800         10  CT-CUST-TIER            PIC 9(01).
019810*        1 THROUGH 9 ON A GOOD CUSTOMER MASTER RECORD; SEE THE
019820*        210 AND 290 BANNERS FOR WHAT HAPPENS OUTSIDE THAT RANGE.
019900*
020000 01  ORDR-TABLE-AREA.
020010*    20000 ROWS -- ORDERS RUN ROUGHLY FOUR TO ONE AGAINST
020020*    CUSTOMERS IN THE FEED FILES OPERATIONS SUPPLIES.
020100     05  ORDR-TABLE OCCURS 20000 TIMES
020200                    INDEXED BY OR-IDX.
020300         10  OR-ORD-ID               PIC 9(09).
020400         10  OR-ORD-DATE             PIC 9(08).
020410*        THE DATE EVERY FILTER AND SORT SECTION ACTUALLY USES.
020500         10  OR-ORD-DELIVERY-DATE    PIC 9(08).
020510*        CARRIED FROM ORDRCPY BUT NOT TESTED BY ANY SECTION --
020520*        ZERO MEANS NOT YET DELIVERED, PER ORDRCPY'S OWN NOTE.
020600         10  OR-ORD-STATUS           PIC X(10).
020610*        NOT CONSULTED EITHER -- SEE THE 230 BANNER ABOVE.
020700         10  OR-ORD-CUST-ID          PIC 9(09).
020710*        THE JOIN KEY BACK TO CT-CUST-ID.
020800*
020900******************************************************************
021000*    ALTERNATE DATE-BREAKDOWN VIEW OF AN ORDER TABLE ENTRY --      *
021100*    BREAKS ORD-DATE OUT INTO SEPARATE YEAR/MONTH/DAY FIELDS.      *
021200*    NOT CURRENTLY REFERENCED BY 300-DATE-RANGE OR 310-MOST-       *
021300*    RECENT-N, BOTH OF WHICH COMPARE THE EIGHT-DIGIT DATE WHOLE;   *
021310*    CARRIED OVER FROM AN EARLIER DRAFT OF THE DATE-RANGE          *
021320*    SECTION AND LEFT IN PLACE IN CASE A FUTURE REPORT WANTS A     *
021330*    BROKEN-OUT DATE COLUMN.                                       *
021400******************************************************************
021500 01  ORDR-TABLE-YMD REDEFINES ORDR-TABLE-AREA.
021600     05  ORDR-TABLE-YMD-ENTRY OCCURS 20000 TIMES
021700                    INDEXED BY OY-IDX.
021800         10  OY-ORD-ID               PIC 9(09).
021900         10  OY-ORD-YEAR             PIC 9(04).
022000         10  OY-ORD-MONTH            PIC 9(02).
022100         10  OY-ORD-DAY              PIC 9(02).
022200         10  FILLER                  PIC X(22).
022300*
022400 01  OPRD-TABLE-AREA.
022410*    LARGEST OF THE FOUR TABLES -- EACH ORDER CARRIES MULTIPLE
022420*    LINE ITEMS, ONE OPRD-TABLE ROW APIECE.
022500     05  OPRD-TABLE OCCURS 50000 TIMES
022600                    INDEXED BY OP-IDX.
022700         10  OT-OP-ORD-ID            PIC 9(09).
022710*        MATCHED AGAINST WS-CURRENT-ORD-ID IN 263-SCAN-ORDER-
022720*        PRODUCTS.
022800         10  OT-OP-PROD-ID           PIC 9(09).
022810*        MATCHED AGAINST PT-PROD-ID IN 264-CHECK-PRODUCT-CATEGORY.
022900*
023000******************************************************************
023100*    COMBINED-KEY VIEW OF THE ORDER-PRODUCT TABLE -- ONE 18-      *
023200*    DIGIT COMPARE INSTEAD OF TWO SEPARATE FIELD COMPARES WHEN    *
023300*    A PARAGRAPH NEEDS TO MATCH BOTH THE ORDER AND THE PRODUCT.   *
023400******************************************************************
023500 01  OPRD-TABLE-KEY REDEFINES OPRD-TABLE-AREA.
023600     05  OT-COMBINED-ENTRY OCCURS 50000 TIMES
023700                    INDEXED BY OK-IDX.
023800         10  OT-COMBINED-KEY         PIC 9(18).
023810*    NOT CURRENTLY REFERENCED BY ANY PARAGRAPH -- 263-SCAN-ORDER-
023820*    PRODUCTS STILL COMPARES THE TWO 9-DIGIT FIELDS SEPARATELY.
023830*    KEPT IN CASE A FUTURE CR NEEDS A SINGLE-COMPARE LOOKUP.
023900*
024000 01  PROD-TABLE-AREA.
024010*    LOADED SOLELY SO 260-ORDERED-CATEGORY CAN RESOLVE A
024020*    PRODUCT-ID SEEN IN AN ORDER LINE BACK TO ITS CATEGORY.
024100     05  PROD-TABLE OCCURS 2000 TIMES
024200                    INDEXED BY PT-IDX.
024300         10  PT-PROD-ID              PIC 9(09).
024310*        MATCHED AGAINST OT-OP-PROD-ID IN 264-CHECK-PRODUCT-
024320*        CATEGORY.
024400         10  PT-PROD-NAME            PIC X(40).
024410*        LOADED BUT NEVER PRINTED -- NO SECTION OF THIS REPORT
024420*        NAMES A PRODUCT, ONLY A CATEGORY.
024500         10  PT-PROD-CATEGORY        PIC X(20).
024510*        COMPARED CASE-SENSITIVE TO CREQ-CO-CATEGORY; SEE CR-6811.
024600         10  PT-PROD-PRICE           PIC S9(07)V99 COMP-3.
024610*        LOADED BUT NOT USED -- CUSTANLZ NEEDS ONLY CATEGORY FROM
024620*        THE PRODUCT MASTER; PRICE IS CUSTSTAT'S CONCERN.
024700*
024800******************************************************************
024900*    SORT WORK TABLE FOR N-MOST-RECENTLY-ACTIVE.  HOLDS ONE ROW   *
025000*    PER CUSTOMER WITH AT LEAST ONE ORDER, KEYED BY THAT          *
025100*    CUSTOMER'S MOST RECENT ORD-DATE.  BUBBLE-SORTED DESCENDING,  *
025200*    STABLE -- SAME IDIOM AS PRODANLZ'S GROUP-BY-CATEGORY SORT.   *
025300******************************************************************
025400 01  SRT-TABLE-AREA.
025500     05  SRT-TABLE OCCURS 5000 TIMES
025600                   INDEXED BY SRT-IDX.
025700         10  SRT-CUST-ID             PIC 9(09).
025710*        COPIED STRAIGHT FROM CT-CUST-ID (CT-IDX) BY 311.
025800         10  SRT-CUST-NAME           PIC X(40).
025900         10  SRT-CUST-TIER           PIC 9(01).
026000         10  SRT-LAST-ORD-DATE       PIC 9(08).
026010*        THE SORT KEY -- 315-BUBBLE-COMPARE ORDERS ON THIS FIELD
026020*        ALONE, DESCENDING.
026100*
026200 01  SRT-SWAP-ENTRY.
026210*    SAME SHAPE AS ONE SRT-TABLE ROW -- 316-SWAP-ENTRIES USES
026220*    THIS AS ITS SCRATCH HOLDING AREA DURING THE BUBBLE SWAP.
026300     05  SW-CUST-ID                  PIC 9(09).
026400     05  SW-CUST-NAME                PIC X(40).
026500     05  SW-CUST-TIER                PIC 9(01).
026600     05  SW-LAST-ORD-DATE            PIC 9(08).
026700*
026710*    CS-REC BELOW IS THE SAME LINKAGE-SHAPED RECORD CUSTSTAT
026720*    FILLS IN FOR A PER-CUSTOMER CALL -- 290-CUSTOMER-STATS
026730*    REUSES IT AS A WHOLE-FILE ACCUMULATOR INSTEAD.
026800     COPY STATCPY.
026900*
027000 01  WS-SYSTEM-DATE.
027010*    BROKEN OUT OF THE ACCEPT ... FROM DATE RESULT SO EACH
027020*    TWO-DIGIT PIECE CAN BE MOVED STRAIGHT INTO RPT-HEADER1.
027100     05  WS-SYS-YY                   PIC 9(02).
027200     05  WS-SYS-MM                   PIC 9(02).
027300     05  WS-SYS-DD                   PIC 9(02).
027400*
027500******************************************************************
027600*        CUSTOMER REPORT LINES                                   *
027610*        RPT-HEADER2/RPT-HEADER3 DOUBLE AS THE FORM-FEED         *
027620*        HEADING -- 800-INIT-REPORT WRITES THEM ONCE AT THE      *
027630*        TOP OF THE REPORT, AND 615-NEW-PAGE-HEADING REWRITES    *
027640*        THEM AFTER TOP-OF-FORM EVERY TIME THE DETAIL LISTING    *
027650*        RUNS PAST 54 LINES.  RPT-METRIC IS A GENERIC X(15)      *
027660*        SLOT -- DIFFERENT REQUEST TYPES EDIT DIFFERENT THINGS   *
027670*        INTO IT (ORDER COUNT, LAST-ORDER-DATE).                 *
027700******************************************************************
027800 01  RPT-HEADER1.
027810*    RPT-MM/RPT-DD/RPT-YY ARE FILLED FROM WS-SYS-MM/DD/YY AND
027820*    WRITTEN ONCE, BY 800-INIT-REPORT -- UNLIKE RPT-HEADER2/3
027830*    BELOW, THIS LINE IS NOT REPEATED ON A FORM-FEED PAGE BREAK.
027900     05  FILLER                      PIC X(36)
028000             VALUE 'CUSTOMER ANALYTICS REPORT     DATE:'.
028100     05  RPT-MM                      PIC 99.
028200     05  FILLER                      PIC X     VALUE '/'.
028300     05  RPT-DD                      PIC 99.
028400     05  FILLER                      PIC X     VALUE '/'.
028500     05  RPT-YY                      PIC 99.
028600     05  FILLER                      PIC X(87) VALUE SPACES.
028700 01  RPT-HEADER2.
028710*    COLUMN CAPTIONS -- WIDTHS MATCH RPT-DETAIL FIELD BY FIELD
028720*    SO THE UNDERSCORE ROW IN RPT-HEADER3 LINES UP UNDERNEATH.
028800     05  FILLER PIC X(9)  VALUE 'CUST ID  '.
028900     05  FILLER PIC X(41) VALUE 'CUSTOMER NAME                    '.
029000     05  FILLER PIC X(6)  VALUE 'TIER  '.
029100     05  FILLER PIC X(15) VALUE ' METRIC        '.
029200     05  FILLER PIC X(61) VALUE SPACES.
029300 01  RPT-HEADER3.
029400     05  FILLER PIC X(9)  VALUE ALL '-'.
029500     05  FILLER PIC X(41) VALUE ALL '-'.
029600     05  FILLER PIC X(6)  VALUE ALL '-'.
029700     05  FILLER PIC X(15) VALUE ALL '-'.
029800     05  FILLER PIC X(61) VALUE SPACES.
029900 01  RPT-DETAIL.
029910*    SHARED BY EVERY SINGLE-CUSTOMER-PER-LINE SECTION (210, 220,
029920*    230, 240, 250, 260, 300, 310) -- RPT-METRIC IS LEFT SPACES
029930*    WHEN A SECTION HAS NO PER-LINE METRIC TO SHOW.
030000     05  RPT-CUST-ID                 PIC Z(8)9.
030100     05  FILLER                      PIC X     VALUE SPACE.
030200     05  RPT-CUST-NAME               PIC X(40).
030300     05  FILLER                      PIC X     VALUE SPACE.
030400     05  RPT-CUST-TIER               PIC 9.
030500     05  FILLER                      PIC X(5)  VALUE SPACES.
030600     05  RPT-METRIC                  PIC X(15) VALUE SPACES.
030610*        250 EDITS AN ORDER COUNT HERE; 310 EDITS AN ORD-DATE.
030620*        EVERY OTHER SECTION SHARING THIS LAYOUT LEAVES IT BLANK.
030700     05  FILLER                      PIC X(61) VALUE SPACES.
030800 01  RPT-SUMMARY-LABEL.
030810*    SHARED BY 270-TOTAL-SPENT AND 280-TOP-SPENDER -- RPT-SUM-
030820*    TYPE NAMES WHICH OF THE TWO WROTE THE LINE.
030900     05  FILLER                      PIC X(2)  VALUE SPACES.
031000     05  RPT-SUM-TYPE                PIC X(24) VALUE SPACES.
031010*        A LITERAL LIKE 'CUSTOMER WITH MOST ORDERS' OR 'TOP
031020*        SPENDING CUSTOMER' MOVED IN BY 620-WRITE-SUMMARY-LINE'S
031030*        CALLER, NOT BY 620 ITSELF.
031100     05  RPT-SUM-CUST-ID             PIC Z(8)9.
031200     05  FILLER                      PIC X     VALUE SPACE.
031300     05  RPT-SUM-CUST-NAME           PIC X(40).
031400     05  FILLER                      PIC X     VALUE SPACE.
031500     05  RPT-SUM-VALUE                PIC ZZZ,ZZZ,ZZ9.99-.
031510*        A DOLLAR TOTAL FOR BOTH 270 AND 280 -- NEITHER SECTION
031520*        PRINTS AN ORDER COUNT ON ITS SUMMARY LINE.
031600     05  FILLER                      PIC X(46) VALUE SPACES.
031700 01  RPT-STATS-HDR1.
031710*    290-CUSTOMER-STATS' OWN HEADING -- DISTINCT FROM
031720*    RPT-HEADER2/3 SINCE THE TIER-DISTRIBUTION LISTING DOESN'T
031730*    HAVE CUST-ID/NAME/TIER COLUMNS LIKE THE FILTER SECTIONS DO.
031800     05  FILLER PIC X(26) VALUE 'CUSTOMER STATISTICS       '.
031900     05  FILLER PIC X(106) VALUE SPACES.
032000 01  RPT-STATS-HDR2.
032010*    UNDERSCORE RULE BENEATH RPT-STATS-HDR1'S CAPTION.
032100     05  FILLER PIC X(100) VALUE ALL '-'.
032200     05  FILLER PIC X(32)  VALUE SPACES.
032300 01  RPT-STATS-DETAIL.
032310*    RPT-STATS-TYPE CARRIES A CAPTION LIKE 'TOTAL CUSTOMERS'
032320*    OR 'CUSTOMERS WITH ORDERS'; RPT-STATS-VALUE1 CARRIES THE
032330*    COUNT.  WRITTEN BY 650-WRITE-STATS-DETAIL.
032400     05  FILLER                      PIC X(2)  VALUE SPACES.
032500     05  RPT-STATS-TYPE              PIC X(20) VALUE SPACES.
032600     05  FILLER                      PIC X(3)  VALUE ':  '.
032700     05  RPT-STATS-VALUE1            PIC ZZZ,ZZZ,ZZ9.
032800     05  FILLER                      PIC X(98) VALUE SPACES.
032900 01  RPT-TIER-DETAIL.
032910*    WRITTEN ONCE PER TIER, 1 THROUGH 9, BY 292-WRITE-TIER-LINE.
033000     05  FILLER                      PIC X(8)  VALUE '  TIER  '.
033010*    RPT-TIER-NUMBER IS MOVED FROM CS-TIER-IDX BY 292-WRITE-
033020*    TIER-LINE -- ONE LINE PER TIER 1 THROUGH 9, PRINTED IN
033030*    SUBSCRIPT ORDER EVEN WHEN A TIER'S COUNT IS ZERO.
033100     05  RPT-TIER-NUMBER             PIC 9.
033200     05  FILLER                      PIC X(6)  VALUE '  CNT:'.
033210*    RPT-TIER-COUNT IS THE MATCHING CS-TIER-COUNT ENTRY -- A
033220*    RAW CUSTOMER COUNT ACCUMULATED BY 290-CUSTOMER-STATS.
033300     05  RPT-TIER-COUNT              PIC ZZZ,ZZ9.
033400     05  FILLER                      PIC X(108) VALUE SPACES.
033500 01  ERR-MSG-BAD-REQUEST.
033510*    ERR-MSG-DATA1 CARRIES THE UNRECOGNIZED CREQ-CODE SO THE
033520*    REPORT READER CAN SEE WHAT WENT WRONG WITHOUT A DUMP.
033600     05  FILLER PIC X(23) VALUE '    REQUEST ERROR:     '.
033700     05  ERR-MSG-DATA1               PIC X(8)  VALUE SPACES.
033800     05  FILLER                      PIC X(101) VALUE SPACES.
033900 01  RPT-NO-MATCH-LINE.
034000     05  FILLER PIC X(35)
034100             VALUE '    NO MATCHING CUSTOMERS FOUND.  '.
034200     05  FILLER                      PIC X(97) VALUE SPACES.
034300 01  RPT-SPACES.
034310*    A BLANK PRINT LINE -- DECLARED BUT NOT CURRENTLY WRITTEN BY
034320*    ANY PARAGRAPH; CARRIED OVER FROM THE SAMII1 LAYOUT IN CASE
034330*    A FUTURE SECTION NEEDS A SPACER LINE BETWEEN BLOCKS.
034400     05  FILLER                      PIC X(132) VALUE SPACES.
034500******************************************************************
034600 PROCEDURE DIVISION.
034700******************************************************************
034710*        000 - MAIN LINE                                        *
034720*    LOADS ALL FOUR MASTERS INTO MEMORY ONCE, THEN WORKS THROUGH  *
034730*    THE REQUEST DECK ONE RECORD AT A TIME AGAINST THE IN-        *
034740*    MEMORY COPY -- THE SAME TWO-PASS SHAPE PRODANLZ USES, AND    *
034750*    FOR THE SAME REASON: REPEATEDLY RE-READING FOUR SEQUENTIAL   *
034760*    FILES ONCE PER REQUEST RECORD WOULD COST FAR MORE THAN THE   *
034770*    MEMORY TO HOLD THEM ALL AT ONCE.  REQ CR-4471.               *
034780*    WS-PROGRAM-STATUS IS SET AT ENTRY, AT THE OPEN-FAILURE       *
034790*    ABORT, AND AT NORMAL EXIT ONLY -- IT IS A CONSOLE BREADCRUMB,*
034795*    NOT A SWITCH TESTED ANYWHERE ELSE IN THE PROGRAM.            *
034800 000-MAIN.
034810*    OPENS EVERY MASTER AND THE REQUEST/REPORT FILES.  IF THE
034820*    CUSTOMER MASTER WON'T OPEN THERE IS NOTHING FOR THIS RUN TO
034830*    DO, SO 900-OPEN-MASTER-FILES GOES STRAIGHT TO ITS EXIT ON
034840*    THAT FAILURE RATHER THAN ATTEMPTING THE REMAINING OPENS.
034900     MOVE 'CUSTANLZ STARTED' TO WS-PROGRAM-STATUS.
035000     PERFORM 900-OPEN-MASTER-FILES THRU 900-EXIT.
035010     IF CUSTFILE-EOF
035020         MOVE 'CUSTANLZ ENDED - OPEN FAILURE' TO WS-PROGRAM-STATUS
035030         GOBACK
035040     END-IF.
035100     PERFORM 110-LOAD-CUSTOMER-TABLE
035200         VARYING CT-IDX FROM 1 BY 1
035300         UNTIL CUSTFILE-EOF.
035400     PERFORM 120-LOAD-ORDER-TABLE
035500         VARYING OR-IDX FROM 1 BY 1
035600         UNTIL ORDRFILE-EOF.
035700     PERFORM 130-LOAD-ORDER-PRODUCT-TABLE
035800         VARYING OP-IDX FROM 1 BY 1
035900         UNTIL OPRDFILE-EOF.
036000     PERFORM 140-LOAD-PRODUCT-TABLE
036100         VARYING PT-IDX FROM 1 BY 1
036200         UNTIL PRODFILE-EOF.
036300     PERFORM 905-CLOSE-MASTER-FILES.
036310*    ALL FOUR MASTERS ARE NOW FULLY IN MEMORY; THE REQUEST LOOP
036320*    BELOW NEVER TOUCHES THE MASTER FILES AGAIN.
036400     PERFORM 800-INIT-REPORT.
036500     PERFORM 200-PROCESS-ONE-REQUEST
036600         UNTIL CUSTREQ-EOF.
036700     PERFORM 910-CLOSE-REQUEST-AND-REPORT.
036800     MOVE 'CUSTANLZ ENDED' TO WS-PROGRAM-STATUS.
036900     GOBACK.
037000*
037010******************************************************************
037020*        100-SERIES - MASTER FILE LOAD                            *
037030*        EACH PARAGRAPH BELOW IS CALLED ONCE PER RECORD BY A       *
037040*        PERFORM ... VARYING IN 000-MAIN, USING THE SAME ONE-      *
037050*        READ-PER-CALL / IF-NOT-EOF-STORE SHAPE.                   *
037060******************************************************************
037100 110-LOAD-CUSTOMER-TABLE.
037110*    CT-CUST-NAME-LC IS BUILT HERE ONCE, AT LOAD TIME, SO THE
037120*    NAME-SUBSTRING SEARCH IN 220 NEVER HAS TO LOWER-CASE A
037130*    NAME MORE THAN ONCE PER RUN.
037140*    CALLED FROM 000-MAIN'S PERFORM ... VARYING, WHICH KEEPS
037150*    TESTING CUSTFILE-EOF AFTER EACH CALL -- THE LAST PASS
037160*    THROUGH HERE (THE ONE THAT TRIPS END-OF-FILE) STORES NO
037170*    ROW BECAUSE OF THE IF NOT CUSTFILE-EOF GUARD BELOW.
037200     PERFORM 700-READ-CUSTOMER-FILE.
037300     IF NOT CUSTFILE-EOF
037400         ADD 1 TO WS-CUST-COUNT
037500         MOVE CUST-ID            TO CT-CUST-ID (CT-IDX)
037600         MOVE CUST-NAME          TO CT-CUST-NAME (CT-IDX)
037700         MOVE CUST-NAME          TO CT-CUST-NAME-LC (CT-IDX)
037800         INSPECT CT-CUST-NAME-LC (CT-IDX) CONVERTING
037900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
038000             'abcdefghijklmnopqrstuvwxyz'
038100         MOVE CUST-TIER          TO CT-CUST-TIER (CT-IDX)
038200     END-IF.
038300*
038400 120-LOAD-ORDER-TABLE.
038410*    OR-ORD-DELIVERY-DATE IS CARRIED FOR COMPLETENESS BUT NO
038420*    REQUEST TYPE BELOW ACTUALLY TESTS IT -- ORD-DATE IS WHAT
038430*    DRIVES 300-DATE-RANGE AND 310-MOST-RECENT-N.
038440*    SAME END-OF-FILE GUARD PATTERN AS 110 ABOVE, INDEXED BY
038450*    OR-IDX INSTEAD OF CT-IDX.
038500     PERFORM 710-READ-ORDER-FILE.
038600     IF NOT ORDRFILE-EOF
038700         ADD 1 TO WS-ORDR-COUNT
038800         MOVE ORD-ID             TO OR-ORD-ID (OR-IDX)
038900         MOVE ORD-DATE           TO OR-ORD-DATE (OR-IDX)
039000         MOVE ORD-DELIVERY-DATE  TO OR-ORD-DELIVERY-DATE (OR-IDX)
039100         MOVE ORD-STATUS         TO OR-ORD-STATUS (OR-IDX)
039200         MOVE ORD-CUST-ID        TO OR-ORD-CUST-ID (OR-IDX)
039300     END-IF.
039400*
039500 130-LOAD-ORDER-PRODUCT-TABLE.
039510*    JUST THE TWO JOIN KEYS -- ORDER-PRODUCT CARRIES NO
039520*    QUANTITY OR LINE PRICE OF ITS OWN IN THIS FEED.
039530*    OT-OP-PROD-ID IS RESOLVED BACK TO A CATEGORY AND PRICE BY
039540*    LOOKING IT UP IN PROD-TABLE WHEREVER A PARAGRAPH NEEDS ONE.
039600     PERFORM 715-READ-ORDER-PRODUCT-FILE.
039700     IF NOT OPRDFILE-EOF
039800         ADD 1 TO WS-OPRD-COUNT
039900         MOVE OP-ORD-ID          TO OT-OP-ORD-ID (OP-IDX)
040000         MOVE OP-PROD-ID         TO OT-OP-PROD-ID (OP-IDX)
040100     END-IF.
040200*
040300 140-LOAD-PRODUCT-TABLE.
040310*    LOADED HERE UNCHANGED, NO UPPER-CASED CATEGORY COPY --
040320*    UNLIKE PRODANLZ, CUSTANLZ'S CATEGORY TEST IS CASE-
040330*    SENSITIVE (CR-6811), SO THERE IS NOTHING TO FOLD.
040340*    SMALLEST OF THE FOUR MASTERS BUT LOADED LAST, AFTER THE
040350*    THREE TABLES THE CUSTOMER REPORT ACTUALLY KEYS OFF OF.
040400     PERFORM 720-READ-PRODUCT-FILE.
040500     IF NOT PRODFILE-EOF
040600         ADD 1 TO WS-PROD-COUNT
040700         MOVE PROD-ID            TO PT-PROD-ID (PT-IDX)
040800         MOVE PROD-NAME          TO PT-PROD-NAME (PT-IDX)
040900         MOVE PROD-CATEGORY      TO PT-PROD-CATEGORY (PT-IDX)
041000         MOVE PROD-PRICE         TO PT-PROD-PRICE (PT-IDX)
041100     END-IF.
041200*
041210******************************************************************
041220*        200-SERIES - REQUEST DISPATCH                            *
041230*        200-PROCESS-ONE-REQUEST READS ONE REQUEST RECORD AND      *
041240*        EVALUATES ITS CODE INTO ONE OF THE ELEVEN 2NN/3NN REPORT   *
041250*        SECTIONS BELOW; EACH SECTION IS SELF-CONTAINED AND READS   *
041260*        ONLY THE PARAMETERS ITS OWN REDEFINES OF CREQ-PARMS        *
041270*        CARRIES.                                                  *
041280******************************************************************
041300 200-PROCESS-ONE-REQUEST.
041310*    ONE REQUEST RECORD DRIVES ONE SECTION OF THE CUSTOMER
041320*    REPORT.  CREQ-CODE NAMES THE QUERY; THE PARAMETERS FOR
041330*    THAT QUERY RIDE ALONG IN THE SAME RECORD UNDER WHICHEVER
041340*    REDEFINES OF CREQ-PARMS MATCHES THE CODE -- SEE CREQCPY.
041400     PERFORM 730-READ-REQUEST-FILE.
041500     IF NOT CUSTREQ-EOF
041600         ADD 1 TO WS-REQUEST-COUNT
041700         EVALUATE TRUE
041800             WHEN CREQ-IS-TIER
041810*                CUSTOMERS IN A GIVEN TIER.  CREQ-TI-TIER IS THE
041820*                ONLY PARAMETER CARRIED BY THIS REQUEST CODE.
041900                 PERFORM 210-BY-TIER
042000             WHEN CREQ-IS-NAME
042010*                CUSTOMERS WHOSE NAME CONTAINS A SUBSTRING.
042020*                CASE-INSENSITIVE ON THE STORED NAME; SEE THE
042030*                220 BANNER BELOW FOR THE FULL RULE.
042100                 PERFORM 220-BY-NAME-SUBSTRING
042200             WHEN CREQ-IS-WITHORD
042210*                CUSTOMERS WHO HAVE PLACED AT LEAST ONE ORDER,
042220*                CANCELLED OR NOT.  NO PARAMETERS.
042300                 PERFORM 230-WITH-ORDERS
042400             WHEN CREQ-IS-NOORDERS
042410*                CUSTOMERS WHO HAVE NEVER PLACED AN ORDER.
042420*                EXACT NEGATION OF THE ABOVE.  NO PARAMETERS.
042500                 PERFORM 240-WITHOUT-ORDERS
042600             WHEN CREQ-IS-MOSTORD
042610*                THE SINGLE CUSTOMER WITH THE MOST ORDERS.
042620*                NO PARAMETERS; FIRST CUSTOMER WINS A TIE.
042700                 PERFORM 250-MOST-ORDERS
042800             WHEN CREQ-IS-CATOWN
042810*                CUSTOMERS WHO HAVE EVER ORDERED A PRODUCT IN
042820*                A GIVEN CATEGORY (CREQ-CO-CATEGORY).
042900                 PERFORM 260-ORDERED-CATEGORY
043000             WHEN CREQ-IS-TOTSPENT
043010*                TOTAL AMOUNT SPENT, ONE SUMMARY LINE PER
043020*                CUSTOMER WITH AT LEAST ONE ORDER.  NO
043030*                PARAMETERS -- NOT LIMITED TO ONE CUSTOMER.
043100                 PERFORM 270-TOTAL-SPENT
043200             WHEN CREQ-IS-TOPSPEND
043210*                THE SINGLE HIGHEST-SPENDING CUSTOMER.
043220*                NO PARAMETERS; FIRST CUSTOMER WINS A TIE.
043300                 PERFORM 280-TOP-SPENDER
043400             WHEN CREQ-IS-CUSTSTAT
043410*                TIER DISTRIBUTION OVER THE WHOLE CUSTOMER BASE.
043420*                NO PARAMETERS; ALWAYS COVERS EVERY CUSTOMER.
043500                 PERFORM 290-CUSTOMER-STATS
043600             WHEN CREQ-IS-DATERNG
043610*                CUSTOMERS WITH AN ORDER IN A GIVEN DATE RANGE
043620*                (CREQ-DR-START-DATE THROUGH CREQ-DR-END-DATE).
043700                 PERFORM 300-DATE-RANGE
043800             WHEN CREQ-IS-RECENTN
043810*                THE N (CREQ-TN-TOP-N) CUSTOMERS MOST RECENTLY
043815*                ACTIVE, NEWEST FIRST.
043900                 PERFORM 310-MOST-RECENT-N
044000             WHEN OTHER
044010*                UNRECOGNIZED REQUEST CODE -- LOG AND KEEP GOING
044100                 PERFORM 820-REPORT-BAD-REQUEST
044200         END-EVALUATE
044300     END-IF.
044400*
044500******************************************************************
044600*        210 - CUSTOMERS BY TIER                                *
044610*        SIMPLEST OF THE FILTER SECTIONS -- ONE NUMERIC COMPARE *
044620*        AGAINST THE REQUESTED TIER, NO SUB-SCAN OF ORDERS OR    *
044630*        PRODUCTS NEEDED.                                       *
044640*        TIER IS A SINGLE DIGIT 1-9 ON THE CUSTOMER MASTER --    *
044650*        SEE CUSTCPY.  A REQUESTED TIER OUTSIDE THAT RANGE IS    *
044660*        NOT REJECTED HERE, IT SIMPLY NEVER MATCHES ANY ROW.     *
044700******************************************************************
044800 210-BY-TIER.
044810*    WALKS THE WHOLE CUSTOMER TABLE ONCE; CREQ-TI-TIER IS THE
044820*    ONLY PARAMETER THIS REQUEST TYPE CARRIES.
044900     MOVE ZERO TO WS-MATCH-COUNT.
045000     PERFORM 211-TIER-TEST
045100         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CUST-COUNT.
045200     IF WS-MATCH-COUNT = ZERO
045210*        NO CUSTOMER IN THE TABLE CARRIES THIS TIER
045300         PERFORM 825-REPORT-NO-MATCHES
045400     END-IF.
045500*
045600 211-TIER-TEST.
045610*    ONE CUSTOMER PER INVOCATION, INDEXED BY CT-IDX FROM THE
045620*    VARYING CLAUSE ABOVE.
045700     IF CT-CUST-TIER (CT-IDX) = CREQ-TI-TIER
045800         ADD 1 TO WS-MATCH-COUNT
045900         MOVE SPACES TO RPT-DETAIL
046000         MOVE CT-CUST-ID (CT-IDX)    TO RPT-CUST-ID
046100         MOVE CT-CUST-NAME (CT-IDX)  TO RPT-CUST-NAME
046200         MOVE CT-CUST-TIER (CT-IDX)  TO RPT-CUST-TIER
046300         PERFORM 610-WRITE-DETAIL-LINE
046400     END-IF.
046500*
046600******************************************************************
046700*        220 - CUSTOMERS BY NAME SUBSTRING                      *
046800*        CASE-INSENSITIVE ON THE STORED NAME ONLY -- THE SEARCH  *
046900*        TEXT ITSELF IS COMPARED EXACTLY AS SUPPLIED ON THE      *
047000*        REQUEST RECORD, NEVER CASE-FOLDED.  THIS IS DELIBERATE  *
047100*        AND MUST NOT BE "FIXED" -- SEE SPEC MEMO CR-4471.       *
047110*        AN ALL-SPACES SEARCH TEXT MATCHES EVERY CUSTOMER IN     *
047120*        THE TABLE -- NOT TREATED AS A BAD REQUEST.              *
047200******************************************************************
047300 220-BY-NAME-SUBSTRING.
047400     MOVE CREQ-NM-SEARCH-TEXT TO WS-SEARCH-TEXT.
047500     MOVE ZERO TO WS-MATCH-COUNT.
047600     MOVE 40 TO WS-SEARCH-LEN.
047610*    WORKS BACKWARD FROM POSITION 40 UNTIL IT FINDS A NON-SPACE
047620*    BYTE, SO WS-SEARCH-LEN ENDS UP HOLDING THE TRUE LENGTH OF
047630*    THE SEARCH TEXT WITH TRAILING SPACES STRIPPED.
047700     PERFORM 224-TRIM-SEARCH-TEXT
047800         VARYING WS-SEARCH-LEN FROM 40 BY -1
047900         UNTIL WS-SEARCH-LEN < 1
048000            OR WS-SEARCH-TEXT (WS-SEARCH-LEN:1) NOT = SPACE.
048050*    THE SEARCH WINDOW CANNOT START PAST THIS POSITION OR IT
048060*    WOULD RUN OFF THE END OF THE 40-BYTE NAME FIELD.
048100     COMPUTE WS-MAX-START-POS = 41 - WS-SEARCH-LEN.
048200     PERFORM 221-NAME-TEST
048300         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CUST-COUNT.
048400     IF WS-MATCH-COUNT = ZERO
048500         PERFORM 825-REPORT-NO-MATCHES
048600     END-IF.
048700*
048800 221-NAME-TEST.
048810*    A ZERO-LENGTH SEARCH TEXT (ALL SPACES) MATCHES EVERY
048820*    CUSTOMER -- OTHERWISE SLIDE THE SEARCH WINDOW RIGHT TO
048830*    LEFT ACROSS THE LOWER-CASED NAME LOOKING FOR A HIT.
048900     MOVE 'N' TO WS-FOUND-SW.
049000     IF WS-SEARCH-LEN = ZERO
049100         SET WS-FOUND TO TRUE
049200     ELSE
049300         MOVE WS-MAX-START-POS TO WS-SCAN-POS
049400         PERFORM 222-SCAN-FOR-SUBSTRING
049500             VARYING WS-SCAN-POS FROM WS-SCAN-POS BY -1
049600             UNTIL WS-SCAN-POS < 1 OR WS-FOUND
049700     END-IF.
049800     IF WS-FOUND
049900         ADD 1 TO WS-MATCH-COUNT
050000         MOVE SPACES TO RPT-DETAIL
050100         MOVE CT-CUST-ID (CT-IDX)    TO RPT-CUST-ID
050200         MOVE CT-CUST-NAME (CT-IDX)  TO RPT-CUST-NAME
050300         MOVE CT-CUST-TIER (CT-IDX)  TO RPT-CUST-TIER
050400         PERFORM 610-WRITE-DETAIL-LINE
050500     END-IF.
050600*
050700 222-SCAN-FOR-SUBSTRING.
050710*    ONE REFERENCE-MODIFIED COMPARE AT WS-SCAN-POS.
050800     IF CT-CUST-NAME-LC (CT-IDX) (WS-SCAN-POS:WS-SEARCH-LEN)
050900        = WS-SEARCH-TEXT (1:WS-SEARCH-LEN)
051000         SET WS-FOUND TO TRUE
051100     END-IF.
051200*
051300 224-TRIM-SEARCH-TEXT.
051310*    BODY IS EMPTY ON PURPOSE -- ALL THE WORK HAPPENS IN THE
051320*    VARYING CLAUSE OF THE PERFORM THAT CALLS THIS PARAGRAPH;
051330*    IT EXISTS ONLY SO THE TRAILING-SPACE SCAN HAS A PLACE TO
051340*    HANG THE LOOP TEST.
051400     CONTINUE.
051500*
051600******************************************************************
051700*        230 - CUSTOMERS WITH ORDERS                            *
051710*        NO DISTINCTION IS MADE BETWEEN AN ORDER THAT WAS LATER *
051720*        CANCELLED AND ONE THAT WASN'T -- ORD-STATUS IS NOT     *
051730*        CONSULTED HERE, ONLY THE EXISTENCE OF AN ORDER ROW.    *
051800******************************************************************
051900 230-WITH-ORDERS.
051910*    232-SCAN-FOR-ORDER IS SHARED WITH 240-WITHOUT-ORDERS BELOW
051920*    -- ONLY THE SENSE OF THE WS-FOUND TEST AFTERWARD DIFFERS.
052000     MOVE ZERO TO WS-MATCH-COUNT.
052100     PERFORM 231-WITH-ORDERS-TEST
052200         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CUST-COUNT.
052300     IF WS-MATCH-COUNT = ZERO
052400         PERFORM 825-REPORT-NO-MATCHES
052500     END-IF.
052600*
052700 231-WITH-ORDERS-TEST.
052750*    ONE CUSTOMER PER INVOCATION, INDEXED BY CT-IDX.
052800     MOVE 'N' TO WS-FOUND-SW.
052900     PERFORM 232-SCAN-FOR-ORDER
053000         VARYING OR-IDX FROM 1 BY 1
053100         UNTIL OR-IDX > WS-ORDR-COUNT OR WS-FOUND.
053200     IF WS-FOUND
053300         ADD 1 TO WS-MATCH-COUNT
053400         MOVE SPACES TO RPT-DETAIL
053500         MOVE CT-CUST-ID (CT-IDX)    TO RPT-CUST-ID
053600         MOVE CT-CUST-NAME (CT-IDX)  TO RPT-CUST-NAME
053700         MOVE CT-CUST-TIER (CT-IDX)  TO RPT-CUST-TIER
053800         PERFORM 610-WRITE-DETAIL-LINE
053900     END-IF.
054000*
054100 232-SCAN-FOR-ORDER.
054110*    STOPS ON THE FIRST MATCHING ORDER -- WE ONLY NEED TO KNOW
054120*    WHETHER ONE EXISTS, NOT HOW MANY.
054200     IF OR-ORD-CUST-ID (OR-IDX) = CT-CUST-ID (CT-IDX)
054300         SET WS-FOUND TO TRUE
054400     END-IF.
054500*
054600******************************************************************
054700*        240 - CUSTOMERS WITHOUT ORDERS                         *
054710*        EXACT MIRROR OF 230 ABOVE -- SAME SCAN PARAGRAPH,       *
054720*        OPPOSITE SENSE ON THE WS-FOUND TEST AFTERWARD.          *
054800******************************************************************
054900 240-WITHOUT-ORDERS.
054950*    DRIVES THE SAME 232-SCAN-FOR-ORDER PARAGRAPH 230 USES.
055000     MOVE ZERO TO WS-MATCH-COUNT.
055100     PERFORM 241-WITHOUT-ORDERS-TEST
055200         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CUST-COUNT.
055300     IF WS-MATCH-COUNT = ZERO
055400         PERFORM 825-REPORT-NO-MATCHES
055500     END-IF.
055600*
055700 241-WITHOUT-ORDERS-TEST.
055710*    SAME SCAN AS 231 ABOVE, NEGATED.
055800     MOVE 'N' TO WS-FOUND-SW.
055900     PERFORM 232-SCAN-FOR-ORDER
056000         VARYING OR-IDX FROM 1 BY 1
056100         UNTIL OR-IDX > WS-ORDR-COUNT OR WS-FOUND.
056200     IF NOT WS-FOUND
056300         ADD 1 TO WS-MATCH-COUNT
056400         MOVE SPACES TO RPT-DETAIL
056500         MOVE CT-CUST-ID (CT-IDX)    TO RPT-CUST-ID
056600         MOVE CT-CUST-NAME (CT-IDX)  TO RPT-CUST-NAME
056700         MOVE CT-CUST-TIER (CT-IDX)  TO RPT-CUST-TIER
056800         PERFORM 610-WRITE-DETAIL-LINE
056900     END-IF.
057000*
057100******************************************************************
057200*        250 - CUSTOMER WITH THE MOST ORDERS                    *
057300*        EVERY CUSTOMER IS ELIGIBLE, INCLUDING ONES WITH ZERO    *
057400*        ORDERS -- THE FIRST CUSTOMER ENCOUNTERED AT A TIED      *
057500*        ORDER COUNT WINS (STRICT COMPARE, SAME RULE AS          *
057600*        PRODEXTR'S EXTREME-VALUE SEARCH).  IF WS-CUST-COUNT IS   *
057610*        ZERO, SKIP THE DETAIL LINE ENTIRELY -- THERE IS NO SUCH  *
057620*        CUSTOMER TO REPORT.                                     *
057700******************************************************************
057800 250-MOST-ORDERS.
057850*    WS-CUST-COUNT = ZERO MEANS AN EMPTY CUSTOMER MASTER -- GUARD
057860*    AGAINST REPORTING A "WINNER" THAT WAS NEVER COMPARED.
057900     SET FIRST-MATCH TO TRUE.
058000     MOVE ZERO TO WS-HELD-ORDER-COUNT.
058100     PERFORM 251-MOST-ORDERS-TEST
058200         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CUST-COUNT.
058300     IF WS-CUST-COUNT > ZERO
058400         MOVE SPACES TO RPT-DETAIL
058500         MOVE WS-HELD-CUST-ID       TO RPT-CUST-ID
058600         MOVE WS-HELD-CUST-NAME     TO RPT-CUST-NAME
058700         MOVE WS-HELD-CUST-TIER     TO RPT-CUST-TIER
058800         MOVE WS-HELD-ORDER-COUNT   TO RPT-METRIC
058900         PERFORM 610-WRITE-DETAIL-LINE
059000     ELSE
059100         PERFORM 825-REPORT-NO-MATCHES
059200     END-IF.
059300*
059400 251-MOST-ORDERS-TEST.
059410*    CUSTSTAT DOES THE THREE-WAY TABLE JOIN AND HANDS BACK THIS
059420*    CUSTOMER'S ORDER COUNT AND TOTAL SPEND IN ONE CALL; WE ONLY
059430*    NEED THE ORDER COUNT HERE.
059500     CALL 'CUSTSTAT' USING CT-CUST-ID (CT-IDX),
059600         WS-ORDR-COUNT, ORDR-TABLE-AREA,
059700         WS-OPRD-COUNT, OPRD-TABLE-AREA,
059800         WS-PROD-COUNT, PROD-TABLE-AREA,
059900         WS-CS-RESULT.
060000     IF FIRST-MATCH OR WS-CS-ORDER-COUNT > WS-HELD-ORDER-COUNT
060100         MOVE CT-CUST-ID (CT-IDX)    TO WS-HELD-CUST-ID
060200         MOVE CT-CUST-NAME (CT-IDX)  TO WS-HELD-CUST-NAME
060300         MOVE CT-CUST-TIER (CT-IDX)  TO WS-HELD-CUST-TIER
060400         MOVE WS-CS-ORDER-COUNT      TO WS-HELD-ORDER-COUNT
060500         MOVE 'N' TO WS-FIRST-MATCH-SW
060600     END-IF.
060700*
060800******************************************************************
060900*        260 - CUSTOMERS WHO ORDERED A CATEGORY                  *
061000*        CASE-SENSITIVE EXACT MATCH ON PROD-CATEGORY -- UNLIKE    *
061100*        THE PRODUCT-REPORT CATEGORY FILTERS, THE CATEGORY        *
061200*        ARGUMENT AND PT-PROD-CATEGORY ARE COMPARED AS-IS, NO     *
061300*        UPPER-CASING.  CONFIRMED PER AUDIT FINDING CR-6811.      *
061400******************************************************************
061500 260-ORDERED-CATEGORY.
061550*    DRIVES THE THREE-LEVEL NESTED SCAN IN 261-264 BELOW.
061600     MOVE ZERO TO WS-MATCH-COUNT.
061700     PERFORM 261-CATOWN-TEST
061800         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CUST-COUNT.
061900     IF WS-MATCH-COUNT = ZERO
062000         PERFORM 825-REPORT-NO-MATCHES
062100     END-IF.
062200*
062300 261-CATOWN-TEST.
062310*    THREE NESTED SCANS -- ORDERS FOR THIS CUSTOMER, THEN
062320*    ORDER-PRODUCT LINES FOR EACH SUCH ORDER, THEN THE PRODUCT
062330*    MASTER FOR EACH LINE'S CATEGORY.  THERE IS NO SINGLE TABLE
062340*    THAT CARRIES CUSTOMER-ID AND PRODUCT-CATEGORY TOGETHER.
062400     MOVE 'N' TO WS-FOUND-SW.
062500     PERFORM 262-SCAN-CUST-ORDERS
062600         VARYING OR-IDX FROM 1 BY 1
062700         UNTIL OR-IDX > WS-ORDR-COUNT OR WS-FOUND.
062800     IF WS-FOUND
062900         ADD 1 TO WS-MATCH-COUNT
063000         MOVE SPACES TO RPT-DETAIL
063100         MOVE CT-CUST-ID (CT-IDX)    TO RPT-CUST-ID
063200         MOVE CT-CUST-NAME (CT-IDX)  TO RPT-CUST-NAME
063300         MOVE CT-CUST-TIER (CT-IDX)  TO RPT-CUST-TIER
063400         PERFORM 610-WRITE-DETAIL-LINE
063500     END-IF.
063600*
063700 262-SCAN-CUST-ORDERS.
063710*    OUTER SCAN -- ONE ORDER BELONGING TO THIS CUSTOMER.
063800     IF OR-ORD-CUST-ID (OR-IDX) = CT-CUST-ID (CT-IDX)
063900         MOVE OR-ORD-ID (OR-IDX) TO WS-CURRENT-ORD-ID
064000         PERFORM 263-SCAN-ORDER-PRODUCTS
064100             VARYING OP-IDX FROM 1 BY 1
064200             UNTIL OP-IDX > WS-OPRD-COUNT OR WS-FOUND
064300     END-IF.
064400*
064500 263-SCAN-ORDER-PRODUCTS.
064510*    MIDDLE SCAN -- ONE LINE ITEM ON THE ORDER HELD IN
064520*    WS-CURRENT-ORD-ID.
064600     IF OT-OP-ORD-ID (OP-IDX) = WS-CURRENT-ORD-ID
064700         PERFORM 264-CHECK-PRODUCT-CATEGORY
064800             VARYING PT-IDX FROM 1 BY 1
064900             UNTIL PT-IDX > WS-PROD-COUNT OR WS-FOUND
065000     END-IF.
065100*
065200 264-CHECK-PRODUCT-CATEGORY.
065210*    INNER SCAN -- DOES THIS LINE ITEM'S PRODUCT FALL IN THE
065220*    REQUESTED CATEGORY.  CASE-SENSITIVE, PER CR-6811 ABOVE.
065300     IF PT-PROD-ID (PT-IDX) = OT-OP-PROD-ID (OP-IDX)
065400        AND PT-PROD-CATEGORY (PT-IDX) = CREQ-CO-CATEGORY
065500         SET WS-FOUND TO TRUE
065600     END-IF.
065700*
065800******************************************************************
065900*        270 - CUSTOMER TOTAL SPENT                              *
066000*        CUSTOMERS WITH NO ORDERS ARE EXCLUDED ENTIRELY.          *
066010*        "TOTAL SPENT" MEANS THE SUM OF PROD-PRICE OVER EVERY     *
066020*        PRODUCT ON EVERY ONE OF THE CUSTOMER'S ORDERS -- IF A    *
066030*        PRODUCT APPEARS ON TWO DIFFERENT LINE ITEMS IT IS        *
066040*        COUNTED TWICE.  CUSTSTAT, NOT THIS PROGRAM, DOES THE     *
066050*        ADDING; SEE THE CUSTSTAT HEADER BANNER FOR THE RULE.     *
066100******************************************************************
066200 270-TOTAL-SPENT.
066250*    DRIVES THE CUSTSTAT CALL IN 271 BELOW ONCE PER CUSTOMER.
066300     MOVE ZERO TO WS-MATCH-COUNT.
066400     PERFORM 271-TOTAL-SPENT-TEST
066500         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CUST-COUNT.
066600     IF WS-MATCH-COUNT = ZERO
066700         PERFORM 825-REPORT-NO-MATCHES
066800     END-IF.
066900*
067000 271-TOTAL-SPENT-TEST.
067010*    THIS REQUEST TYPE CARRIES NO PARAMETERS -- EVERY CUSTOMER
067020*    WITH AT LEAST ONE ORDER GETS A TOTAL-SPENT SUMMARY LINE.
067100     CALL 'CUSTSTAT' USING CT-CUST-ID (CT-IDX),
067200         WS-ORDR-COUNT, ORDR-TABLE-AREA,
067300         WS-OPRD-COUNT, OPRD-TABLE-AREA,
067400         WS-PROD-COUNT, PROD-TABLE-AREA,
067500         WS-CS-RESULT.
067510     MOVE WS-CS-TOTAL-SPENT TO WS-CS-SPENT-TRACE.
067520*    THE TRACE MOVE ABOVE IS FOR AN ABEND-TIME DISPLAY ONLY --
067530*    IT PLAYS NO PART IN THE TEST OR MOVE THAT FOLLOWS.
067600     IF WS-CS-ORDER-COUNT > ZERO
067700         ADD 1 TO WS-MATCH-COUNT
067800         MOVE SPACES TO RPT-SUMMARY-LABEL
067900         MOVE 'CUSTOMER TOTAL SPENT    ' TO RPT-SUM-TYPE
068000         MOVE CT-CUST-ID (CT-IDX)    TO RPT-SUM-CUST-ID
068100         MOVE CT-CUST-NAME (CT-IDX)  TO RPT-SUM-CUST-NAME
068200         MOVE WS-CS-TOTAL-SPENT      TO RPT-SUM-VALUE
068300         PERFORM 620-WRITE-SUMMARY-LINE
068400     END-IF.
068500*
068600******************************************************************
068700*        280 - TOP-SPENDING CUSTOMER                             *
068800*        CUSTOMERS WITH NO ORDERS ARE EXCLUDED.  FIRST CUSTOMER   *
068900*        AT A TIED TOTAL WINS (STRICT COMPARE).                   *
068910*        ONLY EVER WRITES ONE DETAIL LINE -- THERE IS EXACTLY ONE *
068920*        TOP-SPENDING CUSTOMER, UNLIKE 270 ABOVE WHICH MAY WRITE  *
068930*        ONE LINE PER QUALIFYING CUSTOMER IN THE WHOLE FILE.      *
069000******************************************************************
069100 280-TOP-SPENDER.
069150*    WS-HELD-TOTAL-SPENT IS RESET HERE, NOT IN WORKING-STORAGE --
069160*    THIS SECTION CAN RUN MORE THAN ONCE IN A SINGLE REQUEST DECK.
069200     SET FIRST-MATCH TO TRUE.
069300     MOVE ZERO TO WS-HELD-TOTAL-SPENT.
069400     MOVE ZERO TO WS-MATCH-COUNT.
069500     PERFORM 281-TOP-SPENDER-TEST
069600         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CUST-COUNT.
069700     IF WS-MATCH-COUNT > ZERO
069800         MOVE SPACES TO RPT-SUMMARY-LABEL
069900         MOVE 'TOP SPENDING CUSTOMER   ' TO RPT-SUM-TYPE
070000         MOVE WS-HELD-CUST-ID        TO RPT-SUM-CUST-ID
070100         MOVE WS-HELD-CUST-NAME      TO RPT-SUM-CUST-NAME
070200         MOVE WS-HELD-TOTAL-SPENT    TO RPT-SUM-VALUE
070300         PERFORM 620-WRITE-SUMMARY-LINE
070400     ELSE
070500         PERFORM 825-REPORT-NO-MATCHES
070600     END-IF.
070700*
070800 281-TOP-SPENDER-TEST.
070810*    CUSTOMERS WITH ZERO ORDERS DROP OUT BEFORE THE HELD-VALUE
070820*    COMPARE SO THEY CAN NEVER WIN ON A ZERO-VS-ZERO TIE.
070900     CALL 'CUSTSTAT' USING CT-CUST-ID (CT-IDX),
071000         WS-ORDR-COUNT, ORDR-TABLE-AREA,
071100         WS-OPRD-COUNT, OPRD-TABLE-AREA,
071200         WS-PROD-COUNT, PROD-TABLE-AREA,
071300         WS-CS-RESULT.
071400     IF WS-CS-ORDER-COUNT > ZERO
071500         ADD 1 TO WS-MATCH-COUNT
071600         IF FIRST-MATCH OR WS-CS-TOTAL-SPENT > WS-HELD-TOTAL-SPENT
071700             MOVE CT-CUST-ID (CT-IDX)    TO WS-HELD-CUST-ID
071800             MOVE CT-CUST-NAME (CT-IDX)  TO WS-HELD-CUST-NAME
071900             MOVE WS-CS-TOTAL-SPENT      TO WS-HELD-TOTAL-SPENT
072000             MOVE 'N' TO WS-FIRST-MATCH-SW
072100         END-IF
072200     END-IF.
072300*
072400******************************************************************
072500*        290 - CUSTOMER STATISTICS                               *
072600*        ONE SUMMARY RECORD FOR THE WHOLE FILE -- EVERY CUSTOMER  *
072700*        IS COUNTED, WHETHER OR NOT THEY HAVE ORDERS.             *
072710*        CAN ONLY APPEAR ONCE PER REQUEST DECK, BUT NOTHING STOPS *
072720*        THE SAME REQUEST CODE FROM BEING SUBMITTED TWICE IN ONE  *
072730*        RUN -- CS-REC IS RE-ZEROED AT THE TOP EACH TIME SO A     *
072740*        SECOND OCCURRENCE STARTS FRESH RATHER THAN ACCUMULATING. *
072800******************************************************************
072900 290-CUSTOMER-STATS.
072910*    CS-REC (COPY STATCPY) IS REUSED HERE PURELY AS A ZERO-FILL
072920*    TARGET -- THE FIELDS BELOW ARE THE SAME ONES CUSTSTAT
072930*    RETURNS PER-CUSTOMER, BUT HERE THEY ACCUMULATE ACROSS THE
072940*    WHOLE FILE.  STARTS A FRESH REPORT PAGE SINCE THIS SECTION
072950*    CAN RUN AFTER OTHER SECTIONS HAVE ALREADY WRITTEN DETAIL.
073000     MOVE ZERO TO CS-REC.
073100     PERFORM 291-STATS-TEST
073200         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CUST-COUNT.
073300     PERFORM 800-INIT-REPORT.
073400     MOVE SPACES TO RPT-STATS-HDR1.
073500     PERFORM 640-WRITE-STATS-HDR1.
073600     MOVE SPACES TO RPT-STATS-DETAIL.
073700     MOVE 'TOTAL CUSTOMERS     ' TO RPT-STATS-TYPE.
073800     MOVE CS-TOTAL-CUSTOMERS     TO RPT-STATS-VALUE1.
073900     PERFORM 650-WRITE-STATS-DETAIL.
073910*    WITH-ORDERS AND WITHOUT-ORDERS ARE COMPLEMENTARY COUNTS --
073920*    THEY ALWAYS SUM TO CS-TOTAL-CUSTOMERS ABOVE.
074000     MOVE SPACES TO RPT-STATS-DETAIL.
074100     MOVE 'WITH ORDERS         ' TO RPT-STATS-TYPE.
074200     MOVE CS-WITH-ORDERS         TO RPT-STATS-VALUE1.
074300     PERFORM 650-WRITE-STATS-DETAIL.
074400     MOVE SPACES TO RPT-STATS-DETAIL.
074500     MOVE 'WITHOUT ORDERS      ' TO RPT-STATS-TYPE.
074600     MOVE CS-WITHOUT-ORDERS      TO RPT-STATS-VALUE1.
074700     PERFORM 650-WRITE-STATS-DETAIL.
074710*    THE THREE SUMMARY LINES ABOVE ARE FOLLOWED BY THE NINE-LINE
074720*    TIER BREAKDOWN, ONE LINE PER TIER REGARDLESS OF COUNT.
074800     PERFORM 292-WRITE-TIER-LINE
074900         VARYING CS-TIER-IDX FROM 1 BY 1 UNTIL CS-TIER-IDX > 9.
075000*
075100 291-STATS-TEST.
075110*    EVERY CUSTOMER IS COUNTED ONCE, TIER BUCKET 1 THROUGH 9
075120*    ONLY -- A TIER OF ZERO OR 10+ WOULD BE A DATA ERROR ON THE
075130*    CUSTOMER MASTER AND IS SIMPLY NOT TALLIED.
075200     ADD 1 TO CS-TOTAL-CUSTOMERS.
075300     CALL 'CUSTSTAT' USING CT-CUST-ID (CT-IDX),
075400         WS-ORDR-COUNT, ORDR-TABLE-AREA,
075500         WS-OPRD-COUNT, OPRD-TABLE-AREA,
075600         WS-PROD-COUNT, PROD-TABLE-AREA,
075700         WS-CS-RESULT.
075800     IF WS-CS-ORDER-COUNT > ZERO
075900         ADD 1 TO CS-WITH-ORDERS
076000     ELSE
076100         ADD 1 TO CS-WITHOUT-ORDERS
076200     END-IF.
076300     IF CT-CUST-TIER (CT-IDX) > ZERO AND CT-CUST-TIER (CT-IDX) < 10
076400         ADD 1 TO CS-TIER-COUNT (CT-CUST-TIER (CT-IDX))
076500     END-IF.
076600*
076700 292-WRITE-TIER-LINE.
076710*    ONE LINE PER TIER, 1 THROUGH 9, EVEN WHEN THE COUNT IS
076720*    ZERO -- THE TIER DISTRIBUTION LISTING IS ALWAYS COMPLETE.
076800     MOVE SPACES TO RPT-TIER-DETAIL.
076900     MOVE CS-TIER-IDX            TO RPT-TIER-NUMBER.
077000     MOVE CS-TIER-COUNT (CS-TIER-IDX) TO RPT-TIER-COUNT.
077100     PERFORM 660-WRITE-TIER-DETAIL.
077200*
077300******************************************************************
077400*        300 - CUSTOMERS WITH ORDERS IN A DATE RANGE             *
077500*        RANGE TEST IS INCLUSIVE ON BOTH ENDS.                    *
077510*        A CUSTOMER WITH TEN ORDERS AND ONLY ONE INSIDE THE       *
077520*        REQUESTED WINDOW STILL PRINTS ONCE -- THIS SECTION       *
077530*        REPORTS CUSTOMERS, NOT ORDERS, SO ONE QUALIFYING ORDER   *
077540*        IS ENOUGH AND THE SCAN STOPS THERE.                      *
077600******************************************************************
077700 300-DATE-RANGE.
077750*    DRIVES 301/302 BELOW ONCE PER CUSTOMER.
077800     MOVE ZERO TO WS-MATCH-COUNT.
077900     PERFORM 301-DATE-RANGE-TEST
078000         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CUST-COUNT.
078100     IF WS-MATCH-COUNT = ZERO
078200         PERFORM 825-REPORT-NO-MATCHES
078300     END-IF.
078400*
078500 301-DATE-RANGE-TEST.
078510*    ONE MATCHING ORDER IS ENOUGH -- WE STOP SCANNING THIS
078520*    CUSTOMER'S ORDERS AS SOON AS 302 SETS WS-FOUND.
078600     MOVE 'N' TO WS-FOUND-SW.
078700     PERFORM 302-SCAN-ORDER-DATES
078800         VARYING OR-IDX FROM 1 BY 1
078900         UNTIL OR-IDX > WS-ORDR-COUNT OR WS-FOUND.
079000     IF WS-FOUND
079100         ADD 1 TO WS-MATCH-COUNT
079200         MOVE SPACES TO RPT-DETAIL
079300         MOVE CT-CUST-ID (CT-IDX)    TO RPT-CUST-ID
079400         MOVE CT-CUST-NAME (CT-IDX)  TO RPT-CUST-NAME
079500         MOVE CT-CUST-TIER (CT-IDX)  TO RPT-CUST-TIER
079600         PERFORM 610-WRITE-DETAIL-LINE
079700     END-IF.
079800*
079900 302-SCAN-ORDER-DATES.
079910*    RANGE TEST IS INCLUSIVE ON BOTH ENDS -- >= START AND <= END.
080000     IF OR-ORD-CUST-ID (OR-IDX) = CT-CUST-ID (CT-IDX)
080100        AND OR-ORD-DATE (OR-IDX) >= CREQ-DR-START-DATE
080200        AND OR-ORD-DATE (OR-IDX) <= CREQ-DR-END-DATE
080300         SET WS-FOUND TO TRUE
080400     END-IF.
080500*
080600******************************************************************
080700*        310 - N MOST RECENTLY ACTIVE CUSTOMERS                  *
080800*        CUSTOMERS WITH NO ORDERS ARE EXCLUDED.  ACTIVITY DATE    *
080900*        IS THE MAXIMUM ORD-DATE OVER THAT CUSTOMER'S ORDERS.     *
081000*        RESULT IS STABLE-SORTED DESCENDING AND TRUNCATED TO N.   *
081010*        SRT-TABLE-AREA IS REBUILT FROM SCRATCH EVERY TIME THIS   *
081020*        SECTION RUNS -- WS-SRT-COUNT IS RESET TO ZERO IN 310     *
081030*        BELOW SO A SECOND OCCURRENCE OF THIS REQUEST CODE IN     *
081040*        THE SAME DECK DOES NOT SEE LEFTOVER ROWS FROM THE FIRST. *
081100******************************************************************
081200 310-MOST-RECENT-N.
081210*    BUILDS SRT-TABLE FROM WHATEVER CUSTOMERS HAVE AT LEAST ONE
081220*    ORDER, BUBBLE-SORTS IT DESCENDING BY LAST-ORDER-DATE, THEN
081230*    WRITES ONLY THE FIRST CREQ-TN-TOP-N ROWS.  IF FEWER THAN N
081240*    CUSTOMERS QUALIFY, THAT SMALLER NUMBER IS ALL THAT PRINTS.
081300     MOVE ZERO TO WS-SRT-COUNT.
081400     MOVE CREQ-TN-TOP-N TO WS-SORT-LIMIT.
081500     PERFORM 311-BUILD-SORT-ENTRY
081600         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CUST-COUNT.
081700     IF WS-SRT-COUNT > ZERO
081800         PERFORM 314-BUBBLE-PASS
081900             VARYING SRT-IDX FROM WS-SRT-COUNT BY -1
082000             UNTIL SRT-IDX < 2 OR NOT SORT-SWAPPED
082100         PERFORM 317-WRITE-SORTED-ENTRY
082200             VARYING SRT-IDX FROM 1 BY 1
082300             UNTIL SRT-IDX > WS-SRT-COUNT OR SRT-IDX > WS-SORT-LIMIT
082400     ELSE
082500         PERFORM 825-REPORT-NO-MATCHES
082600     END-IF.
082700*
082800 311-BUILD-SORT-ENTRY.
082810*    A CUSTOMER WITH NO ORDERS NEVER SETS WS-FOUND AND SO NEVER
082820*    GETS A SRT-TABLE ROW -- THIS IS HOW "NO ORDERS" CUSTOMERS
082830*    ARE EXCLUDED FROM THE MOST-RECENTLY-ACTIVE LISTING.
082900     MOVE 'N' TO WS-FOUND-SW.
083000     MOVE ZERO TO WS-THIS-LAST-ORD-DATE.
083100     PERFORM 312-FIND-MAX-ORDER-DATE
083200         VARYING OR-IDX FROM 1 BY 1 UNTIL OR-IDX > WS-ORDR-COUNT.
083300     IF WS-FOUND
083400         ADD 1 TO WS-SRT-COUNT
083500         MOVE CT-CUST-ID (CT-IDX)    TO SRT-CUST-ID (WS-SRT-COUNT)
083600         MOVE CT-CUST-NAME (CT-IDX)  TO SRT-CUST-NAME (WS-SRT-COUNT)
083700         MOVE CT-CUST-TIER (CT-IDX)  TO SRT-CUST-TIER (WS-SRT-COUNT)
083800         MOVE WS-THIS-LAST-ORD-DATE  TO
083900                 SRT-LAST-ORD-DATE (WS-SRT-COUNT)
084000     END-IF.
084100*
084200 312-FIND-MAX-ORDER-DATE.
084210*    HOLDS THE HIGHEST ORD-DATE SEEN SO FAR FOR THIS CUSTOMER --
084220*    NOT MERELY THE LAST ORDER RECORD IN FILE SEQUENCE.
084300     IF OR-ORD-CUST-ID (OR-IDX) = CT-CUST-ID (CT-IDX)
084400         SET WS-FOUND TO TRUE
084500         IF OR-ORD-DATE (OR-IDX) > WS-THIS-LAST-ORD-DATE
084600             MOVE OR-ORD-DATE (OR-IDX) TO WS-THIS-LAST-ORD-DATE
084700         END-IF
084800     END-IF.
084900*
085000 314-BUBBLE-PASS.
085010*    ONE PASS OVER THE UNSORTED PORTION OF SRT-TABLE.  THE
085020*    OUTER VARYING IN 310 SHRINKS SRT-IDX'S UPPER BOUND EACH
085030*    PASS AND STOPS EARLY AS SOON AS A PASS MAKES NO SWAPS.
085100     MOVE 'N' TO WS-SORT-SWAPPED-SW.
085200     PERFORM 315-BUBBLE-COMPARE
085300         VARYING SRT-IDX FROM 1 BY 1 UNTIL SRT-IDX >= WS-SRT-COUNT.
085400*
085500 315-BUBBLE-COMPARE.
085510*    SWAPS AN ADJACENT PAIR WHEN THE LEFT ENTRY'S DATE IS
085520*    OLDER -- DESCENDING ORDER, TIES LEFT IN PLACE (STABLE).
085600     IF SRT-LAST-ORD-DATE (SRT-IDX) <
085700        SRT-LAST-ORD-DATE (SRT-IDX + 1)
085800         PERFORM 316-SWAP-ENTRIES
085900         SET SORT-SWAPPED TO TRUE
086000     END-IF.
086100*
086200 316-SWAP-ENTRIES.
086210*    SRT-SWAP-ENTRY IS JUST A SCRATCH HOLDING AREA THE SAME
086220*    SHAPE AS ONE SRT-TABLE ROW.
086300     MOVE SRT-TABLE (SRT-IDX)     TO SRT-SWAP-ENTRY.
086400     MOVE SRT-TABLE (SRT-IDX + 1) TO SRT-TABLE (SRT-IDX).
086500     MOVE SRT-SWAP-ENTRY          TO SRT-TABLE (SRT-IDX + 1).
086600*
086700 317-WRITE-SORTED-ENTRY.
086710*    SRT-LAST-ORD-DATE RIDES IN THE SAME RPT-METRIC SLOT THE
086720*    ORDER-COUNT METRIC USES FOR 250-MOST-ORDERS.
086800     MOVE SPACES TO RPT-DETAIL.
086900     MOVE SRT-CUST-ID (SRT-IDX)   TO RPT-CUST-ID.
087000     MOVE SRT-CUST-NAME (SRT-IDX) TO RPT-CUST-NAME.
087100     MOVE SRT-CUST-TIER (SRT-IDX) TO RPT-CUST-TIER.
087200     MOVE SRT-LAST-ORD-DATE (SRT-IDX) TO RPT-METRIC.
087300     PERFORM 610-WRITE-DETAIL-LINE.
087400*
087500******************************************************************
087600*        600-SERIES - REPORT-LINE WRITE PARAGRAPHS               *
087700******************************************************************
087800 610-WRITE-DETAIL-LINE.
087810*    FORMS OPERATIONS ASKED FOR A NEW HEADING EVERY 54 DETAIL
087820*    LINES SO THE CUSTOMER LISTING STOPS RUNNING PAST THE
087830*    BOTTOM OF THE FORM WITH NO HEADING ON THE NEXT PAGE.
087900     WRITE REPORT-RECORD FROM RPT-DETAIL.
087910     ADD 1 TO WS-LINE-COUNT.
087920     IF WS-LINE-COUNT > 54
087930         PERFORM 615-NEW-PAGE-HEADING
087940     END-IF.
088000     ADD 1 TO WS-WRITE-COUNT.
088100*
088110 615-NEW-PAGE-HEADING.
088115*    RESETS THE LINE COUNT AND STARTS A FRESH PAGE OF THE FORM.
088120     ADD 1 TO WS-PAGE-COUNT.
088130     MOVE ZERO TO WS-LINE-COUNT.
088140     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER TOP-OF-FORM.
088150     WRITE REPORT-RECORD FROM RPT-HEADER3.
088160*
088200 620-WRITE-SUMMARY-LINE.
088210*    ONE-LINE SUMMARY BLOCKS (270/280) DO NOT PARTICIPATE IN THE
088220*    610 PAGE-BREAK COUNT -- THEY ARE RARE ENOUGH PER RUN THAT
088230*    FORMS NEVER ASKED FOR A HEADING RESET AROUND THEM.
088300     WRITE REPORT-RECORD FROM RPT-SUMMARY-LABEL.
088400     ADD 1 TO WS-WRITE-COUNT.
088500*
088600 640-WRITE-STATS-HDR1.
088610*    290-CUSTOMER-STATS' OWN TWO-LINE HEADING, DISTINCT FROM
088620*    RPT-HEADER1/2/3 -- THE STATS BLOCK HAS NO FORM-FEED BREAK.
088700     WRITE REPORT-RECORD FROM RPT-STATS-HDR1.
088800     WRITE REPORT-RECORD FROM RPT-STATS-HDR2.
088900*
089000 650-WRITE-STATS-DETAIL.
089010*    ONE OF THE THREE TOTAL-CUSTOMERS/WITH-ORDERS/WITHOUT-ORDERS
089020*    LINES WRITTEN BY 290 BEFORE THE PER-TIER BREAKDOWN BEGINS.
089100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
089200*
089300 660-WRITE-TIER-DETAIL.
089310*    ONE LINE PER TIER 1-9, WRITTEN BY 292 INSIDE THE PERFORM
089320*    VARYING LOOP DRIVEN FROM 290-CUSTOMER-STATS.
089400     WRITE REPORT-RECORD FROM RPT-TIER-DETAIL.
089500*
089600******************************************************************
089700*        800-SERIES - REPORT HEADER / ERROR HANDLING             *
089800******************************************************************
089900 800-INIT-REPORT.
089910*    STARTS PAGE 1 OF THE FORM AND ZEROES THE LINE COUNTER SO
089920*    610-WRITE-DETAIL-LINE KNOWS WHERE IT STANDS ON THE FORM
089930*    BEFORE THE FIRST REQUEST IS PROCESSED.
090000     ACCEPT WS-SYSTEM-DATE FROM DATE.
090010     MOVE 1 TO WS-PAGE-COUNT.
090020     MOVE ZERO TO WS-LINE-COUNT.
090100     MOVE WS-SYS-MM TO RPT-MM.
090200     MOVE WS-SYS-DD TO RPT-DD.
090300     MOVE WS-SYS-YY TO RPT-YY.
090400     WRITE REPORT-RECORD FROM RPT-HEADER1.
090500     WRITE REPORT-RECORD FROM RPT-HEADER2.
090600     WRITE REPORT-RECORD FROM RPT-HEADER3.
090700*
090800 820-REPORT-BAD-REQUEST.
090810*    CREQ-CODE DID NOT MATCH ANY WHEN CLAUSE IN 200'S EVALUATE --
090820*    THE BAD REQUEST IS COUNTED AND NAMED ON THE REPORT, BUT THE
090830*    RUN CONTINUES TO THE NEXT CUSTOMER-REQUEST-RECORD.
090900     ADD 1 TO WS-BAD-REQUEST-COUNT.
091000     MOVE SPACES TO ERR-MSG-BAD-REQUEST.
091100     MOVE CREQ-CODE TO ERR-MSG-DATA1.
091200     WRITE REPORT-RECORD FROM ERR-MSG-BAD-REQUEST.
091300*
091400 825-REPORT-NO-MATCHES.
091410*    COMMON "NOTHING MATCHED" LINE SHARED BY EVERY FILTER-STYLE
091420*    REQUEST TYPE (TIER, NAME, WITH/WITHOUT-ORDERS, CATEGORY-
091430*    OWNER, DATE-RANGE, MOST-RECENT-N).
091500     WRITE REPORT-RECORD FROM RPT-NO-MATCH-LINE.
091600*
091700******************************************************************
091800*        700-SERIES - FILE I/O                                  *
091810*        EACH READ PARAGRAPH EVALUATES ITS OWN FILE STATUS      *
091820*        AFTER THE READ RATHER THAN RELYING SOLELY ON THE       *
091830*        AT END PHRASE -- CATCHES A HARD I/O ERROR (STATUS      *
091840*        OTHER THAN '00' OR '10') THAT AT END ALONE WOULD MISS. *
091900******************************************************************
092000 700-READ-CUSTOMER-FILE.
092010*    CALLED REPEATEDLY FROM 100-LOAD-CUSTOMER-TABLE UNTIL EOF.
092020*    WHEN OTHER ONLY DISPLAYS -- IT DOES NOT SET THE EOF SWITCH,
092030*    SO A HARD I/O ERROR LEAVES THE LOAD LOOP SPINNING ON THE
092040*    SAME RECORD RATHER THAN ABENDING; THIS MATCHES THE REST OF
092050*    THE 700-SERIES AND IS UNCHANGED FROM THE SAMII1 ORIGINAL.
092100     READ CUSTOMER-FILE
092200         AT END
092300             MOVE 'Y' TO WS-CUSTFILE-EOF-SW
092400     END-READ.
092500     EVALUATE WS-CUSTFILE-STATUS
092600         WHEN '00'
092700             CONTINUE
092800         WHEN '10'
092900             MOVE 'Y' TO WS-CUSTFILE-EOF-SW
093000         WHEN OTHER
093100             DISPLAY 'CUSTFILE READ ERROR ' WS-CUSTFILE-STATUS
093200     END-EVALUATE.
093300*
093400 710-READ-ORDER-FILE.
093410*    CALLED REPEATEDLY FROM 120-LOAD-ORDER-TABLE UNTIL EOF.
093500     READ ORDER-FILE
093600         AT END
093700             MOVE 'Y' TO WS-ORDRFILE-EOF-SW
093800     END-READ.
093900     EVALUATE WS-ORDRFILE-STATUS
094000         WHEN '00'
094100             CONTINUE
094200         WHEN '10'
094300             MOVE 'Y' TO WS-ORDRFILE-EOF-SW
094400         WHEN OTHER
094500             DISPLAY 'ORDRFILE READ ERROR ' WS-ORDRFILE-STATUS
094600     END-EVALUATE.
094700*
094800 715-READ-ORDER-PRODUCT-FILE.
094810*    CALLED REPEATEDLY FROM 130-LOAD-ORDER-PRODUCT-TABLE UNTIL EOF.
094900     READ ORDER-PRODUCT-FILE
095000         AT END
095100             MOVE 'Y' TO WS-OPRDFILE-EOF-SW
095200     END-READ.
095300     EVALUATE WS-OPRDFILE-STATUS
095400         WHEN '00'
095500             CONTINUE
095600         WHEN '10'
095700             MOVE 'Y' TO WS-OPRDFILE-EOF-SW
095800         WHEN OTHER
095900             DISPLAY 'OPRDFILE READ ERROR ' WS-OPRDFILE-STATUS
096000     END-EVALUATE.
096100*
096200 720-READ-PRODUCT-FILE.
096210*    CALLED REPEATEDLY FROM 140-LOAD-PRODUCT-TABLE UNTIL EOF.
096300     READ PRODUCT-FILE
096400         AT END
096500             MOVE 'Y' TO WS-PRODFILE-EOF-SW
096600     END-READ.
096700     EVALUATE WS-PRODFILE-STATUS
096800         WHEN '00'
096900             CONTINUE
097000         WHEN '10'
097100             MOVE 'Y' TO WS-PRODFILE-EOF-SW
097200         WHEN OTHER
097300             DISPLAY 'PRODFILE READ ERROR ' WS-PRODFILE-STATUS
097400     END-EVALUATE.
097500*
097600 730-READ-REQUEST-FILE.
097610*    CALLED REPEATEDLY FROM 000-MAIN'S REQUEST LOOP UNTIL EOF.
097700     READ CUSTOMER-REQUEST-FILE
097800         AT END
097900             MOVE 'Y' TO WS-CUSTREQ-EOF-SW
098000     END-READ.
098100     EVALUATE WS-CUSTREQ-STATUS
098200         WHEN '00'
098300             CONTINUE
098400         WHEN '10'
098500             MOVE 'Y' TO WS-CUSTREQ-EOF-SW
098600         WHEN OTHER
098700             DISPLAY 'CUSTREQ READ ERROR ' WS-CUSTREQ-STATUS
098800     END-EVALUATE.
098900*
099000******************************************************************
099100*        900-SERIES - OPEN/CLOSE                                *
099200******************************************************************
099300 900-OPEN-MASTER-FILES.
099310*    CUSTOMER-FILE IS OPENED FIRST AND CHECKED BEFORE ANY OTHER
099320*    FILE IS TOUCHED -- A MISSING CUSTOMER MASTER MEANS NONE OF
099330*    THE OTHER TABLES CAN BE JOINED ANYWAY, SO WE GO STRAIGHT TO
099340*    900-EXIT AND LET 000-MAIN ABORT THE RUN CLEANLY.
099350     OPEN INPUT CUSTOMER-FILE.
099360     IF WS-CUSTFILE-STATUS NOT = '00'
099370         DISPLAY 'CUSTFILE OPEN ERROR ' WS-CUSTFILE-STATUS
099380         MOVE 'Y' TO WS-CUSTFILE-EOF-SW
099390         GO TO 900-EXIT
099392     END-IF.
099393*    THE REMAINING FIVE OPENS ARE LOGGED BUT NOT FATAL -- AN EMPTY
099394*    ORDER/PRODUCT/REQUEST FILE IS A VALID (IF UNUSUAL) RUN, AND
099395*    THE 100-140 LOAD LOOPS BELOW SIMPLY LOAD ZERO ROWS FROM ONE
099396*    THAT NEVER OPENED -- THE EOF SWITCH IS ALREADY 'Y'.
099400     OPEN INPUT ORDER-FILE.
099410     IF WS-ORDRFILE-STATUS NOT = '00'
099420         DISPLAY 'ORDRFILE OPEN ERROR ' WS-ORDRFILE-STATUS
099430     END-IF.
099500     OPEN INPUT ORDER-PRODUCT-FILE.
099510     IF WS-OPRDFILE-STATUS NOT = '00'
099520         DISPLAY 'OPRDFILE OPEN ERROR ' WS-OPRDFILE-STATUS
099530     END-IF.
099600     OPEN INPUT PRODUCT-FILE.
099610     IF WS-PRODFILE-STATUS NOT = '00'
099620         DISPLAY 'PRODFILE OPEN ERROR ' WS-PRODFILE-STATUS
099630     END-IF.
099700     OPEN INPUT CUSTOMER-REQUEST-FILE.
099710     IF WS-CUSTREQ-STATUS NOT = '00'
099720         DISPLAY 'CUSTREQ OPEN ERROR ' WS-CUSTREQ-STATUS
099730     END-IF.
099790*    THE REPORT FILE IS OPENED OUTPUT LAST -- IF THIS FAILS THE
099792*    RUN STILL PROCEEDS AND SIMPLY WRITES NOTHING, SINCE THERE IS
099794*    NO SEPARATE SWITCH TO CATCH A FAILED OUTPUT OPEN HERE.
099800     OPEN OUTPUT CUSTOMER-REPORT.
099810     IF WS-CUSTRPT-STATUS NOT = '00'
099820         DISPLAY 'CUSTRPT OPEN ERROR ' WS-CUSTRPT-STATUS
099830     END-IF.
099900 900-EXIT.
099905*    FALL-THROUGH TARGET OF THE GO TO ABOVE AND THE THRU RANGE
099907*    PERFORMED FROM 000-MAIN -- EVERY OPEN PATH ENDS HERE.
099910     EXIT.
100000*
100100 905-CLOSE-MASTER-FILES.
100110*    CALLED FROM 000-MAIN ONCE ALL FOUR MASTERS ARE FULLY
100120*    LOADED INTO THEIR TABLES -- THE REQUEST/REPORT FILES STAY
100130*    OPEN UNTIL 910, SINCE THE REQUEST LOOP IS STILL TO COME.
100200     CLOSE CUSTOMER-FILE.
100300     CLOSE ORDER-FILE.
100400     CLOSE ORDER-PRODUCT-FILE.
100500     CLOSE PRODUCT-FILE.
100600*
100700 910-CLOSE-REQUEST-AND-REPORT.
100710*    LAST THING 000-MAIN DOES BEFORE GOBACK.
100800     CLOSE CUSTOMER-REQUEST-FILE.
100900     CLOSE CUSTOMER-REPORT.

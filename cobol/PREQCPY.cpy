000100******************************************************************PR0001
000200*                                                               * PR0001
000300*  PREQCPY    -  PRODUCT ANALYTICS REQUEST RECORD LAYOUT         PR0001
000400*                                                               * PR0001
000500*  DESCRIBES FILE  PRODREQ  (PRODUCT-REQUEST-FILE)               PR0001
000600*                                                               * PR0001
000700*  ONE RECORD PER QUERY TO RUN THIS PASS.  PREQ-CODE PICKS THE   PR0001
000800*  REPORT SECTION IN PRODANLZ; PREQ-PARMS IS A COMMON PARAMETER  PR0001
000900*  AREA REDEFINED PER REQUEST CODE, THE SAME WAY TRAN-PARMS IS   PR0001
001000*  REDEFINED BY CRUNCH-PARMS ON THE OLDER SAMOS1 TRANSACTION     PR0001
001100*  FILE.  NOT EVERY REQUEST CODE USES EVERY REDEFINITION --      PR0001
001200*  SEE PRODANLZ FOR WHICH CODE READS WHICH VIEW.                 PR0001
001300*                                                               * PR0001
001400*  CHANGE ACTIVITY :                                            * PR0001
001500*  05/07/05 JQP  ORIGINAL LAYOUT, REQ CR-4471                   * PR0001
001600*  09/02/17 HBN  WIDENED PREQ-CL-CATEGORY FOR NEW PRODCPY WIDTH PR0001
001700*                                                               * PR0001
001800******************************************************************PR0001
001900 01  PREQ-REC.                                                    PR0001
002000     05  PREQ-CODE                   PIC X(06).                 PR0001
002100         88  PREQ-IS-CATLIM           VALUE 'CATLIM'.            PR0001
002200         88  PREQ-IS-BYCAT            VALUE 'BYCAT '.            PR0001
002300         88  PREQ-IS-DISCNT           VALUE 'DISCNT'.            PR0001
002400         88  PREQ-IS-CHEAP            VALUE 'CHEAP '.            PR0001
002500         88  PREQ-IS-EXPNSV           VALUE 'EXPNSV'.            PR0001
002600         88  PREQ-IS-RECENT           VALUE 'RECENT'.            PR0001
002700         88  PREQ-IS-CATSUM           VALUE 'CATSUM'.            PR0001
002800         88  PREQ-IS-GROUP            VALUE 'GROUP '.            PR0001
002900     05  PREQ-PARMS                  PIC X(74).                 PR0001
003000     05  PREQ-PARMS-CATLIM REDEFINES PREQ-PARMS.                 PR0001
003100         10  PREQ-CL-CATEGORY         PIC X(20).                 PR0001
003200         10  PREQ-CL-PRICE-LIMIT      PIC S9(07)V99.             PR0001
003300         10  FILLER                   PIC X(45).                 PR0001
003400     05  PREQ-PARMS-DISCNT REDEFINES PREQ-PARMS.                 PR0001
003500         10  PREQ-DC-CATEGORY         PIC X(20).                 PR0001
003600         10  PREQ-DC-DISCOUNT-PCT     PIC 9V999.                 PR0001
003700         10  FILLER                   PIC X(50).                 PR0001
003800     05  PREQ-PARMS-TOPN   REDEFINES PREQ-PARMS.                 PR0001
003900         10  PREQ-TN-TOP-N            PIC 9(04).                 PR0001
004000         10  FILLER                   PIC X(70).                 PR0001
004100     05  PREQ-PARMS-CATONLY REDEFINES PREQ-PARMS.                PR0001
004200         10  PREQ-CO-CATEGORY         PIC X(20).                 PR0001
004300         10  FILLER                   PIC X(54).                 PR0001

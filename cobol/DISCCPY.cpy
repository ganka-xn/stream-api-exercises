000100******************************************************************DP0001
000200*                                                               * DP0001
000300*  DISCCPY    -  DISCOUNTED PRODUCT WORK RECORD                  DP0001
000400*                                                               * DP0001
000500*  HOLDS ONE PRODUCT AFTER THE CATEGORY DISCOUNT PROJECTION IS   DP0001
000600*  APPLIED (230-BY-CATEGORY-DISCOUNT IN PRODANLZ).  WORKING      DP0001
000700*  STORAGE ONLY -- NOT A FILE RECORD; MOVED TO THE PRODUCT       DP0001
000800*  REPORT DETAIL LINE BEFORE IT IS WRITTEN.                      DP0001
000900*                                                               * DP0001
001000*  CHANGE ACTIVITY :                                            * DP0001
001100*  05/06/28 JQP  ORIGINAL LAYOUT, REQ CR-4471                   * DP0001
001200*                                                               * DP0001
001300******************************************************************DP0001
001400 01  DP-REC.                                                      DP0001
001500     05  DP-PROD-ID                  PIC 9(09).                  DP0001
001600     05  DP-PROD-NAME                PIC X(40).                  DP0001
001700     05  DP-PROD-CATEGORY            PIC X(20).                  DP0001
001800     05  DP-PROD-PRICE               PIC S9(07)V99 COMP-3.       DP0001
001900     05  FILLER                      PIC X(06).                  DP0001

000100******************************************************************
000200*                                                               *
000300*  PROGRAM:  PRODEXTR
000400*
000500*  AUTHOR :  J Q PUBLIC
000600*            MERIDIAN RETAIL - DATA PROCESSING
000700*
000800*  SUBROUTINE TO FIND THE CHEAPEST OR MOST EXPENSIVE PRODUCT IN
000900*  A CATEGORY.  CALLED ONCE PER CANDIDATE RECORD BY PRODANLZ
001000*  PARAGRAPH 240-EXTREME-IN-CATEGORY, THE SAME WAY THE OLD
001100*  SAMOS2 STATISTICS ROUTINE USED TO BE CALLED ONCE PER CUSTOMER
001200*  RECORD BY SAMOS1.
001300*
001400*  ON THE FIRST CALL FOR A GIVEN SEARCH (PX-FIRST-TIME-SW = 'Y')
001500*  THE CANDIDATE IS TAKEN UNCONDITIONALLY AS THE HELD EXTREME.
001600*  ON EVERY CALL AFTER THAT THE CANDIDATE REPLACES THE HELD
001700*  EXTREME ONLY WHEN IT IS STRICTLY LOWER (MIN MODE) OR STRICTLY
001800*  HIGHER (MAX MODE) THAN WHAT IS ALREADY HELD -- A TIE NEVER
001900*  DISPLACES THE RECORD ALREADY HELD, SO THE FIRST RECORD SEEN
002000*  AT A GIVEN EXTREME PRICE IS THE ONE THAT WINS.
002100*
002200*  LINKAGE:
002300*      1: MODE SWITCH      'N' = FIND MINIMUM, 'X' = FIND MAXIMUM
002400*      2: FIRST-TIME SWITCH (PASSED AND MODIFIED)
002500*      3: CANDIDATE PRODUCT AREA (PASSED, NOT CHANGED)
002600*      4: HELD EXTREME AREA      (PASSED AND MODIFIED)
002700*
002800*  CHANGE ACTIVITY :
002900*  05/07/05 JQP  ORIGINAL PROGRAM, SPLIT OUT OF PRODANLZ 240     CR44710
003000*                PARAGRAPH SO THE EXTREME-VALUE LOGIC COULD BE   CR44710
003100*                SHARED BY THE CHEAP AND EXPNSV REQUEST CODES.   CR44710
003200*                REQ CR-4471                                    CR44710
003300*  16/10/04 HBN  CONFIRMED STRICT COMPARE, FIRST-RECORD-WINS-    CR62030
003400*                TIES BEHAVIOR PER AUDIT FINDING CR-6203 -- DO   CR62030
003500*                NOT "FIX" THIS TO TAKE THE LAST TIE, MERCH      CR62030
003600*                RELIES ON FIRST-LISTED-WINS                   CR62030
003610*  24/03/18 RFK  ADDED A MODE-SWITCH VALIDATION STEP AHEAD OF    CR68840
003620*                THE TAKE/COMPARE LOGIC -- CALLER PASSED A       CR68840
003630*                BLANK SWITCH ONCE DURING UAT AND THE ROUTINE    CR68840
003640*                SILENTLY FELL THROUGH THE EVALUATE.  REQ        CR68840
003650*                CR-6884                                        CR68840
003700*                                                               *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. PRODEXTR.
004100 AUTHOR. J Q PUBLIC.
004200 INSTALLATION. MERIDIAN RETAIL - DATA PROCESSING.
004300 DATE-WRITTEN. JULY 5 2005.
004400 DATE-COMPILED.
004500 SECURITY. NONE.
004600*
004700 ENVIRONMENT DIVISION.
004800 INPUT-OUTPUT SECTION.
004900******************************************************************
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*
005300 01  WS-PROGRAM-STATUS               PIC X(30) VALUE SPACES.
005310*    WS-CALL-COUNT IS BUMPED ONCE PER CALL SO A DEBUG DISPLAY
005320*    CAN SHOW HOW MANY CANDIDATES THIS SEARCH HAS SEEN SO FAR.
005330 77  WS-CALL-COUNT                   PIC S9(04) COMP VALUE ZERO.
005340*    WS-BAD-MODE-SW IS SET BY 050-VALIDATE-MODE-SWITCH AND READ
005350*    BY NO OTHER PARAGRAPH -- IT EXISTS SO A FUTURE CALLER-SIDE
005360*    ABEND CHECK HAS SOMEWHERE TO LOOK WITHOUT RE-TESTING
005370*    PX-MODE-SWITCH ITSELF.
005380 77  WS-BAD-MODE-SW                  PIC X(01) VALUE 'N'.
005390     88  WS-BAD-MODE                         VALUE 'Y'.
005400*
005500******************************************************************
005600*    A ONE-LINE TRACE OF THE HELD AND CANDIDATE RECORDS IS KEPT  *
005700*    HERE, BYTE FOR BYTE, FOR USE IN A DEBUG TOOL SESSION IF     *
005800*    THIS ROUTINE EVER NEEDS TO BE STEPPED THROUGH AGAIN.        *
005900******************************************************************
006000 01  WS-TRACE-HELD                   PIC X(72) VALUE SPACES.
006100 01  WS-TRACE-CAND                   PIC X(72) VALUE SPACES.
006200*
006300 01  WS-TRACE-PRICE                  PIC S9(07)V99 COMP-3
006400                                     VALUE 0.
006500 01  WS-TRACE-PRICE-ED REDEFINES WS-TRACE-PRICE
006600                                     PIC S9(07)V99.
006700*
006800******************************************************************
006900 LINKAGE SECTION.
007000*
007100 01  PX-MODE-SWITCH                  PIC X(01).
007200     88  PX-FIND-MIN                         VALUE 'N'.
007300     88  PX-FIND-MAX                         VALUE 'X'.
007400*
007500 01  PX-FIRST-TIME-SW                PIC X(01).
007600     88  PX-FIRST-TIME                       VALUE 'Y'.
007700*
007800 01  PX-CAND-REC.
007900     05  PX-CAND-ID                  PIC 9(09).
008000     05  PX-CAND-NAME                PIC X(40).
008100     05  PX-CAND-CATEGORY            PIC X(20).
008200     05  PX-CAND-PRICE               PIC S9(07)V99 COMP-3.
008300*
008400 01  PX-CAND-REC-BYTES REDEFINES PX-CAND-REC
008500                                     PIC X(72).
008600*
008700 01  PX-HELD-REC.
008800     05  PX-HELD-ID                  PIC 9(09).
008900     05  PX-HELD-NAME                PIC X(40).
009000     05  PX-HELD-CATEGORY            PIC X(20).
009100     05  PX-HELD-PRICE               PIC S9(07)V99 COMP-3.
009200*
009300 01  PX-HELD-REC-BYTES REDEFINES PX-HELD-REC
009400                                     PIC X(72).
009500******************************************************************
009600 PROCEDURE DIVISION USING PX-MODE-SWITCH, PX-FIRST-TIME-SW,
009700     PX-CAND-REC, PX-HELD-REC.
009800******************************************************************
009900 000-MAIN.
010000     MOVE 'PRODEXTR STARTED' TO WS-PROGRAM-STATUS.
010010     ADD 1 TO WS-CALL-COUNT.
010020     PERFORM 050-VALIDATE-MODE-SWITCH THRU 050-EXIT.
010030     IF WS-BAD-MODE
010040         MOVE 'PRODEXTR ENDED' TO WS-PROGRAM-STATUS
010050         GOBACK
010060     END-IF.
010100     MOVE PX-CAND-REC-BYTES TO WS-TRACE-CAND.
010200     IF PX-FIRST-TIME
010300         PERFORM 100-TAKE-CANDIDATE
010400         MOVE 'N' TO PX-FIRST-TIME-SW
010500     ELSE
010600         PERFORM 200-COMPARE-CANDIDATE
010700     END-IF.
010800     MOVE PX-HELD-REC-BYTES TO WS-TRACE-HELD.
010900     MOVE 'PRODEXTR ENDED' TO WS-PROGRAM-STATUS.
011000     GOBACK.
011100*
011110******************************************************************
011120*    050 - MODE SWITCH VALIDATION                                *
011130*    CALLER IS SUPPOSED TO PASS ONLY 'N' (MIN) OR 'X' (MAX) --   *
011140*    SEE CR-6884 IN THE CHANGE LOG ABOVE.  A BLANK OR ANY OTHER  *
011150*    VALUE SKIPS STRAIGHT TO 050-EXIT VIA THE GO TO BELOW, AND   *
011160*    000-MAIN RETURNS WITHOUT TOUCHING THE HELD OR CANDIDATE     *
011170*    AREAS RATHER THAN FALLING THROUGH THE 200 EVALUATE SILENTLY.*
011180******************************************************************
011190 050-VALIDATE-MODE-SWITCH.
011195     MOVE 'N' TO WS-BAD-MODE-SW.
011200     IF PX-FIND-MIN OR PX-FIND-MAX
011210         CONTINUE
011220     ELSE
011230         DISPLAY 'PRODEXTR INVALID MODE SWITCH ' PX-MODE-SWITCH
011240         MOVE 'Y' TO WS-BAD-MODE-SW
011250         GO TO 050-EXIT
011260     END-IF.
011270*
011280 050-EXIT.
011290     EXIT.
011300*
011310 100-TAKE-CANDIDATE.
011320     MOVE PX-CAND-ID         TO PX-HELD-ID.
011400     MOVE PX-CAND-NAME       TO PX-HELD-NAME.
011500     MOVE PX-CAND-CATEGORY   TO PX-HELD-CATEGORY.
011600     MOVE PX-CAND-PRICE      TO PX-HELD-PRICE.
011700     MOVE PX-CAND-PRICE      TO WS-TRACE-PRICE.
011800*
011900 200-COMPARE-CANDIDATE.
012000     EVALUATE TRUE
012100         WHEN PX-FIND-MIN
012200             IF PX-CAND-PRICE < PX-HELD-PRICE
012300                 PERFORM 100-TAKE-CANDIDATE
012400             END-IF
012500         WHEN PX-FIND-MAX
012600             IF PX-CAND-PRICE > PX-HELD-PRICE
012700                 PERFORM 100-TAKE-CANDIDATE
012800             END-IF
012900     END-EVALUATE.

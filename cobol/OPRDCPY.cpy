000100******************************************************************OP0001
000200*                                                               * OP0001
000300*  OPRDCPY    -  ORDER/PRODUCT JOIN RECORD LAYOUT                OP0001
000400*                                                               * OP0001
000500*  DESCRIBES FILE  OPRDFILE  (ORDER-PRODUCT-FILE)                OP0001
000600*                                                               * OP0001
000700*  ONE RECORD PER (ORDER, PRODUCT) LINE ITEM -- A PURE KEY PAIR. OP0001
000800*  OP-ORD-ID JOINS TO ORDRCPY, OP-PROD-ID JOINS TO PRODCPY.       OP0001
000900*  BOTH FIELDS ARE KEY MATERIAL; AT 18 BYTES THE RECORD IS       OP0001
001000*  ALREADY AT THE WIDTH ON FILE -- NO ROOM FOR A PAD BYTE        OP0001
001100*  WITHOUT WIDENING THE FILE, SO THIS LAYOUT CARRIES NO FILLER.  OP0001
001200*                                                               * OP0001
001300*  CHANGE ACTIVITY :                                            * OP0001
001400*  05/06/21 JQP  ORIGINAL LAYOUT, REQ CR-4471                   * OP0001
001500*                                                               * OP0001
001600******************************************************************OP0001
001700 01  OP-REC.                                                      OP0001
001800     05  OP-ORD-ID                   PIC 9(09).                  OP0001
001900     05  OP-PROD-ID                  PIC 9(09).                  OP0001

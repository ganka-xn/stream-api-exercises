000100******************************************************************OC0001
000200*                                                               * OC0001
000300*  ORDRCPY    -  ORDER HEADER RECORD LAYOUT                     * OC0001
000400*                                                               * OC0001
000500*  DESCRIBES FILE  ORDRFILE  (ORDER-FILE)                       * OC0001
000600*                                                               * OC0001
000700*  ONE RECORD PER ORDER.  ORD-CUST-ID IS THE JOIN KEY BACK TO    OC0001
000800*  CUSTCPY; THE LINE ITEMS FOR THIS ORDER LIVE IN OPRDCPY,       OC0001
000900*  JOINED ON ORD-ID.  NO KEYED ACCESS -- SEE CUSTCPY.            OC0001
001000*                                                               * OC0001
001100*  ORD-DELIVERY-DATE OF ZERO MEANS NOT YET DELIVERED.            OC0001
001200*                                                               * OC0001
001300*  CHANGE ACTIVITY :                                            * OC0001
001310*  87/09/23 JQP  ORIGINAL LAYOUT (ORD-ID/ORD-DATE/ORD-STATUS/    * OC0001
001320*                ORD-CUST-ID) FOR THE ORDER-ENTRY SYSTEM         * OC0001
001400*  98/09/30 LMT  Y2K: DATES WIDENED TO CCYYMMDD (WAS YYMMDD)    * OC0001
001500*  05/06/21 JQP  REBUILT FOR THE ANALYTICS BATCH -- DROPPED THE  * OC0001
001510*                SHIP-VIA/TAX-CODE FIELDS, NOT NEEDED BY THE     * OC0001
001520*                REPORTING SIDE.  REQ CR-4471                   * OC0001
001600*  11/01/11 HBN  ADDED ORD-DELIVERY-DATE                        * OC0001
001700*                                                               * OC0001
001800******************************************************************OC0001
001900 01  ORD-REC.                                                     OC0001
002000     05  ORD-ID                      PIC 9(09).                  OC0001
002100     05  ORD-DATE                    PIC 9(08).                  OC0001
002200     05  ORD-DELIVERY-DATE           PIC 9(08).                  OC0001
002300     05  ORD-STATUS                  PIC X(10).                  OC0001
002400     05  ORD-CUST-ID                 PIC 9(09).                  OC0001
002500     05  FILLER                      PIC X(02).                  OC0001

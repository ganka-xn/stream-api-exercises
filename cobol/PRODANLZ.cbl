000010******************************************************************
000020*                                                               *
000030*  PROGRAM:  PRODANLZ
000040*
000050*  AUTHOR :  J Q PUBLIC
000060*            MERIDIAN RETAIL - DATA PROCESSING
000070*
000080*  DRIVES THE NIGHTLY PRODUCT CATALOG ANALYTICS REPORT.  READS
000090*  THE PRODUCT MASTER ONCE INTO AN IN-MEMORY TABLE, THEN WORKS
000100*  ITS WAY THROUGH A REQUEST FILE OF ANALYTICS QUERIES -- ONE
000110*  REQUEST RECORD PER SECTION OF THE PRODUCT REPORT THIS RUN --
000120*  THE SAME WAY THE OLD CUSTOMER-FILE/TRANSACTION-FILE DRIVERS
000130*  USED TO WALK A DECK OF PRINT/TOTALS CARDS.
000140*
000150*  CHANGE ACTIVITY :
000160*  87/04/11 JQP  ORIGINAL PROGRAM - PRINTS PRODUCT CATALOG BY
000170*                CATEGORY.  REQ CR-0009
000180*  89/08/02 RFK  ADDED CHEAPEST / MOST-EXPENSIVE-IN-CATEGORY
000190*                SECTION, REQ CR-0098
000200*  91/02/19 RFK  ADDED CATEGORY PRICE SUM SECTION, REQ CR-0144
000210*  93/06/30 DKS  ADDED GROUP-BY-CATEGORY CONTROL BREAK REPORT
000220*  95/11/14 DKS  N-MOST-RECENT SECTION FOR MERCHANDISING, REQ
000230*                CR-0288
000240*  98/09/30 LMT  Y2K - NO 2-DIGIT DATE FIELDS IN THIS PROGRAM,
000250*                VERIFIED CLEAN
000260*  05/06/21 JQP  REBUILT DRIVER AROUND A TRANSACTION-STYLE      CR44710
000270*                REQUEST FILE; ADDED DISCOUNT PROJECTION        CR44710
000280*                SECTION.  REQ CR-4471                         CR44710
000290*  05/07/05 JQP  SPLIT EXTREME-VALUE LOGIC OUT TO CALLED        CR44710
000300*                SUBPROGRAM PRODEXTR, ONE CALL PER CANDIDATE    CR44710
000310*                RECORD (SAME SHAPE AS THE OLD SAMOS2 CALL)     CR44710
000320*  09/02/17 HBN  WIDENED PROD-CATEGORY TO X(20), SEE PRODCPY
000330*  13/07/30 DKS  PROD-PRICE REPACKED TO COMP-3, REQ CR-5820
000340*  16/10/04 HBN  CONFIRMED DISCOUNT ROUNDING IS ROUND-HALF-UP    CR62030
000350*                PER AUDIT FINDING, REQ CR-6203                CR62030
000360*  21/03/02 JQP  ADDED PREQ-PARMS-CATONLY VIEW SO BYCAT, CHEAP,
000370*                EXPNSV AND CATSUM REQUESTS SHARE ONE PARM AREA
000380*  23/08/15 DKS  ADDED WS-LINE-COUNT/WS-PAGE-COUNT FORM-FEED     CR70120
000390*                LOGIC -- OPERATIONS COMPLAINED THE GROUP-BY-    CR70120
000400*                CATEGORY LISTING WAS RUNNING PAST THE BOTTOM    CR70120
000410*                OF THE FORM WITH NO NEW HEADING.  REQ CR-7012   CR70120
000420*                                                               *
000430******************************************************************
000440 IDENTIFICATION DIVISION.
000450 PROGRAM-ID. PRODANLZ.
000460 AUTHOR. J Q PUBLIC.
000470 INSTALLATION. MERIDIAN RETAIL - DATA PROCESSING.
000480 DATE-WRITTEN. APRIL 11 1987.
000490 DATE-COMPILED.
000500 SECURITY. NONE.
000510*
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540*
000550*    C01 GIVES THE PROCEDURE DIVISION A MNEMONIC NAME FOR A      *
000560*    CHANNEL-1 (TOP-OF-FORM) SKIP ON THE LINE PRINTER, USED BY   *
000570*    THE FORM-FEED LOGIC IN 610-WRITE-DETAIL-LINE BELOW.         *
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000611*    PRODFILE IS THE PRODUCT MASTER, SORTED BY PROD-ID ASCENDING
000612*    AS PRODUCTS WERE ORIGINALLY ADDED TO THE CATALOG -- THIS
000613*    AMBIENT ORDER IS EXPLOITED BY 250-N-MOST-RECENT BELOW, SO
000614*    DO NOT LET THE UPSTREAM EXTRACT THAT BUILDS PRODFILE BE
000615*    RE-SORTED WITHOUT CHECKING THAT PARAGRAPH FIRST.
000620     SELECT PRODUCT-FILE ASSIGN TO PRODFILE
000630         ACCESS IS SEQUENTIAL
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS WS-PRODFILE-STATUS.
000660*
000661*    PRODREQ IS TONIGHT'S ANALYTICS REQUEST DECK -- ONE RECORD
000662*    PER QUERY TO RUN, REPLACING WHAT USED TO BE AN OPERATOR-KEY
000663*    PARAMETER PROMPT BACK WHEN THIS RAN INTERACTIVELY.
000670     SELECT PRODUCT-REQUEST-FILE ASSIGN TO PRODREQ
000680         ACCESS IS SEQUENTIAL
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WS-PRODREQ-STATUS.
000710*
000711*    PRODRPT IS THE PRINTER-IMAGE OUTPUT -- SEE REPORT-RECORD IN
000712*    THE FD BELOW.
000720     SELECT PRODUCT-REPORT ASSIGN TO PRODRPT
000730         ACCESS IS SEQUENTIAL
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS WS-PRODRPT-STATUS.
000760******************************************************************
000770 DATA DIVISION.
000780 FILE SECTION.
000781*
000782*    ALL THREE FILES BELOW ARE LINE SEQUENTIAL (SEE FILE-CONTROL
000783*    ABOVE) -- THIS SHOP HAS NO ISAM/INDEXED ACCESS AVAILABLE ON
000784*    THE BATCH CLASS THIS JOB RUNS UNDER, SO THE PRODUCT MASTER
000785*    IS READ ONCE, IN FULL, INTO PROD-TABLE BELOW AND EVERY
000786*    ANALYTICS REQUEST IS ANSWERED AGAINST THE IN-MEMORY COPY
000787*    RATHER THAN A SECOND PASS OF THE MASTER FILE.
000788*
000800*    PRODUCT MASTER -- SEE PRODCPY FOR THE RECORD LAYOUT.
000810 FD  PRODUCT-FILE
000820     LABEL RECORDS ARE STANDARD
000830     RECORDING MODE IS F.
000840     COPY PRODCPY.
000850*
000860*    ONE REQUEST RECORD PER ANALYTICS QUERY TO RUN THIS PASS --
000870*    SEE PREQCPY FOR THE REQUEST-CODE/PARAMETER-AREA LAYOUT.
000880 FD  PRODUCT-REQUEST-FILE
000890     LABEL RECORDS ARE STANDARD
000900     RECORDING MODE IS F.
000910     COPY PREQCPY.
000920*
000930*    PRINTER-IMAGE REPORT FILE.  EVERY REPORT SECTION BUILDS ITS
000940*    OWN 01-LEVEL LINE AND WRITES IT THROUGH THIS ONE FD.
000950 FD  PRODUCT-REPORT
000960     LABEL RECORDS ARE STANDARD
000970     RECORDING MODE IS F.
000980 01  REPORT-RECORD                   PIC X(132).
000990******************************************************************
001000 WORKING-STORAGE SECTION.
001010******************************************************************
001020 01  WS-PROGRAM-STATUS               PIC X(30) VALUE SPACES.
001030*
001040*    STANDALONE 77-LEVEL COUNTERS FOR THE PAGE/LINE FORM-FEED
001050*    LOGIC (REQ CR-7012, SEE CHANGE ACTIVITY ABOVE).  KEPT AS
001060*    77-LEVELS, NOT FOLDED INTO WS-COUNTERS BELOW, SINCE THEY
001070*    ARE PRINTER-CONTROL BOOKKEEPING RATHER THAN BUSINESS DATA,
001075*    AND THE SHOP HAS ALWAYS KEPT PRINTER COUNTERS AS 77-LEVELS
001076*    SO OPERATIONS CAN SPOT THEM QUICKLY IN A WORKING-STORAGE
001077*    MAP WITHOUT WADING THROUGH THE 01-LEVEL GROUPS.
001080 77  WS-LINE-COUNT                   PIC S9(4) COMP VALUE ZERO.
001090 77  WS-PAGE-COUNT                   PIC S9(4) COMP VALUE ZERO.
001100*
001101*    FILE STATUS BYTES -- '00' MEANS SUCCESSFUL I/O.  ANY OTHER
001102*    VALUE AFTER AN OPEN IS TREATED AS FATAL BY 900-OPEN-MASTER-
001103*    FILES BELOW; ANY OTHER VALUE AFTER A READ OR CLOSE IS NOT
001104*    CURRENTLY TRAPPED (THE SHOP HAS NEVER SEEN A MID-RUN READ
001105*    FAILURE ON THESE MASTER FILES THAT WASN'T REALLY AN EOF).
001110 01  WS-FILE-STATUSES.
001120     05  WS-PRODFILE-STATUS          PIC X(02) VALUE SPACES.
001130     05  WS-PRODREQ-STATUS           PIC X(02) VALUE SPACES.
001140     05  WS-PRODRPT-STATUS           PIC X(02) VALUE SPACES.
001150*
001151*    WS-FIRST-MATCH-SW DOES DOUBLE DUTY -- IT IS ALSO PASSED BY
001152*    REFERENCE TO PRODEXTR AS THAT SUBPROGRAM'S "FIRST CALL FOR
001153*    THIS SEARCH" FLAG (SEE 240-EXTREME-IN-CATEGORY BELOW), SO
001154*    DO NOT RENAME IT WITHOUT CHECKING THE PRODEXTR LINKAGE.
001155*    WS-EXTREME-MODE IS THE SECOND LINKAGE ARGUMENT ON THAT SAME
001156*    CALL -- 'N' ASKS PRODEXTR TO HUNT THE MINIMUM, 'X' THE
001157*    MAXIMUM, MATCHING THE MODE BYTE PRODEXTR DECLARES IN ITS
001158*    OWN LINKAGE SECTION.
001160 01  WS-SWITCHES.
001170     05  WS-PRODFILE-EOF-SW          PIC X(01) VALUE 'N'.
001180         88  PRODFILE-EOF                       VALUE 'Y'.
001190     05  WS-PRODREQ-EOF-SW           PIC X(01) VALUE 'N'.
001200         88  PRODREQ-EOF                        VALUE 'Y'.
001210     05  WS-FIRST-MATCH-SW           PIC X(01) VALUE 'Y'.
001220         88  FIRST-MATCH                        VALUE 'Y'.
001230     05  WS-SORT-SWAPPED-SW          PIC X(01) VALUE 'N'.
001240         88  SORT-SWAPPED                       VALUE 'Y'.
001250     05  WS-EXTREME-MODE             PIC X(01) VALUE SPACE.
001260         88  WS-FIND-MIN                         VALUE 'N'.
001270         88  WS-FIND-MAX                         VALUE 'X'.
001280*
001281*    WS-MATCH-COUNT IS REUSED ACROSS SEVERAL REQUEST TYPES AS A
001282*    "DID WE FIND ANYTHING" COUNTER -- RESET TO ZERO AT THE TOP
001283*    OF EACH REQUEST PARAGRAPH, NEVER CARRIED OVER BETWEEN
001284*    REQUESTS.  WS-SORT-LIMIT IS WORKING STORAGE FOR THE BUBBLE
001285*    SORT IN 270-GROUP-BY-CATEGORY ONLY; IT SHRINKS BY ONE EACH
001286*    PASS AND HAS NO MEANING OUTSIDE THAT PARAGRAPH RANGE.
001290 01  WS-COUNTERS.
001300     05  WS-PROD-COUNT               PIC S9(8) COMP VALUE 0.
001310     05  WS-REQUEST-COUNT            PIC S9(8) COMP VALUE 0.
001320     05  WS-MATCH-COUNT              PIC S9(8) COMP VALUE 0.
001330     05  WS-GROUP-COUNT              PIC S9(8) COMP VALUE 0.
001340     05  WS-SORT-LIMIT               PIC S9(8) COMP VALUE 0.
001350     05  WS-BAD-REQUEST-COUNT        PIC S9(8) COMP VALUE 0.
001360*
001370 01  WS-AMOUNTS.
001380     05  WS-CATEGORY-SUM             PIC S9(09)V99 COMP-3
001390                                     VALUE 0.
001400     05  WS-GROUP-SUM                PIC S9(09)V99 COMP-3
001410                                     VALUE 0.
001420     05  WS-DISCOUNTED-PRICE         PIC S9(07)V99 COMP-3
001430                                     VALUE 0.
001440*
001450******************************************************************
001460*    EDITED-NUMERIC VIEWS OF THE PACKED ACCUMULATORS ABOVE -- LET  *
001470*    A DEBUG DISPLAY SHOW THE RUNNING SUM WITHOUT AN UNPACK STEP,  *
001480*    THE SAME WAY PRODEXTR KEEPS WS-TRACE-PRICE-ED ALONGSIDE ITS   *
001490*    OWN PACKED PRICE FIELD.                                      *
001500******************************************************************
001510 01  WS-CATEGORY-SUM-ED REDEFINES WS-CATEGORY-SUM
001520                                     PIC S9(09)V99.
001530 01  WS-GROUP-SUM-ED REDEFINES WS-GROUP-SUM
001540                                     PIC S9(09)V99.
001550*
001560 01  WS-WORK-FIELDS.
001570     05  WS-SEARCH-CATEGORY-UC       PIC X(20) VALUE SPACES.
001580     05  WS-BREAK-CATEGORY           PIC X(20) VALUE SPACES.
001590*
001600 01  WS-SYSTEM-DATE.
001610     05  WS-SYS-YY                   PIC 9(02).
001620     05  WS-SYS-MM                   PIC 9(02).
001630     05  WS-SYS-DD                   PIC 9(02).
001640*
001650******************************************************************
001660*    IN-MEMORY PRODUCT MASTER TABLE -- LOADED ONCE, SEARCHED     *
001670*    REPEATEDLY FOR EACH REQUEST.  PT-PROD-CATEGORY-UC IS AN     *
001680*    UPPER-CASED COPY OF THE CATEGORY HELD ALONGSIDE THE          *
001690*    ORIGINAL SO EVERY CASE-INSENSITIVE LOOKUP IS A STRAIGHT      *
001700*    EQUAL COMPARE.                                              *
001710******************************************************************
001720 01  PROD-TABLE-AREA.
001721*    2000 ENTRIES COVERS THE FULL CATALOG WITH ROOM TO GROW --
001722*    THE LARGEST THIS SHOP'S CATALOG HAS EVER RUN IS UNDER 1200
001723*    ITEMS.  IF THE CATALOG EVER OUTGROWS 2000, WS-PROD-COUNT
001724*    STOPS AT THE TABLE LIMIT AND THE TAIL OF PRODFILE IS SIMPLY
001725*    NOT LOADED -- THERE IS NO OVERFLOW CHECK IN 100-LOAD-
001726*    PRODUCT-TABLE TODAY.
001730     05  PROD-TABLE OCCURS 2000 TIMES
001740                    INDEXED BY PT-IDX.
001750         10  PT-PROD-ID              PIC 9(09).
001760         10  PT-PROD-NAME            PIC X(40).
001770         10  PT-PROD-CATEGORY        PIC X(20).
001780         10  PT-PROD-CATEGORY-UC     PIC X(20).
001790         10  PT-PROD-PRICE           PIC S9(07)V99 COMP-3.
001800*
001810******************************************************************
001820*    SORT WORK TABLE FOR THE GROUP-BY-CATEGORY CONTROL BREAK.    *
001830*    COPIED FROM PROD-TABLE, THEN BUBBLE-SORTED IN PLACE BY      *
001840*    CATEGORY; THE SORT IS STABLE SO MEMBERS OF A CATEGORY       *
001850*    STAY IN FILE ORDER.                                        *
001860******************************************************************
001861*    A SEPARATE TABLE RATHER THAN SORTING PROD-TABLE IN PLACE
001862*    SO A GROUP-BY-CATEGORY REQUEST DOES NOT DISTURB THE
001863*    PROD-ID-ASCENDING ORDER THAT 250-N-MOST-RECENT DEPENDS ON
001864*    IF BOTH REQUEST TYPES APPEAR IN THE SAME REQUEST DECK.
001870 01  SRT-TABLE-AREA.
001880     05  SRT-TABLE OCCURS 2000 TIMES
001890                   INDEXED BY SRT-IDX.
001900         10  SRT-PROD-ID             PIC 9(09).
001910         10  SRT-PROD-NAME           PIC X(40).
001920         10  SRT-PROD-CATEGORY       PIC X(20).
001930         10  SRT-PROD-CATEGORY-UC    PIC X(20).
001940         10  SRT-PROD-PRICE          PIC S9(07)V99 COMP-3.
001950*
001960 01  SRT-SWAP-ENTRY.
001970     05  SW-PROD-ID                  PIC 9(09).
001980     05  SW-PROD-NAME                PIC X(40).
001990     05  SW-PROD-CATEGORY            PIC X(20).
002000     05  SW-PROD-CATEGORY-UC         PIC X(20).
002010     05  SW-PROD-PRICE               PIC S9(07)V99 COMP-3.
002020*
002021*    DISCCPY SUPPLIES THE DISCOUNTED-PRODUCT-RECORD (DP-REC)
002022*    WORKING AREA USED BY 230-BY-CATEGORY-DISCOUNT BELOW TO
002023*    STAGE A DISCOUNT RESULT BEFORE IT IS MOVED OUT TO THE
002024*    REPORT LINE -- SAME COPYBOOK, SAME FIELD NAMES, AS THE
002025*    DISCOUNTED-PRODUCT-RECORD DESCRIBED IN THE RECORD LAYOUTS.
002030     COPY DISCCPY.
002040*
002050******************************************************************
002060*    EXTREME-VALUE HOLDER, FILLED IN BY PRODEXTR                 *
002070******************************************************************
002080 01  PX-HELD-AREA.
002090     05  PX-HELD-ID                  PIC 9(09).
002100     05  PX-HELD-NAME                PIC X(40).
002110     05  PX-HELD-CATEGORY            PIC X(20).
002120     05  PX-HELD-PRICE               PIC S9(07)V99 COMP-3.
002130*
002140******************************************************************
002150*    BYTE-STRING VIEW OF THE HELD-EXTREME AREA, SAME DEBUG-TRACE  *
002160*    IDIOM PRODEXTR USES ON ITS OWN PX-HELD-REC-BYTES.            *
002170******************************************************************
002180 01  PX-HELD-AREA-BYTES REDEFINES PX-HELD-AREA
002190                                     PIC X(72).
002200*
002205*    ONE CANDIDATE AT A TIME IS MOVED IN HERE FROM PROD-TABLE AND
002206*    PASSED BY REFERENCE TO PRODEXTR -- PRODEXTR COMPARES IT
002207*    AGAINST WHAT IT IS HOLDING IN PX-HELD-AREA AND REPLACES THE
002208*    HELD RECORD ONLY ON A STRICT IMPROVEMENT, NEVER ON A TIE.
002210 01  PX-CAND-AREA.
002220     05  PX-CAND-ID                  PIC 9(09).
002230     05  PX-CAND-NAME                PIC X(40).
002240     05  PX-CAND-CATEGORY            PIC X(20).
002250     05  PX-CAND-PRICE               PIC S9(07)V99 COMP-3.
002260*
002270******************************************************************
002280*        PRODUCT REPORT LINES                                   *
002290******************************************************************
002291*    THE REPORT LINES BELOW ARE ALL SEPARATE 01-LEVEL RECORDS
002292*    RATHER THAN ONE BIG REDEFINED AREA -- EACH REQUEST TYPE
002293*    BUILDS THE ONE IT NEEDS AND MOVES IT TO REPORT-RECORD ON
002294*    THE WRITE, THE SAME WAY THE OLD SAMOS1 PRINT-LINE SET WAS
002295*    LAID OUT.  RPT-HEADER1 CARRIES THE RUN DATE; RPT-HEADER2/3
002296*    ARE THE COLUMN HEADING AND UNDERLINE, REPRINTED BY
002297*    615-NEW-PAGE-HEADING EVERY TIME THE FORM FILLS.
002300 01  RPT-HEADER1.
002310     05  FILLER                      PIC X(36)
002320             VALUE 'PRODUCT ANALYTICS REPORT      DATE:'.
002330     05  RPT-MM                      PIC 99.
002340     05  FILLER                      PIC X     VALUE '/'.
002350     05  RPT-DD                      PIC 99.
002360     05  FILLER                      PIC X     VALUE '/'.
002370     05  RPT-YY                      PIC 99.
002380     05  FILLER                      PIC X(20) VALUE SPACES.
002390     05  FILLER                      PIC X(67) VALUE SPACES.
002400 01  RPT-HEADER2.
002410     05  FILLER PIC X(9)  VALUE 'PROD ID  '.
002420     05  FILLER PIC X(41) VALUE 'PRODUCT NAME                    '.
002430     05  FILLER PIC X(21) VALUE 'CATEGORY             '.
002440     05  FILLER PIC X(12) VALUE '       PRICE'.
002450     05  FILLER PIC X(49) VALUE SPACES.
002460 01  RPT-HEADER3.
002470     05  FILLER PIC X(9)  VALUE ALL '-'.
002480     05  FILLER PIC X(41) VALUE ALL '-'.
002490     05  FILLER PIC X(21) VALUE ALL '-'.
002500     05  FILLER PIC X(12) VALUE ALL '-'.
002510     05  FILLER PIC X(49) VALUE SPACES.
002520 01  RPT-DETAIL.
002530     05  RPT-PROD-ID                 PIC Z(8)9.
002540     05  FILLER                      PIC X     VALUE SPACE.
002550     05  RPT-PROD-NAME               PIC X(40).
002560     05  FILLER                      PIC X     VALUE SPACE.
002570     05  RPT-PROD-CATEGORY           PIC X(20).
002580     05  FILLER                      PIC X     VALUE SPACE.
002590     05  RPT-PROD-PRICE              PIC Z,ZZZ,ZZ9.99-.
002600     05  FILLER                      PIC X(47) VALUE SPACES.
002610 01  RPT-GROUP-HEADING.
002620     05  FILLER                      PIC X(9)  VALUE 'CATEGORY:'.
002630     05  RPT-GROUP-CATEGORY          PIC X(20).
002640     05  FILLER                      PIC X(103) VALUE SPACES.
002650 01  RPT-GROUP-SUBTOTAL.
002660     05  FILLER                      PIC X(9)  VALUE SPACES.
002670     05  FILLER                      PIC X(12) VALUE 'SUBTOTAL   :'.
002680     05  RPT-GROUP-COUNT             PIC ZZ,ZZ9  COUNT.
002690     05  FILLER                      PIC X(7)  VALUE ' ITEMS '.
002700     05  RPT-GROUP-SUM               PIC Z,ZZZ,ZZ9.99-.
002710     05  FILLER                      PIC X(82) VALUE SPACES.
002720 01  RPT-SUMMARY-LABEL.
002730     05  FILLER                      PIC X(2)  VALUE SPACES.
002740     05  RPT-SUM-TYPE                PIC X(22) VALUE SPACES.
002750     05  FILLER                      PIC X(4)  VALUE ':   '.
002760     05  RPT-SUM-ITEM1               PIC X(11) VALUE SPACES.
002770     05  RPT-SUM-VALUE1              PIC ZZZ,ZZZ,ZZ9.99-.
002780     05  FILLER                      PIC X(3)  VALUE SPACES.
002790     05  RPT-SUM-ITEM2               PIC X(16) VALUE SPACES.
002800     05  RPT-SUM-VALUE2              PIC X(20) VALUE SPACES.
002810     05  FILLER                      PIC X(29) VALUE SPACES.
002820 01  ERR-MSG-BAD-REQUEST.
002830     05  FILLER PIC X(23) VALUE '    REQUEST ERROR:     '.
002840     05  ERR-MSG-DATA1               PIC X(6)  VALUE SPACES.
002850     05  FILLER                      PIC X(103) VALUE SPACES.
002860 01  RPT-NO-MATCH-LINE.
002870     05  FILLER PIC X(35)
002880             VALUE '    NO MATCHING PRODUCTS FOUND.   '.
002890     05  FILLER                      PIC X(97) VALUE SPACES.
002900 01  RPT-SPACES.
002910     05  FILLER                      PIC X(132) VALUE SPACES.
002920******************************************************************
002930 PROCEDURE DIVISION.
002940******************************************************************
002950*        000 - MAIN LINE                                        *
002960*    OPENS THE PRODUCT MASTER LONG ENOUGH TO LOAD IT INTO         *
002970*    PROD-TABLE, CLOSES IT, THEN OPENS THE REQUEST FILE AND       *
002980*    REPORT AND WORKS THROUGH ONE REQUEST RECORD AT A TIME.       *
002990*    THIS TWO-PASS SHAPE (LOAD EVERYTHING, THEN ANSWER QUERIES    *
003000*    AGAINST THE IN-MEMORY COPY) REPLACED THE OLD SAMOS1 SINGLE-  *
003010*    PASS CARD-DECK MODEL BACK IN REQ CR-4471.                    *
003011*    WS-PROGRAM-STATUS IS SET AT ENTRY AND EXIT ONLY -- IT HAS NO
003012*    OTHER PURPOSE THAN GIVING A CONSOLE DUMP/ABEND TRACE SOMETHING
003013*    HUMAN-READABLE TO SHOW FOR WHERE THE RUN GOT TO, THE SAME
003014*    CONVENTION THE SAM PROGRAMS USED WS-PGM-STATUS FOR.
003020******************************************************************
003030 000-MAIN.
003040     MOVE 'PRODANLZ STARTED' TO WS-PROGRAM-STATUS.
003050     PERFORM 900-OPEN-MASTER-FILES THRU 900-EXIT.
003060     PERFORM 100-LOAD-PRODUCT-TABLE
003070         VARYING PT-IDX FROM 1 BY 1
003080         UNTIL PRODFILE-EOF.
003090     PERFORM 905-CLOSE-PRODUCT-FILE.
003100     PERFORM 800-INIT-REPORT.
003110     PERFORM 200-PROCESS-ONE-REQUEST
003120         UNTIL PRODREQ-EOF.
003130     PERFORM 910-CLOSE-REQUEST-AND-REPORT.
003140     MOVE 'PRODANLZ ENDED' TO WS-PROGRAM-STATUS.
003150     GOBACK.
003160*
003170*    LOADS ONE PRODUCT-FILE RECORD INTO PROD-TABLE(PT-IDX).  THE
003180*    UPPER-CASED CATEGORY COPY (PT-PROD-CATEGORY-UC) IS BUILT
003190*    HERE, ONCE, RATHER THAN RE-UPPER-CASING THE MASTER CATEGORY
003200*    ON EVERY COMPARE -- CHEAPER FOR A 2000-ROW TABLE SEARCHED
003210*    BY SEVERAL DIFFERENT REQUEST CODES IN THE SAME RUN.
003211*    NOTE THE PERFORM ... VARYING IN 000-MAIN ABOVE STILL TESTS
003212*    PRODFILE-EOF AFTER EACH CALL INTO THIS PARAGRAPH, SO THE
003213*    LAST PASS THROUGH HERE (THE ONE THAT TRIPS END-OF-FILE)
003214*    DOES NOT STORE A PHANTOM ROW -- THE IF NOT PRODFILE-EOF
003215*    TEST BELOW GUARDS AGAINST THAT.
003220 100-LOAD-PRODUCT-TABLE.
003230     PERFORM 700-READ-PRODUCT-FILE.
003240     IF NOT PRODFILE-EOF
003250         ADD 1 TO WS-PROD-COUNT
003260         MOVE PROD-ID              TO PT-PROD-ID (PT-IDX)
003270         MOVE PROD-NAME            TO PT-PROD-NAME (PT-IDX)
003280         MOVE PROD-CATEGORY        TO PT-PROD-CATEGORY (PT-IDX)
003290         MOVE PROD-CATEGORY        TO PT-PROD-CATEGORY-UC (PT-IDX)
003300         INSPECT PT-PROD-CATEGORY-UC (PT-IDX) CONVERTING
003310             'abcdefghijklmnopqrstuvwxyz' TO
003320             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003330         MOVE PROD-PRICE           TO PT-PROD-PRICE (PT-IDX)
003340     END-IF.
003350*
003360*        200 - REQUEST DISPATCH                                 *
003370*    READS ONE PRODUCT-REQUEST-RECORD AND ROUTES IT BY PREQ-CODE *
003380*    TO THE PARAGRAPH THAT ANSWERS IT.  AN UNRECOGNIZED CODE     *
003390*    FALLS THROUGH TO 820-REPORT-BAD-REQUEST RATHER THAN         *
003400*    ABENDING THE WHOLE RUN -- ONE BAD CONTROL CARD SHOULD NOT   *
003410*    COST THE REST OF THE NIGHT'S REQUESTS.                     *
003411*    SEE PREQCPY FOR THE FULL LIST OF VALID PREQ-CODE VALUES AND
003412*    THE REDEFINES VIEWS (PREQ-PARMS-CATLIM/DISCNT/TOPN/CATONLY)
003413*    THAT GIVE EACH REQUEST TYPE ITS OWN NAMED PICTURE OF THE ONE
003414*    SHARED PARAMETER AREA.
003420 200-PROCESS-ONE-REQUEST.
003430     PERFORM 720-READ-REQUEST-FILE.
003440     IF NOT PRODREQ-EOF
003450         ADD 1 TO WS-REQUEST-COUNT
003460         EVALUATE TRUE
003470*            PRICE-LIMIT AND PLAIN CATEGORY LISTS SHARE THE SAME
003480*            CASE-INSENSITIVE CATEGORY TEST, DIFFERING ONLY IN
003490*            THE STRICT ">" PRICE-LIMIT FILTER APPLIED BY CATLIM.
003500             WHEN PREQ-IS-CATLIM
003510                 PERFORM 210-BY-CATEGORY-LIMIT
003520             WHEN PREQ-IS-BYCAT
003530                 PERFORM 220-BY-CATEGORY
003540             WHEN PREQ-IS-DISCNT
003550                 PERFORM 230-BY-CATEGORY-DISCOUNT
003560*            CHEAP AND EXPNSV SHARE 240-EXTREME-IN-CATEGORY,
003570*            TELLING IT WHICH DIRECTION TO HUNT VIA THE
003580*            WS-EXTREME-MODE SWITCH SET JUST BEFORE THE CALL.
003590             WHEN PREQ-IS-CHEAP
003600                 SET WS-FIND-MIN TO TRUE
003610                 PERFORM 240-EXTREME-IN-CATEGORY
003620             WHEN PREQ-IS-EXPNSV
003630                 SET WS-FIND-MAX TO TRUE
003640                 PERFORM 240-EXTREME-IN-CATEGORY
003650             WHEN PREQ-IS-RECENT
003660                 PERFORM 250-N-MOST-RECENT
003670             WHEN PREQ-IS-CATSUM
003680                 PERFORM 260-CATEGORY-SUM
003690             WHEN PREQ-IS-GROUP
003700                 PERFORM 270-GROUP-BY-CATEGORY
003710             WHEN OTHER
003720                 PERFORM 820-REPORT-BAD-REQUEST
003730         END-EVALUATE
003740     END-IF.
003750*
003760*        210 - BY CATEGORY, WITH A STRICT PRICE-LIMIT FILTER     *
003770*    CR-4471 BUSINESS RULE: ONLY PRODUCTS STRICTLY GREATER THAN  *
003780*    THE SUPPLIED LIMIT QUALIFY -- A PRODUCT PRICED EXACTLY AT   *
003790*    THE LIMIT DOES NOT.  DO NOT CHANGE ">" TO ">=" HERE.        *
003791*    THE REQUEST'S CATEGORY ARRIVES IN PREQ-CL-CATEGORY (THE
003792*    CATLIM VIEW OF PREQ-PARMS), MIXED CASE FROM WHOEVER KEYED
003793*    THE REQUEST DECK -- IT IS UPPER-CASED INTO WS-SEARCH-
003794*    CATEGORY-UC BEFORE THE TABLE SEARCH SO IT LINES UP WITH
003795*    PT-PROD-CATEGORY-UC, WHICH WAS UPPER-CASED ONCE AT LOAD
003796*    TIME IN 100-LOAD-PRODUCT-TABLE.
003800 210-BY-CATEGORY-LIMIT.
003810     MOVE PREQ-CL-CATEGORY TO WS-SEARCH-CATEGORY-UC.
003820     INSPECT WS-SEARCH-CATEGORY-UC CONVERTING
003830         'abcdefghijklmnopqrstuvwxyz' TO
003840         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003850     MOVE ZERO TO WS-MATCH-COUNT.
003860     PERFORM 211-CATLIM-TEST
003870         VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > WS-PROD-COUNT.
003880     IF WS-MATCH-COUNT = ZERO
003890         PERFORM 825-REPORT-NO-MATCHES
003900     END-IF.
003910*
003920 211-CATLIM-TEST.
003930     IF PT-PROD-CATEGORY-UC (PT-IDX) = WS-SEARCH-CATEGORY-UC
003940        AND PT-PROD-PRICE (PT-IDX) > PREQ-CL-PRICE-LIMIT
003950         ADD 1 TO WS-MATCH-COUNT
003960         MOVE PT-PROD-ID (PT-IDX)       TO RPT-PROD-ID
003970         MOVE PT-PROD-NAME (PT-IDX)     TO RPT-PROD-NAME
003980         MOVE PT-PROD-CATEGORY (PT-IDX) TO RPT-PROD-CATEGORY
003990         MOVE PT-PROD-PRICE (PT-IDX)    TO RPT-PROD-PRICE
004000         PERFORM 610-WRITE-DETAIL-LINE
004010     END-IF.
004020*
004030*        220 - BY CATEGORY, NO PRICE FILTER                     *
004040*    SAME CASE-INSENSITIVE CATEGORY MATCH AS 210, JUST WITHOUT   *
004050*    THE PRICE-LIMIT TEST.  USES THE PREQ-CO-CATEGORY VIEW OF    *
004051*    PREQ-PARMS, SHARED WITH 240/260 BELOW SINCE ALL THREE       *
004052*    REQUEST TYPES TAKE NOTHING BUT A CATEGORY NAME AS INPUT     *
004053*    (SEE THE 21/03/02 CHANGE-LOG ENTRY ABOVE).                  *
004060 220-BY-CATEGORY.
004070     MOVE PREQ-CO-CATEGORY TO WS-SEARCH-CATEGORY-UC.
004080     INSPECT WS-SEARCH-CATEGORY-UC CONVERTING
004090         'abcdefghijklmnopqrstuvwxyz' TO
004100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004110     MOVE ZERO TO WS-MATCH-COUNT.
004120     PERFORM 221-BYCAT-TEST
004130         VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > WS-PROD-COUNT.
004140     IF WS-MATCH-COUNT = ZERO
004150         PERFORM 825-REPORT-NO-MATCHES
004160     END-IF.
004170*
004180 221-BYCAT-TEST.
004190     IF PT-PROD-CATEGORY-UC (PT-IDX) = WS-SEARCH-CATEGORY-UC
004200         ADD 1 TO WS-MATCH-COUNT
004210         MOVE PT-PROD-ID (PT-IDX)       TO RPT-PROD-ID
004220         MOVE PT-PROD-NAME (PT-IDX)     TO RPT-PROD-NAME
004230         MOVE PT-PROD-CATEGORY (PT-IDX) TO RPT-PROD-CATEGORY
004240         MOVE PT-PROD-PRICE (PT-IDX)    TO RPT-PROD-PRICE
004250         PERFORM 610-WRITE-DETAIL-LINE
004260     END-IF.
004270*
004280*        230 - BY CATEGORY, PROJECTING A DISCOUNTED PRICE        *
004290*    DISCOUNTED PRICE = PRICE * (1 - DISCOUNT-PCT), COMPUTED TO   *
004300*    TWO DECIMALS ROUNDED (HALF-UP), PER THE AUDIT FINDING        *
004310*    CONFIRMED IN THE 16/10/04 CHANGE-LOG ENTRY ABOVE.  THE       *
004320*    RESULT IS CARRIED IN A DISCOUNTED-PRODUCT-RECORD (DISCCPY)   *
004330*    BEFORE IT IS MOVED OUT TO THE REPORT LINE.                   *
004331*    PREQ-DC-DISCOUNT-PCT ARRIVES AS A FRACTION (0.10 FOR TEN
004332*    PERCENT OFF), NOT A WHOLE-NUMBER PERCENTAGE -- WHOEVER BUILDS
004333*    THE REQUEST DECK UPSTREAM IS RESPONSIBLE FOR THAT CONVERSION,
004334*    THIS PARAGRAPH TAKES THE FIELD AT FACE VALUE.
004340 230-BY-CATEGORY-DISCOUNT.
004350     MOVE PREQ-DC-CATEGORY TO WS-SEARCH-CATEGORY-UC.
004360     INSPECT WS-SEARCH-CATEGORY-UC CONVERTING
004370         'abcdefghijklmnopqrstuvwxyz' TO
004380         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004390     MOVE ZERO TO WS-MATCH-COUNT.
004400     PERFORM 231-DISCNT-TEST
004410         VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > WS-PROD-COUNT.
004420     IF WS-MATCH-COUNT = ZERO
004430         PERFORM 825-REPORT-NO-MATCHES
004440     END-IF.
004450*
004460 231-DISCNT-TEST.
004470     IF PT-PROD-CATEGORY-UC (PT-IDX) = WS-SEARCH-CATEGORY-UC
004480         ADD 1 TO WS-MATCH-COUNT
004490         COMPUTE WS-DISCOUNTED-PRICE ROUNDED =
004500             PT-PROD-PRICE (PT-IDX) *
004510             (1 - PREQ-DC-DISCOUNT-PCT)
004520         MOVE PT-PROD-ID (PT-IDX)       TO DP-PROD-ID
004530         MOVE PT-PROD-NAME (PT-IDX)     TO DP-PROD-NAME
004540         MOVE PT-PROD-CATEGORY (PT-IDX) TO DP-PROD-CATEGORY
004550         MOVE WS-DISCOUNTED-PRICE       TO DP-PROD-PRICE
004560         MOVE DP-PROD-ID                TO RPT-PROD-ID
004570         MOVE DP-PROD-NAME              TO RPT-PROD-NAME
004580         MOVE DP-PROD-CATEGORY          TO RPT-PROD-CATEGORY
004590         MOVE DP-PROD-PRICE             TO RPT-PROD-PRICE
004600         PERFORM 610-WRITE-DETAIL-LINE
004610     END-IF.
004620*
004630*        240 - CHEAPEST / MOST-EXPENSIVE IN CATEGORY             *
004640*    WS-FIRST-MATCH-SW DOUBLES AS PRODEXTR'S "FIRST TIME" FLAG   *
004650*    (LINKAGE ARGUMENT 2) -- SET 'Y' HERE, CLEARED BY PRODEXTR   *
004660*    ON ITS FIRST CALL FOR THIS SEARCH.  IF IT IS STILL 'Y'      *
004670*    AFTER THE LOOP, NO CANDIDATE WAS EVER SEEN.                 *
004671*    BOTH CHEAP AND EXPNSV REQUEST CODES FALL INTO THIS ONE
004672*    PARAGRAPH FROM THE EVALUATE IN 200-PROCESS-ONE-REQUEST --
004673*    THE ONLY DIFFERENCE IS WHICH 88-LEVEL OF WS-EXTREME-MODE
004674*    WAS SET BEFORE THE PERFORM, REQ CR-0098.
004680 240-EXTREME-IN-CATEGORY.
004690     MOVE PREQ-CO-CATEGORY TO WS-SEARCH-CATEGORY-UC.
004700     INSPECT WS-SEARCH-CATEGORY-UC CONVERTING
004710         'abcdefghijklmnopqrstuvwxyz' TO
004720         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004730     MOVE 'Y' TO WS-FIRST-MATCH-SW.
004740     PERFORM 241-EXTREME-TEST
004750         VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > WS-PROD-COUNT.
004760     IF FIRST-MATCH
004770         PERFORM 825-REPORT-NO-MATCHES
004780     ELSE
004790         PERFORM 630-WRITE-EXTREME-SUMMARY
004800     END-IF.
004810*
004820*    EVERY CATEGORY MEMBER IS HANDED TO PRODEXTR ONE AT A TIME   *
004830*    (SAME CALLING SHAPE SAMOS1 USED AGAINST SAMOS2) -- PRODEXTR *
004840*    KEEPS THE RUNNING MIN/MAX ITSELF IN PX-HELD-AREA.           *
004850 241-EXTREME-TEST.
004860     IF PT-PROD-CATEGORY-UC (PT-IDX) = WS-SEARCH-CATEGORY-UC
004870         MOVE PT-PROD-ID (PT-IDX)       TO PX-CAND-ID
004880         MOVE PT-PROD-NAME (PT-IDX)     TO PX-CAND-NAME
004890         MOVE PT-PROD-CATEGORY (PT-IDX) TO PX-CAND-CATEGORY
004900         MOVE PT-PROD-PRICE (PT-IDX)    TO PX-CAND-PRICE
004910         CALL 'PRODEXTR' USING WS-EXTREME-MODE,
004920             WS-FIRST-MATCH-SW, PX-CAND-AREA, PX-HELD-AREA
004930     END-IF.
004940*
004950*        250 - N MOST RECENTLY ADDED PRODUCTS                   *
004960*    PROD-ID IS ASSIGNED IN ASCENDING INSERTION ORDER, SO THE
004970*    LAST ENTRIES IN THE TABLE ARE THE MOST RECENTLY ADDED --
004980*    WALKING BACKWARD FROM THE END GIVES TOP-N-BY-ID-DESCENDING
004990*    WITHOUT A SEPARATE SORT PASS.  IF FEWER THAN N PRODUCTS
005000*    EXIST, THE LOOP SIMPLY RUNS OUT AT PT-IDX < 1 -- NO PADDING,
005010*    NO ERROR, PER REQ CR-0288.
005011*    THE VARYING CLAUSE STOPS ON WHICHEVER CONDITION HITS FIRST --
005012*    RUNNING OFF THE FRONT OF THE TABLE, OR REACHING PREQ-TN-TOP-N
005013*    MATCHES -- SO THIS PARAGRAPH NEVER NEEDS A SEPARATE COUNT OF
005014*    HOW MANY PRODUCTS EXIST VERSUS HOW MANY WERE REQUESTED.
005020 250-N-MOST-RECENT.
005030     MOVE ZERO TO WS-MATCH-COUNT.
005040     PERFORM 251-RECENT-TEST
005050         VARYING PT-IDX FROM WS-PROD-COUNT BY -1
005060         UNTIL PT-IDX < 1 OR WS-MATCH-COUNT >= PREQ-TN-TOP-N.
005070     IF WS-MATCH-COUNT = ZERO
005080         PERFORM 825-REPORT-NO-MATCHES
005090     END-IF.
005100*
005110 251-RECENT-TEST.
005120     ADD 1 TO WS-MATCH-COUNT.
005130     MOVE PT-PROD-ID (PT-IDX)       TO RPT-PROD-ID.
005140     MOVE PT-PROD-NAME (PT-IDX)     TO RPT-PROD-NAME.
005150     MOVE PT-PROD-CATEGORY (PT-IDX) TO RPT-PROD-CATEGORY.
005160     MOVE PT-PROD-PRICE (PT-IDX)    TO RPT-PROD-PRICE.
005170     PERFORM 610-WRITE-DETAIL-LINE.
005180*
005190*        260 - CATEGORY PRICE SUM                               *
005200*    STRAIGHT ARITHMETIC SUM OF PROD-PRICE OVER EVERY MATCHING   *
005210*    RECORD; WS-CATEGORY-SUM IS LEFT AT ZERO (NOT ABENDED) IF     *
005220*    NO PRODUCT IN THE CATEGORY IS FOUND, REQ CR-0144.            *
005221*    UNLIKE 210/220/230 ABOVE THIS PARAGRAPH ALWAYS WRITES A      *
005222*    SUMMARY LINE, EVEN WHEN THE TOTAL IS ZERO -- A ZERO TOTAL    *
005223*    IS A VALID, REPORTABLE ANSWER HERE, SO THERE IS NO CALL TO  *
005224*    825-REPORT-NO-MATCHES IN THIS PARAGRAPH.                     *
005230 260-CATEGORY-SUM.
005240     MOVE PREQ-CO-CATEGORY TO WS-SEARCH-CATEGORY-UC.
005250     INSPECT WS-SEARCH-CATEGORY-UC CONVERTING
005260         'abcdefghijklmnopqrstuvwxyz' TO
005270         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005280     MOVE ZERO TO WS-CATEGORY-SUM.
005290     PERFORM 261-CATSUM-TEST
005300         VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > WS-PROD-COUNT.
005310     PERFORM 640-WRITE-CATEGORY-SUM.
005320*
005330 261-CATSUM-TEST.
005340     IF PT-PROD-CATEGORY-UC (PT-IDX) = WS-SEARCH-CATEGORY-UC
005350         ADD PT-PROD-PRICE (PT-IDX) TO WS-CATEGORY-SUM
005360     END-IF.
005370*
005380*        270 - GROUP-BY-CATEGORY CONTROL BREAK REPORT            *
005390*    COPIES THE WHOLE TABLE TO SRT-TABLE, BUBBLE-SORTS IT         *
005400*    ASCENDING BY THE UPPER-CASED CATEGORY (STABLE, SO MEMBERS    *
005410*    OF A CATEGORY STAY IN FILE ORDER), THEN WALKS THE SORTED     *
005420*    TABLE WATCHING FOR A CHANGE IN CATEGORY TO FIRE THE          *
005430*    HEADING/SUBTOTAL CONTROL BREAK.  REQ CR-0180 (93/06/30).     *
005431*    A GROUP-BY-CATEGORY REQUEST IGNORES ANY CATEGORY PARAMETER ON
005432*    THE REQUEST RECORD -- IT ALWAYS REPORTS EVERY CATEGORY IN THE
005433*    WHOLE CATALOG, NOT JUST ONE, SO PREQ-PARMS IS NOT EVEN
005434*    REFERENCED IN THIS PARAGRAPH RANGE.
005440 270-GROUP-BY-CATEGORY.
005450     PERFORM 271-COPY-TO-SORT-TABLE
005460         VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > WS-PROD-COUNT.
005470     MOVE WS-PROD-COUNT TO WS-SORT-LIMIT.
005480     PERFORM 272-BUBBLE-PASS UNTIL NOT SORT-SWAPPED.
005490     MOVE SPACES TO WS-BREAK-CATEGORY.
005500     MOVE ZERO   TO WS-GROUP-COUNT.
005510     MOVE ZERO   TO WS-GROUP-SUM.
005520     PERFORM 273-GROUP-TEST
005530         VARYING SRT-IDX FROM 1 BY 1 UNTIL SRT-IDX > WS-PROD-COUNT.
005540     IF WS-PROD-COUNT > 0
005550         PERFORM 650-WRITE-GROUP-SUBTOTAL
005560     END-IF.
005570*
005580 271-COPY-TO-SORT-TABLE.
005590     MOVE PT-PROD-ID (PT-IDX)          TO SRT-PROD-ID (PT-IDX).
005600     MOVE PT-PROD-NAME (PT-IDX)        TO SRT-PROD-NAME (PT-IDX).
005610     MOVE PT-PROD-CATEGORY (PT-IDX)    TO SRT-PROD-CATEGORY (PT-IDX).
005620     MOVE PT-PROD-CATEGORY-UC (PT-IDX) TO
005630         SRT-PROD-CATEGORY-UC (PT-IDX).
005640     MOVE PT-PROD-PRICE (PT-IDX)       TO SRT-PROD-PRICE (PT-IDX).
005650*
005660*    ONE BUBBLE PASS: COMPARE EVERY ADJACENT PAIR UP TO THE       *
005670*    CURRENT SORT LIMIT, SWAPPING OUT-OF-ORDER PAIRS, THEN SHRINK *
005680*    THE LIMIT BY ONE SINCE THE LARGEST UNSORTED ELEMENT IS NOW   *
005690*    GUARANTEED TO HAVE BUBBLED INTO PLACE AT THE TOP.            *
005691*    A BUBBLE SORT IS PLENTY FOR 2000 ROWS RUN ONCE A NIGHT --
005692*    THIS SHOP HAS NEVER HAD A CATALOG LARGE ENOUGH TO MAKE THE
005693*    O(N-SQUARED) COST OF THIS SORT SHOW UP ON THE JOB LOG, SO
005694*    THERE HAS NEVER BEEN A REQ TO REPLACE IT WITH SORT/MERGE.
005700 272-BUBBLE-PASS.
005710     MOVE 'N' TO WS-SORT-SWAPPED-SW.
005720     PERFORM 274-BUBBLE-COMPARE
005730         VARYING SRT-IDX FROM 1 BY 1
005740         UNTIL SRT-IDX > WS-SORT-LIMIT - 1.
005750     SUBTRACT 1 FROM WS-SORT-LIMIT.
005760*
005770 274-BUBBLE-COMPARE.
005780     IF SRT-PROD-CATEGORY-UC (SRT-IDX) >
005790        SRT-PROD-CATEGORY-UC (SRT-IDX + 1)
005800         PERFORM 275-SWAP-ENTRIES
005810     END-IF.
005820*
005830 275-SWAP-ENTRIES.
005840     MOVE SRT-TABLE (SRT-IDX)     TO SRT-SWAP-ENTRY.
005850     MOVE SRT-TABLE (SRT-IDX + 1) TO SRT-TABLE (SRT-IDX).
005860     MOVE SRT-SWAP-ENTRY          TO SRT-TABLE (SRT-IDX + 1).
005870     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
005880*
005890*    FIRES A NEW GROUP HEADING (AND THE PRIOR GROUP'S SUBTOTAL,
005900*    IF ANY) EVERY TIME THE SORTED CATEGORY CHANGES, THEN WRITES
005910*    THE DETAIL LINE AND ROLLS IT INTO THE RUNNING GROUP TOTALS.
005920 273-GROUP-TEST.
005930     IF SRT-PROD-CATEGORY (SRT-IDX) NOT = WS-BREAK-CATEGORY
005940         IF WS-GROUP-COUNT > 0
005950             PERFORM 650-WRITE-GROUP-SUBTOTAL
005960         END-IF
005970         MOVE SRT-PROD-CATEGORY (SRT-IDX) TO WS-BREAK-CATEGORY
005980         PERFORM 660-WRITE-GROUP-HEADING
005990         MOVE ZERO TO WS-GROUP-COUNT
006000         MOVE ZERO TO WS-GROUP-SUM
006010     END-IF.
006020     ADD 1 TO WS-GROUP-COUNT.
006030     ADD SRT-PROD-PRICE (SRT-IDX) TO WS-GROUP-SUM.
006040     MOVE SRT-PROD-ID (SRT-IDX)       TO RPT-PROD-ID.
006050     MOVE SRT-PROD-NAME (SRT-IDX)     TO RPT-PROD-NAME.
006060     MOVE SRT-PROD-CATEGORY (SRT-IDX) TO RPT-PROD-CATEGORY.
006070     MOVE SRT-PROD-PRICE (SRT-IDX)    TO RPT-PROD-PRICE.
006080     PERFORM 610-WRITE-DETAIL-LINE.
006090*
006100******************************************************************
006110*        REPORT-WRITING PARAGRAPHS                              *
006120******************************************************************
006130*    WRITES ONE DETAIL LINE AND BUMPS THE PAGE LINE COUNT (REQ    *
006140*    CR-7012).  ONCE THE FORM IS FULL, RE-PRINTS THE HEADINGS ON  *
006150*    A FRESH PAGE (CHANNEL-1 SKIP VIA TOP-OF-FORM) BEFORE THE     *
006160*    LINE ITSELF GOES OUT, SO A LONG GROUP-BY-CATEGORY LISTING    *
006170*    NO LONGER RUNS OFF THE BOTTOM OF THE FORM WITH NO HEADING.   *
006171*    54 LINES PER PAGE MATCHES THIS SHOP'S STANDARD 66-LINE FORM
006172*    LESS THE HEADING BLOCK AND A FEW LINES OF BOTTOM MARGIN --
006173*    THE SAME FIGURE USED ON EVERY OTHER PRINT PROGRAM IN THE
006174*    DATA PROCESSING SECTION, SO DO NOT "TUNE" IT PER PROGRAM.
006180 610-WRITE-DETAIL-LINE.
006190     ADD 1 TO WS-LINE-COUNT.
006200     IF WS-LINE-COUNT > 54
006210         PERFORM 615-NEW-PAGE-HEADING
006220     END-IF.
006230     WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 1.
006240*
006250*    CHANNEL-1 SKIP TO A FRESH PAGE, REPRINT THE COLUMN HEADINGS,
006260*    BUMP THE PAGE COUNT, AND RESET THE LINE COUNT FOR THE NEW
006270*    PAGE.
006280 615-NEW-PAGE-HEADING.
006290     ADD 1 TO WS-PAGE-COUNT.
006300     MOVE ZERO TO WS-LINE-COUNT.
006310     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER TOP-OF-FORM.
006320     WRITE REPORT-RECORD FROM RPT-HEADER3.
006330*
006335*    WRITES THE SINGLE-RECORD SUMMARY BLOCK FOR CHEAPEST/MOST-
006336*    EXPENSIVE-IN-CATEGORY (REQ CR-0098).  PX-HELD-AREA ARRIVES
006337*    ALREADY POPULATED BY PRODEXTR -- THIS PARAGRAPH ONLY
006338*    FORMATS IT FOR PRINT, IT DOES NOT RE-DERIVE THE EXTREME.
006339*    A BLANK LINE (RPT-SPACES) IS WRITTEN FIRST TO SET THIS
006340*    BLOCK OFF FROM WHATEVER CAME BEFORE IT ON THE REPORT.
006341 630-WRITE-EXTREME-SUMMARY.
006350     MOVE SPACES TO RPT-SUMMARY-LABEL.
006360     IF WS-FIND-MIN
006370         MOVE 'CHEAPEST IN CATEGORY  ' TO RPT-SUM-TYPE
006380     ELSE
006390         MOVE 'MOST EXPENSIVE IN CAT ' TO RPT-SUM-TYPE
006400     END-IF.
006410     MOVE 'PRICE:'    TO RPT-SUM-ITEM1.
006420     MOVE PX-HELD-PRICE TO RPT-SUM-VALUE1.
006430     MOVE 'PROD ID:'  TO RPT-SUM-ITEM2.
006440     MOVE PX-HELD-ID TO RPT-SUM-VALUE2.
006450     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
006460     WRITE REPORT-RECORD FROM RPT-SUMMARY-LABEL.
006470     MOVE SPACES        TO RPT-DETAIL.
006480     MOVE PX-HELD-ID     TO RPT-PROD-ID.
006490     MOVE PX-HELD-NAME   TO RPT-PROD-NAME.
006500     MOVE PX-HELD-CATEGORY TO RPT-PROD-CATEGORY.
006510     MOVE PX-HELD-PRICE  TO RPT-PROD-PRICE.
006520     WRITE REPORT-RECORD FROM RPT-DETAIL.
006530*
006535*    CATEGORY-PRICE-SUM SUMMARY BLOCK (REQ CR-0144).  THIS IS A
006536*    CONTROL TOTAL, NOT A CONTROL BREAK -- THE REQUEST NAMES ONE
006537*    CATEGORY PER CALL, SO THERE IS NEVER MORE THAN ONE TOTAL
006538*    LINE PER REQUEST RECORD, UNLIKE 650-WRITE-GROUP-SUBTOTAL
006539*    BELOW WHICH FIRES ONCE PER DISTINCT CATEGORY IN THE WHOLE
006540*    TABLE.
006541 640-WRITE-CATEGORY-SUM.
006550     MOVE SPACES TO RPT-SUMMARY-LABEL.
006560     MOVE 'CATEGORY PRICE SUM    ' TO RPT-SUM-TYPE.
006570     MOVE 'TOTAL:' TO RPT-SUM-ITEM1.
006580     MOVE WS-CATEGORY-SUM TO RPT-SUM-VALUE1.
006590     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
006600     WRITE REPORT-RECORD FROM RPT-SUMMARY-LABEL.
006610*
006615*    GROUP-BY-CATEGORY CONTROL BREAK SUBTOTAL (REQ CR-0180).
006616*    FIRED BY 273-GROUP-TEST EVERY TIME THE SORTED CATEGORY
006617*    CHANGES, AND ONCE MORE AFTER THE LAST RECORD IN
006618*    270-GROUP-BY-CATEGORY TO CLOSE OUT THE FINAL GROUP.
006619*    WS-GROUP-COUNT/WS-GROUP-SUM ARE RESET TO ZERO BY THE
006620*    CALLER IMMEDIATELY AFTER EACH CALL, NOT HERE, SO THIS
006621*    PARAGRAPH STAYS A PURE "PRINT WHAT YOU'RE GIVEN" WRITER.
006622 650-WRITE-GROUP-SUBTOTAL.
006630     MOVE SPACES TO RPT-GROUP-SUBTOTAL.
006640     MOVE WS-GROUP-COUNT TO RPT-GROUP-COUNT.
006650     MOVE WS-GROUP-SUM   TO RPT-GROUP-SUM.
006660     WRITE REPORT-RECORD FROM RPT-GROUP-SUBTOTAL AFTER 1.
006670     WRITE REPORT-RECORD FROM RPT-SPACES.
006680*
006685*    GROUP-BY-CATEGORY HEADING LINE -- PRINTS THE CATEGORY NAME
006686*    THE BREAK JUST ENTERED, THEN RE-PRINTS THE DASHED COLUMN
006687*    UNDERLINE (RPT-HEADER3) SO THE DETAIL LINES THAT FOLLOW
006688*    READ CLEANLY UNDER THEIR OWN GROUP, NOT JUST UNDER THE
006689*    REPORT'S TOP-OF-PAGE HEADING.
006690 660-WRITE-GROUP-HEADING.
006700     MOVE SPACES TO RPT-GROUP-HEADING.
006710     MOVE WS-BREAK-CATEGORY TO RPT-GROUP-CATEGORY.
006720     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
006730     WRITE REPORT-RECORD FROM RPT-GROUP-HEADING.
006740     WRITE REPORT-RECORD FROM RPT-HEADER3.
006750*
006760*    FIRST-PAGE HEADING -- SYSTEM DATE COMES IN VIA ACCEPT ...
006770*    FROM DATE RATHER THAN AN INTRINSIC FUNCTION, MATCHING THE
006780*    REST OF THE SHOP'S BATCH SUITE.
006781*    WS-SYS-YY IS ONLY TWO DIGITS, BUT THIS PROGRAM NEVER DOES
006782*    DATE ARITHMETIC ON IT -- IT IS PRINTED ON THE HEADING LINE
006783*    AS-IS, SO IT WAS NEVER IN SCOPE FOR THE 98/09/30 Y2K PASS
006784*    NOTED IN THE CHANGE ACTIVITY ABOVE.
006790 800-INIT-REPORT.
006800     ACCEPT WS-SYSTEM-DATE FROM DATE.
006810     MOVE WS-SYS-MM TO RPT-MM.
006820     MOVE WS-SYS-DD TO RPT-DD.
006830     MOVE WS-SYS-YY TO RPT-YY.
006840     MOVE ZERO TO WS-LINE-COUNT.
006850     MOVE 1    TO WS-PAGE-COUNT.
006860     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
006870     WRITE REPORT-RECORD FROM RPT-HEADER2.
006880     WRITE REPORT-RECORD FROM RPT-HEADER3.
006890*
006900*    A BAD REQUEST CODE DOES NOT STOP THE RUN -- IT IS COUNTED
006910*    AND LOGGED TO THE REPORT SO OPERATIONS CAN FOLLOW UP WITH
006920*    WHOEVER BUILT TONIGHT'S REQUEST FILE.
006930 820-REPORT-BAD-REQUEST.
006940     ADD 1 TO WS-BAD-REQUEST-COUNT.
006950     MOVE SPACES TO ERR-MSG-BAD-REQUEST.
006960     MOVE PREQ-CODE TO ERR-MSG-DATA1.
006970     WRITE REPORT-RECORD FROM ERR-MSG-BAD-REQUEST AFTER 1.
006980*
006981*    NO-MATCH IS NOT AN ERROR CONDITION -- A CATEGORY OR PRICE
006982*    LIMIT THAT HAPPENS TO MATCH NOTHING IN TONIGHT'S CATALOG IS
006983*    A NORMAL, REPORTABLE OUTCOME, SO THIS WRITES A PLAIN
006984*    INFORMATIONAL LINE RATHER THAN GOING THROUGH 820 ABOVE.
006990 825-REPORT-NO-MATCHES.
007000     WRITE REPORT-RECORD FROM RPT-NO-MATCH-LINE AFTER 1.
007010*
007020******************************************************************
007030*        FILE I/O PARAGRAPHS                                    *
007040******************************************************************
007041*    BOTH READS BELOW ARE PLAIN SEQUENTIAL READS WITH AN AT END
007042*    CLAUSE -- NO KEY, NO INVALID KEY, BECAUSE NEITHER FILE HAS
007043*    INDEXED ACCESS ON THIS SHOP'S BATCH CLASS (SEE THE FILES
007045*    THAN '00' OR '10' ON THESE READS WOULD BE A HARDWARE/
007046*    DATASET PROBLEM THIS PROGRAM HAS NEVER HAD TO HANDLE IN
007047*    PRODUCTION, SO IT IS NOT TRAPPED HERE.
007050 700-READ-PRODUCT-FILE.
007060     READ PRODUCT-FILE
007070         AT END MOVE 'Y' TO WS-PRODFILE-EOF-SW.
007080*
007090 720-READ-REQUEST-FILE.
007100     READ PRODUCT-REQUEST-FILE
007110         AT END MOVE 'Y' TO WS-PRODREQ-EOF-SW.
007120*
007130******************************************************************
007140*        900 - OPEN MASTER FILES                                *
007150*    PERFORMED AS A THRU RANGE SO A FAILED OPEN ON THE PRODUCT   *
007160*    MASTER CAN GO TO 900-EXIT DIRECTLY, SKIPPING THE REQUEST-   *
007170*    FILE/REPORT OPEN BELOW IT -- THERE IS NO POINT OPENING THE   *
007180*    REPORT IF THE RUN IS ALREADY GOING TO ABEND ON A MISSING     *
007190*    PRODUCT FILE.                                                *
007200******************************************************************
007210 900-OPEN-MASTER-FILES.
007211*    OPENS THE PRODUCT MASTER FIRST, ON ITS OWN, SINCE IT HAS TO
007212*    BE FULLY LOADED INTO PROD-TABLE BEFORE THE REQUEST FILE IS
007213*    EVEN OPENED (000-MAIN CLOSES PRODUCT-FILE AGAIN RIGHT AFTER
007214*    THE LOAD LOOP, WELL BEFORE THE REQUEST/REPORT FILES ARE
007215*    TOUCHED).
007220     OPEN INPUT  PRODUCT-FILE.
007230     IF WS-PRODFILE-STATUS NOT = '00'
007240         DISPLAY 'ERROR OPENING PRODUCT FILE. RC:'
007250                 WS-PRODFILE-STATUS
007260         MOVE 16 TO RETURN-CODE
007270         MOVE 'Y' TO WS-PRODFILE-EOF-SW
007271*        NO POINT OPENING THE REQUEST FILE OR THE REPORT IF THE
007272*        PRODUCT MASTER ITSELF NEVER OPENED -- SKIP STRAIGHT TO
007273*        900-EXIT AND LET 000-MAIN'S VARYING LOOP FALL THROUGH
007274*        ON PRODFILE-EOF IMMEDIATELY.
007280         GO TO 900-EXIT
007290     END-IF.
007300     OPEN INPUT  PRODUCT-REQUEST-FILE
007310          OUTPUT PRODUCT-REPORT.
007320     IF WS-PRODREQ-STATUS NOT = '00'
007330         DISPLAY 'ERROR OPENING PRODUCT REQUEST FILE. RC:'
007340                 WS-PRODREQ-STATUS
007350         MOVE 16 TO RETURN-CODE
007360         MOVE 'Y' TO WS-PRODREQ-EOF-SW
007370     END-IF.
007375*    FALLS THROUGH TO HERE ON THE NORMAL PATH; THE GO TO ABOVE
007376*    JUMPS STRAIGHT HERE WHEN THE PRODUCT MASTER OPEN FAILS.
007380 900-EXIT.
007390     EXIT.
007400*
007410*    CLOSED SEPARATELY FROM THE REQUEST/REPORT PAIR BELOW BECAUSE
007411*    IT IS OPENED AND CLOSED BEFORE THOSE TWO ARE EVEN OPENED --
007412*    SEE THE TWO-PASS NOTE AT 000-MAIN.
007420 905-CLOSE-PRODUCT-FILE.
007421     CLOSE PRODUCT-FILE.
007430*
007440 910-CLOSE-REQUEST-AND-REPORT.
007450     CLOSE PRODUCT-REQUEST-FILE.
007460     CLOSE PRODUCT-REPORT.

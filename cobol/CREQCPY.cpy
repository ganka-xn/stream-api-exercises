000100******************************************************************CR0001
000200*                                                               * CR0001
000300*  CREQCPY    -  CUSTOMER ANALYTICS REQUEST RECORD LAYOUT        CR0001
000400*                                                               * CR0001
000500*  DESCRIBES FILE  CUSTREQ  (CUSTOMER-REQUEST-FILE)              CR0001
000600*                                                               * CR0001
000700*  ONE RECORD PER QUERY TO RUN THIS PASS.  CREQ-CODE PICKS THE   CR0001
000800*  REPORT SECTION IN CUSTANLZ; CREQ-PARMS IS A COMMON PARAMETER  CR0001
000900*  AREA REDEFINED PER REQUEST CODE -- SEE CUSTANLZ FOR WHICH    CR0001
001000*  CODE READS WHICH VIEW.  CREQ-IS-STATS, CREQ-IS-WITHORD AND    CR0001
001100*  CREQ-IS-NOORDERS CARRY NO PARAMETERS AT ALL (THE WHOLE        CR0001
001200*  CUSTOMER FILE IS IN SCOPE), SO THEY DO NOT NEED A             CR0001
001300*  REDEFINITION OF THEIR OWN.                                    CR0001
001400*                                                               * CR0001
001500*  CHANGE ACTIVITY :                                            * CR0001
001600*  05/07/05 JQP  ORIGINAL LAYOUT, REQ CR-4471                   * CR0001
001700*  11/01/11 HBN  ADDED CREQ-PARMS-DATERNG FOR DELIVERY-DATE WORK CR0001
001800*                                                               * CR0001
001900******************************************************************CR0001
002000 01  CREQ-REC.                                                    CR0001
002100     05  CREQ-CODE                   PIC X(08).                 CR0001
002200         88  CREQ-IS-TIER             VALUE 'TIER    '.          CR0001
002300         88  CREQ-IS-NAME             VALUE 'NAME    '.          CR0001
002400         88  CREQ-IS-WITHORD          VALUE 'WITHORD '.          CR0001
002500         88  CREQ-IS-NOORDERS         VALUE 'NOORDERS'.          CR0001
002600         88  CREQ-IS-MOSTORD          VALUE 'MOSTORD '.          CR0001
002700         88  CREQ-IS-CATOWN           VALUE 'CATOWN  '.          CR0001
002800         88  CREQ-IS-TOTSPENT         VALUE 'TOTSPENT'.          CR0001
002900         88  CREQ-IS-TOPSPEND         VALUE 'TOPSPEND'.          CR0001
003000         88  CREQ-IS-CUSTSTAT         VALUE 'CUSTSTAT'.          CR0001
003100         88  CREQ-IS-DATERNG          VALUE 'DATERNG '.          CR0001
003200         88  CREQ-IS-RECENTN          VALUE 'RECENTN '.          CR0001
003300     05  CREQ-PARMS                  PIC X(70).                 CR0001
003400     05  CREQ-PARMS-TIER   REDEFINES CREQ-PARMS.                 CR0001
003500         10  CREQ-TI-TIER             PIC 9(01).                 CR0001
003600         10  FILLER                   PIC X(69).                 CR0001
003700     05  CREQ-PARMS-NAME   REDEFINES CREQ-PARMS.                 CR0001
003800         10  CREQ-NM-SEARCH-TEXT      PIC X(40).                 CR0001
003900         10  FILLER                   PIC X(30).                 CR0001
004000     05  CREQ-PARMS-CATOWN REDEFINES CREQ-PARMS.                 CR0001
004100         10  CREQ-CO-CATEGORY         PIC X(20).                 CR0001
004200         10  FILLER                   PIC X(50).                 CR0001
004300     05  CREQ-PARMS-DATERNG REDEFINES CREQ-PARMS.                CR0001
004400         10  CREQ-DR-START-DATE       PIC 9(08).                 CR0001
004500         10  CREQ-DR-END-DATE         PIC 9(08).                 CR0001
004600         10  FILLER                   PIC X(54).                 CR0001
004700     05  CREQ-PARMS-TOPN   REDEFINES CREQ-PARMS.                 CR0001
004800         10  CREQ-TN-TOP-N            PIC 9(04).                 CR0001
004900         10  FILLER                   PIC X(66).                 CR0001

000100******************************************************************CC0001
000200*                                                               * CC0001
000300*  CUSTCPY    -  CUSTOMER MASTER RECORD LAYOUT                  * CC0001
000400*                                                               * CC0001
000500*  DESCRIBES FILE  CUSTFILE  (CUSTOMER-FILE)                    * CC0001
000600*                                                               * CC0001
000700*  ONE RECORD PER CUSTOMER.  NO KEYED ACCESS IS DEFINED ON THIS * CC0001
000800*  FILE -- THE BATCH PROGRAMS READ IT SEQUENTIALLY AND BUILD    * CC0001
000900*  THEIR OWN IN-MEMORY TABLE, SEARCHING IT BY CUST-ID.          * CC0001
001000*                                                               * CC0001
001100*  CHANGE ACTIVITY :                                            * CC0001
001200*  74/11/02 DWS  ORIGINAL CUST2 LAYOUT (CUST-ID/NAME/BALANCE)   * CC0001
001300*  86/03/14 RFK  ADDED CUST-OCCUPATION, CUST-CITY               * CC0001
001400*  98/09/30 LMT  Y2K: ORD-DATE FIELDS MOVED TO CCYYMMDD ELSEWHR * CC0001
001500*  05/06/21 JQP  REBUILT AS CUSTCPY FOR THE ANALYTICS BATCH --  * CC0001
001600*                DROPPED BALANCE/OCCUPATION/CITY, ADDED TIER    * CC0001
001700*                REQ CR-4471                                   * CC0001
001800*                                                               * CC0001
001900******************************************************************CC0001
002000 01  CUST-REC.                                                    CC0001
002100     05  CUST-ID                     PIC 9(09).                  CC0001
002200     05  CUST-NAME                   PIC X(40).                  CC0001
002300     05  CUST-TIER                   PIC 9(01).                  CC0001
002400     05  FILLER                      PIC X(01).                  CC0001
